000100******************************************************************
000200*    RENTPROP.CPY                                                *
000300*    PROPERTY MASTER RECORD LAYOUT - RENTIFY PORTFOLIO SYSTEM    *
000400*    ONE RECORD PER RENTAL PROPERTY IN THE LANDLORD'S PORTFOLIO. *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    03/11/94  RAS  INITIAL LAYOUT - PORTFOLIO CONVERSION  RQ0118 CL*01
000800*    09/22/96  DWS  ADDED REGISTRATION-NUMBER FOR CARTORIO FEED  CL*02
000900*    06/03/98  RAS  Y2K - NO 2-DIGIT YEARS IN THIS LAYOUT, OK    CL*03
001000*    02/14/02  MLT  ADDED PROP-TAX-VALUE, SPLIT OUT OF CONDO FEE CL*04
001100******************************************************************
001200 01  PROP-REC.
001300     05  PROP-ID                     PIC 9(6).
001400     05  PROP-ADDRESS                PIC X(40).
001500     05  PROP-NEIGHBORHOOD           PIC X(20).
001600     05  PROP-POSTAL-CODE            PIC X(8).
001700     05  PROP-CITY-NAME              PIC X(20).
001800     05  PROP-STATE-CODE             PIC X(2).
001900     05  PROP-STATUS                 PIC X(1).
002000         88  PROP-AVAILABLE          VALUE 'A'.
002100         88  PROP-RENTED             VALUE 'R'.
002200         88  PROP-UNDER-MAINTENANCE  VALUE 'M'.
002300         88  PROP-INACTIVE           VALUE 'I'.
002400     05  PROP-MARKET-VALUE           PIC S9(8)V99 COMP-3.
002500     05  PROP-CONDO-FEE              PIC S9(8)V99 COMP-3.
002600     05  PROP-TAX-VALUE              PIC S9(8)V99 COMP-3.
002700     05  PROP-REGISTRATION-NUMBER    PIC X(20).
002800     05  PROP-REC-RDF REDEFINES PROP-REGISTRATION-NUMBER.
002900         10  PROP-REG-BOOK           PIC X(10).
003000         10  PROP-REG-SHEET          PIC X(10).
003100     05  FILLER                      PIC X(55).
