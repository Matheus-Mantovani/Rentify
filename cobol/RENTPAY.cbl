000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RENTPAY.
000300 AUTHOR.        D. W. SANTOS.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/14/95.
000600 DATE-COMPILED. 05/14/95.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*    RENTPAY - RENT PAYMENT POSTING DRIVER - RENTIFY PORTFOLIO   *
001000*    SYSTEM.  READS THE PAYMENT-TRANS FILE AND POSTS EACH ITEM   *
001100*    TO PAYMENT-FILE AFTER CONFIRMING THE CITED LEASE EXISTS ON  *
001200*    LEASE-MASTER.  A PAYMENT CITING AN UNKNOWN LEASE IS LOGGED  *
001300*    AND SKIPPED - IT DOES NOT STOP THE RUN.                     *
001400******************************************************************
001500*    CHANGE LOG                                                 *
001600*    05/14/95  DWS  INITIAL VERSION                   RQ0142     CL*01
001700*    01/15/99  DWS  ADDED PAYMENT-METHOD TO TRANSACTION LAYOUT   CL*02
001800*    06/03/98  RAS  Y2K - WINDOWED ACCEPT-DATE CENTURY LOGIC     CL*03
001900******************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM
002600     CLASS RENT-ALPHA-CLASS IS 'A' THRU 'Z'
002700     UPSI-0 ON STATUS IS RENT-PAY-RERUN-MODE
002800              OFF STATUS IS RENT-PAY-NORMAL-MODE.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT LEASE-MASTER ASSIGN TO LEASMSTR
003200         ORGANIZATION IS INDEXED
003300         ACCESS MODE IS DYNAMIC
003400         RECORD KEY IS LEAS-ID
003500         FILE STATUS IS WS-LEASMSTR-STATUS.
003600     SELECT PAYMENT-TRANS ASSIGN TO PAYMTRAN
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS WS-PAYMTRAN-STATUS.
003900     SELECT PAYMENT-FILE ASSIGN TO PAYMFILE
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-PAYMFILE-STATUS.
004200     SELECT REPORT-FILE ASSIGN TO RPTFILE
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-REPORT-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  LEASE-MASTER
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000     COPY RENTLEAS.
005100 FD  PAYMENT-TRANS
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD.
005400 01  PAYT-REC.
005500     05  PAYT-ID                     PIC 9(6).
005600     05  PAYT-LEAS-ID                PIC 9(6).
005700     05  PAYT-AMOUNT-PAID            PIC S9(8)V99 COMP-3.
005800     05  PAYT-PAYMENT-DATE           PIC 9(8).
005900     05  PAYT-REFERENCE-MONTH        PIC 9(2).
006000     05  PAYT-REFERENCE-YEAR         PIC 9(4).
006100     05  PAYT-LATE-FEES              PIC S9(8)V99 COMP-3.
006200     05  PAYT-METHOD                 PIC X(1).
006300     05  FILLER                      PIC X(20).
006400 FD  PAYMENT-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY RENTPAYR.
006800 FD  REPORT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  REPORT-RECORD                   PIC X(132).
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*    FILE STATUS FIELDS, REDEFINED AS A TABLE FOR THE OPEN CHECK.*
007500******************************************************************
007600 01  WS-FILE-STATUS-GROUP.
007700     05  WS-LEASMSTR-STATUS          PIC X(2).
007800     05  WS-PAYMTRAN-STATUS          PIC X(2).
007900     05  WS-PAYMFILE-STATUS          PIC X(2).
008000     05  WS-REPORT-STATUS            PIC X(2).
008100 01  WS-FILE-STATUS-RDF REDEFINES WS-FILE-STATUS-GROUP.
008200     05  WS-STATUS-ENTRY             PIC X(2) OCCURS 4 TIMES
008300                                     INDEXED BY WS-STATUS-NDX.
008400 01  WS-SWITCHES.
008500     05  WS-PAYMTRAN-EOF-SW          PIC X(1) VALUE 'N'.
008600         88  PAYMTRAN-EOF                VALUE 'Y'.
008700     05  WS-LEASE-FOUND-SW           PIC X(1) VALUE 'N'.
008800         88  LEASE-FOUND                  VALUE 'Y'.
008900******************************************************************
009000*    RUN STATISTICS - COMP, NOT ZONED.                           *
009100******************************************************************
009200 01  WS-PAYMENT-STATS.
009300     05  WS-PAYMENT-REQUESTS         PIC S9(7) COMP VALUE ZERO.
009400     05  WS-PAYMENTS-POSTED          PIC S9(7) COMP VALUE ZERO.
009500     05  WS-ERRORS-FOUND             PIC S9(7) COMP VALUE ZERO.
009600 01  WS-PAYMENT-STATS-RDF REDEFINES WS-PAYMENT-STATS.
009700     05  WS-STATS-ENTRY              PIC S9(7) COMP OCCURS 3 TIMES.
009800 01  WS-STATS-EDIT                   PIC ZZZZZZ9.
009900******************************************************************
010000*    TODAY'S DATE - SAME WINDOWED-CENTURY LOGIC AS RENTLSE.      *
010100******************************************************************
010200     COPY RENTDATE.
010300 01  WS-ACCEPT-DATE                  PIC 9(6).
010400 01  WS-ACCEPT-DATE-RDF REDEFINES WS-ACCEPT-DATE.
010500     05  WS-ACCEPT-YY                PIC 9(2).
010600     05  WS-ACCEPT-MM                PIC 9(2).
010700     05  WS-ACCEPT-DD                PIC 9(2).
010800 PROCEDURE DIVISION.
010900******************************************************************
011000 000-MAIN-LINE.
011100     PERFORM 900-GET-TODAY-DATE THRU 900-EXIT.
011200     PERFORM 700-OPEN-FILES THRU 700-EXIT.
011300     PERFORM 750-READ-PAYMENT-TRANS THRU 750-EXIT.
011400     PERFORM 100-PROCESS-PAYMENT-TRAN THRU 100-EXIT
011500         UNTIL PAYMTRAN-EOF.
011600     PERFORM 850-WRITE-STATS THRU 850-EXIT.
011700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
011800     GOBACK.
011900 000-EXIT.
012000     EXIT.
012100******************************************************************
012200*    A PAYMENT MUST CITE AN EXISTING LEASE (RQ0142).  AN UNKNOWN *
012300*    LEASE IS LOGGED AND THE TRANSACTION IS SKIPPED.             *
012400******************************************************************
012500 100-PROCESS-PAYMENT-TRAN.
012600     ADD 1 TO WS-PAYMENT-REQUESTS.
012700     MOVE PAYT-LEAS-ID TO LEAS-ID.
012800     PERFORM 710-READ-LEASE THRU 710-EXIT.
012900     IF NOT LEASE-FOUND
013000         DISPLAY 'RENTPAY - LEASE NOT FOUND FOR PAYMENT '
013100             PAYT-ID
013200         ADD 1 TO WS-ERRORS-FOUND
013300     ELSE
013400         PERFORM 300-POST-PAYMENT THRU 300-EXIT
013500         ADD 1 TO WS-PAYMENTS-POSTED
013600     END-IF.
013700     PERFORM 750-READ-PAYMENT-TRANS THRU 750-EXIT.
013800 100-EXIT.
013900     EXIT.
014000******************************************************************
014100 300-POST-PAYMENT.
014200     MOVE PAYT-ID                    TO PAYM-ID.
014300     MOVE PAYT-LEAS-ID                TO PAYM-LEAS-ID.
014400     MOVE PAYT-AMOUNT-PAID            TO PAYM-AMOUNT-PAID.
014500     MOVE PAYT-PAYMENT-DATE           TO PAYM-PAYMENT-DATE.
014600     MOVE PAYT-REFERENCE-MONTH        TO PAYM-REFERENCE-MONTH.
014700     MOVE PAYT-REFERENCE-YEAR         TO PAYM-REFERENCE-YEAR.
014800     MOVE PAYT-LATE-FEES              TO PAYM-LATE-FEES.
014900     MOVE PAYT-METHOD                 TO PAYM-METHOD.
015000     WRITE PAYM-REC.
015100 300-EXIT.
015200     EXIT.
015300******************************************************************
015400 700-OPEN-FILES.
015500     OPEN INPUT  LEASE-MASTER.
015600     OPEN INPUT  PAYMENT-TRANS.
015700     OPEN EXTEND PAYMENT-FILE.
015800     OPEN OUTPUT REPORT-FILE.
015900     SET WS-STATUS-NDX TO 1.
016000 705-CHECK-OPEN-LOOP.
016100     IF WS-STATUS-NDX > 4
016200         GO TO 700-EXIT
016300     END-IF.
016400     IF WS-STATUS-ENTRY (WS-STATUS-NDX) NOT = '00'
016500         DISPLAY 'RENTPAY - OPEN FAILED, FILE STATUS '
016600             WS-STATUS-ENTRY (WS-STATUS-NDX)
016700     END-IF.
016800     SET WS-STATUS-NDX UP BY 1.
016900     GO TO 705-CHECK-OPEN-LOOP.
017000 700-EXIT.
017100     EXIT.
017200******************************************************************
017300 710-READ-LEASE.
017400     READ LEASE-MASTER
017500         INVALID KEY
017600             MOVE 'N' TO WS-LEASE-FOUND-SW
017700         NOT INVALID KEY
017800             MOVE 'Y' TO WS-LEASE-FOUND-SW
017900     END-READ.
018000 710-EXIT.
018100     EXIT.
018200******************************************************************
018300 750-READ-PAYMENT-TRANS.
018400     READ PAYMENT-TRANS
018500         AT END
018600             MOVE 'Y' TO WS-PAYMTRAN-EOF-SW
018700     END-READ.
018800 750-EXIT.
018900     EXIT.
019000******************************************************************
019100 790-CLOSE-FILES.
019200     CLOSE LEASE-MASTER.
019300     CLOSE PAYMENT-TRANS.
019400     CLOSE PAYMENT-FILE.
019500     CLOSE REPORT-FILE.
019600 790-EXIT.
019700     EXIT.
019800******************************************************************
019900*    Y2K FIX (RQ0171 WINDOW, SAME AS RENTLSE/RENTDATE).          *
020000******************************************************************
020100 900-GET-TODAY-DATE.
020200     ACCEPT WS-ACCEPT-DATE FROM DATE.
020300     IF WS-ACCEPT-YY < 50
020400         COMPUTE RD-TODAY-CCYY = 2000 + WS-ACCEPT-YY
020500     ELSE
020600         COMPUTE RD-TODAY-CCYY = 1900 + WS-ACCEPT-YY
020700     END-IF.
020800     MOVE WS-ACCEPT-MM TO RD-TODAY-MM.
020900     MOVE WS-ACCEPT-DD TO RD-TODAY-DD.
021000 900-EXIT.
021100     EXIT.
021200******************************************************************
021300 850-WRITE-STATS.
021400     MOVE SPACES TO REPORT-RECORD.
021500     STRING 'RENTPAY RUN STATISTICS FOR ' RD-TODAY-MM '/'
021600         RD-TODAY-DD '/' RD-TODAY-CCYY
021700         DELIMITED BY SIZE INTO REPORT-RECORD.
021800     WRITE REPORT-RECORD.
021900     MOVE SPACES TO REPORT-RECORD.
022000     WRITE REPORT-RECORD.
022100     MOVE WS-PAYMENT-REQUESTS TO WS-STATS-EDIT.
022200     MOVE SPACES TO REPORT-RECORD.
022300     STRING 'PAYMENT REQUESTS . . . . . ' WS-STATS-EDIT
022400         DELIMITED BY SIZE INTO REPORT-RECORD.
022500     WRITE REPORT-RECORD.
022600     MOVE WS-PAYMENTS-POSTED TO WS-STATS-EDIT.
022700     MOVE SPACES TO REPORT-RECORD.
022800     STRING 'PAYMENTS POSTED. . . . . . ' WS-STATS-EDIT
022900         DELIMITED BY SIZE INTO REPORT-RECORD.
023000     WRITE REPORT-RECORD.
023100     MOVE WS-ERRORS-FOUND TO WS-STATS-EDIT.
023200     MOVE SPACES TO REPORT-RECORD.
023300     STRING 'TRANSACTIONS IN ERROR. . . ' WS-STATS-EDIT
023400         DELIMITED BY SIZE INTO REPORT-RECORD.
023500     WRITE REPORT-RECORD.
023600     DISPLAY 'RENTPAY - PAYMENTS POSTED ' WS-PAYMENTS-POSTED.
023700     DISPLAY 'RENTPAY - TRANSACTIONS IN ERROR ' WS-ERRORS-FOUND.
023800 850-EXIT.
023900     EXIT.
