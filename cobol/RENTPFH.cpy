000100******************************************************************
000200*    RENTPFH.CPY                                                 *
000300*    PROPERTY-FINANCIALS-HISTORY RECORD LAYOUT - RENTIFY SYSTEM  *
000400*    APPEND-ONLY TRAIL OF CONDO-FEE/TAX CHANGES PER PROPERTY,    *
000500*    WRITTEN BY RENTPRP AND READ BACK BY RENTHST.                *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    05/06/95  RAS  INITIAL LAYOUT                    RQ0155     CL*01
000900******************************************************************
001000 01  PFIN-REC.
001100     05  PFIN-PROP-ID                PIC 9(6).
001200     05  PFIN-CONDO-FEE              PIC S9(8)V99 COMP-3.
001300     05  PFIN-TAX-VALUE              PIC S9(8)V99 COMP-3.
001400     05  PFIN-RECORD-DATE            PIC 9(8).
001500     05  FILLER                      PIC X(20).
