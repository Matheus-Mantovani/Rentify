000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RENTRPT.
000300 AUTHOR.        R. A. SOUZA.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/11/95.
000600 DATE-COMPILED. 06/11/95.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*    RENTRPT - MANAGEMENT REPORTING CYCLE - RENTIFY PORTFOLIO    *
001000*    SYSTEM.  PRODUCES FOUR SECTIONS ON REPORT-FILE: A DASHBOARD *
001100*    SUMMARY, A MONTHLY FINANCIAL HISTORY (REVENUE/EXPENSE/NET   *
001200*    WITH A YEAR CONTROL BREAK), AN EXPIRING-LEASES LISTING, AND *
001300*    A LATE-PAYMENTS LISTING.  DAY-NUMBER ARITHMETIC FOR THE     *
001400*    LATTER TWO IS HAND-ROLLED FROM RENTDATE'S CUMULATIVE-DAYS   *
001500*    TABLE - NO VENDOR DATE INTRINSICS ARE USED IN THIS SHOP.    *
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    06/11/95  RAS  INITIAL VERSION                   RQ0171     CL*01
001900*    06/03/98  RAS  Y2K - WINDOWED ACCEPT-DATE CENTURY LOGIC     CL*02
002000*    09/30/02  MLT  ADDED MONTHLY FINANCIAL CONTROL-BREAK REPORT CL*03
002100*    11/14/07  JPS  ADDED EXPIRING-LEASE AND LATE-PAYMENT SECTNS CL*04
002110*    03/11/13  RAS  TABLE SUBSCRIPT COUNTERS AND DATE-ARITHMETIC  CL*05
002120*                   SCRATCH FIELDS MOVED TO 77-LEVEL PER SHOP     CL*05
002130*                   STANDARD FOR STANDALONE WORK COUNTERS         CL*05
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     CLASS RENT-ALPHA-CLASS IS 'A' THRU 'Z'
003000     UPSI-0 ON STATUS IS RENT-RPT-RERUN-MODE
003100              OFF STATUS IS RENT-RPT-NORMAL-MODE.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PROPERTY-MASTER ASSIGN TO PROPMSTR
003500         ORGANIZATION IS INDEXED
003600         ACCESS MODE IS DYNAMIC
003700         RECORD KEY IS PROP-ID
003800         FILE STATUS IS WS-PROPMSTR-STATUS.
003900     SELECT TENANT-MASTER ASSIGN TO TENTMSTR
004000         ORGANIZATION IS INDEXED
004100         ACCESS MODE IS DYNAMIC
004200         RECORD KEY IS TENT-ID
004300         FILE STATUS IS WS-TENTMSTR-STATUS.
004400     SELECT LEASE-MASTER ASSIGN TO LEASMSTR
004500         ORGANIZATION IS INDEXED
004600         ACCESS MODE IS DYNAMIC
004700         RECORD KEY IS LEAS-ID
004800         FILE STATUS IS WS-LEASMSTR-STATUS.
004900     SELECT PAYMENT-FILE ASSIGN TO PAYMFILE
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-PAYMFILE-STATUS.
005200     SELECT MAINTENANCE-FILE ASSIGN TO MJOBFILE
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-MJOBFILE-STATUS.
005500     SELECT REPORT-FILE ASSIGN TO RPTFILE
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-REPORT-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PROPERTY-MASTER
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300     COPY RENTPROP.
006400 FD  TENANT-MASTER
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY RENTTENT.
006800 FD  LEASE-MASTER
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100     COPY RENTLEAS.
007200 FD  PAYMENT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500     COPY RENTPAYR.
007600 FD  MAINTENANCE-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900     COPY RENTMJOB.
008000 FD  REPORT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  REPORT-RECORD                   PIC X(132).
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*    FILE STATUS FIELDS, REDEFINED AS A TABLE FOR THE OPEN CHECK.*
008700******************************************************************
008800 01  WS-FILE-STATUS-GROUP.
008900     05  WS-PROPMSTR-STATUS          PIC X(2).
009000     05  WS-TENTMSTR-STATUS          PIC X(2).
009100     05  WS-LEASMSTR-STATUS          PIC X(2).
009200     05  WS-PAYMFILE-STATUS          PIC X(2).
009300     05  WS-MJOBFILE-STATUS          PIC X(2).
009400     05  WS-REPORT-STATUS            PIC X(2).
009500 01  WS-FILE-STATUS-RDF REDEFINES WS-FILE-STATUS-GROUP.
009600     05  WS-STATUS-ENTRY             PIC X(2) OCCURS 6 TIMES
009700                                     INDEXED BY WS-STATUS-NDX.
009800 01  WS-SWITCHES.
009900     05  WS-PROP-FOUND-SW            PIC X(1) VALUE 'N'.
010000         88  PROP-FOUND                  VALUE 'Y'.
010100     05  WS-TENT-FOUND-SW            PIC X(1) VALUE 'N'.
010200         88  TENT-FOUND                  VALUE 'Y'.
010300     05  WS-PAY-FOUND-SW             PIC X(1) VALUE 'N'.
010400         88  PAY-FOUND                   VALUE 'Y'.
010500     05  WS-SORT-SWAPPED-SW          PIC X(1) VALUE 'N'.
010600         88  SORT-SWAPPED                VALUE 'Y'.
010700     05  WS-FIRST-MONTH-SW           PIC X(1) VALUE 'Y'.
010800         88  FIRST-MONTH-ROW             VALUE 'Y'.
010900******************************************************************
011000*    DASHBOARD COUNTERS AND ACCUMULATORS.                        *
011100******************************************************************
011200 01  WS-DASHBOARD-COUNTS.
011300     05  WS-PROP-TOTAL               PIC S9(6) COMP VALUE ZERO.
011400     05  WS-PROP-AVAILABLE           PIC S9(6) COMP VALUE ZERO.
011500     05  WS-PROP-RENTED              PIC S9(6) COMP VALUE ZERO.
011600     05  WS-PROP-MAINT               PIC S9(6) COMP VALUE ZERO.
011610 01  WS-DASHBOARD-COUNTS-RDF REDEFINES WS-DASHBOARD-COUNTS.
011620     05  WS-DASH-ENTRY               PIC S9(6) COMP OCCURS 4 TIMES.
011700 01  WS-OCC-RATE                     PIC S9(3)V99 COMP-3.
011800 01  WS-CURRENT-MONTH-REVENUE        PIC S9(10)V99 COMP-3.
011900 01  WS-OUTSTANDING-MAINT-COST       PIC S9(10)V99 COMP-3.
012000******************************************************************
012100*    MONTHLY FINANCIAL TABLE - ONE SLOT PER DISTINCT YEAR-MONTH  *
012200*    SEEN ACROSS PAYMENT-FILE AND MAINTENANCE-FILE.  120 SLOTS   *
012300*    COVERS TEN YEARS OF ACTIVITY, THE SHOP'S RETENTION WINDOW.  *
012400******************************************************************
012500 01  WS-MONTH-TABLE.
012600     05  WS-MONTH-ENTRY OCCURS 120 TIMES
012700                        INDEXED BY WS-MONTH-NDX WS-MONTH-NDX2.
012800         10  WS-MONTH-CCYY           PIC 9(4).
012900         10  WS-MONTH-MM             PIC 9(2).
013000         10  WS-MONTH-REVENUE        PIC S9(10)V99 COMP-3.
013100         10  WS-MONTH-EXPENSES       PIC S9(10)V99 COMP-3.
013200 77  WS-MONTH-COUNT                  PIC S9(4) COMP VALUE ZERO.
013300 01  WS-MONTH-SWAP-TEMP.
013400     05  WS-SWAP-CCYY                PIC 9(4).
013500     05  WS-SWAP-MM                  PIC 9(2).
013600     05  WS-SWAP-REVENUE             PIC S9(10)V99 COMP-3.
013700     05  WS-SWAP-EXPENSES            PIC S9(10)V99 COMP-3.
013800 01  WS-SEARCH-CCYY                  PIC 9(4).
013900 01  WS-SEARCH-MM                    PIC 9(2).
014000 01  WS-YEAR-REV-SUBTOTAL            PIC S9(10)V99 COMP-3.
014100 01  WS-YEAR-EXP-SUBTOTAL            PIC S9(10)V99 COMP-3.
014200 01  WS-YEAR-NET-SUBTOTAL            PIC S9(10)V99 COMP-3.
014300 01  WS-GRAND-REV-TOTAL              PIC S9(10)V99 COMP-3.
014400 01  WS-GRAND-EXP-TOTAL              PIC S9(10)V99 COMP-3.
014500 01  WS-GRAND-NET-TOTAL              PIC S9(10)V99 COMP-3.
014600 01  WS-CURRENT-BREAK-YEAR           PIC 9(4).
014700******************************************************************
014800*    PAYMENT LOOKUP TABLE - EVERY PAYMENT ON FILE, KEPT SO THE   *
014900*    LATE-PAYMENT PASS CAN CHECK "HAS A PAYMENT" WITHOUT RE-     *
015000*    READING PAYMENT-FILE ONCE PER LEASE.  2000 SLOTS COVERS A   *
015100*    FULL PORTFOLIO'S ANNUAL PAYMENT VOLUME.                     *
015200******************************************************************
015300 01  WS-PAYMENT-LOOKUP-TABLE.
015400     05  WS-PAYLK-ENTRY OCCURS 2000 TIMES INDEXED BY WS-PAYLK-NDX.
015500         10  WS-PAYLK-LEAS-ID        PIC 9(6).
015600         10  WS-PAYLK-REF-MONTH      PIC 9(2).
015700         10  WS-PAYLK-REF-YEAR       PIC 9(4).
015800 77  WS-PAYMENT-LOOKUP-COUNT         PIC S9(4) COMP VALUE ZERO.
015900******************************************************************
016000*    DAY-NUMBER ARITHMETIC WORK AREA (SHARED BY 910 AND ITS      *
016100*    CALLERS).  RD-WORK-* COMES FROM RENTDATE.                   *
016200******************************************************************
016300     COPY RENTDATE.
016400 77  WS-PRIOR-YEAR                   PIC 9(4) COMP.
016500 77  WS-MOD-4                        PIC 9(1) COMP.
016600 77  WS-MOD-100                      PIC 9(2) COMP.
016700 77  WS-MOD-400                      PIC 9(3) COMP.
016800 77  WS-LEAP-Q4                      PIC 9(4) COMP.
016900 77  WS-LEAP-Q100                    PIC 9(4) COMP.
017000 77  WS-LEAP-Q400                    PIC 9(4) COMP.
017100 77  WS-LEAP-DAYS                    PIC S9(4) COMP.
017200 77  WS-DIV-REMAINDER                PIC 9(4) COMP.
017300 01  WS-TODAY-DAYNO                  PIC S9(7) COMP-3.
017400 01  WS-END-DAYNO                    PIC S9(7) COMP-3.
017500 01  WS-DUE-DAYNO                    PIC S9(7) COMP-3.
017600 01  WS-DAYS-REMAINING               PIC S9(4) COMP VALUE ZERO.
017700 01  WS-DAYS-LATE                    PIC S9(4) COMP VALUE ZERO.
017800 01  WS-EXPIRING-THRESHOLD-DAYS      PIC 9(4) VALUE 0030.
017900******************************************************************
018000*    ACCEPT-DATE WORK AREA - SAME WINDOWED-CENTURY Y2K LOGIC AS  *
018100*    RENTLSE/RENTPAY/RENTMNT/RENTPRP.                            *
018200******************************************************************
018300 01  WS-ACCEPT-DATE                  PIC 9(6).
018400 01  WS-ACCEPT-DATE-RDF REDEFINES WS-ACCEPT-DATE.
018500     05  WS-ACCEPT-YY                PIC 9(2).
018600     05  WS-ACCEPT-MM                PIC 9(2).
018700     05  WS-ACCEPT-DD                PIC 9(2).
018800******************************************************************
018900*    CARRY-AREAS FOR THE PROPERTY/TENANT POINT LOOKUPS USED ON   *
019000*    THE EXPIRING-LEASE AND LATE-PAYMENT DETAIL LINES.           *
019100******************************************************************
019200 01  WS-PROP-ADDR-HOLD               PIC X(40).
019300 01  WS-TENT-NAME-HOLD                PIC X(40).
019400******************************************************************
019500*    REPORT-LINE EDIT FIELDS.                                    *
019600******************************************************************
019700 01  WS-ED-COUNT6                    PIC ZZZZZ9.
019800 01  WS-ED-OCC-RATE                  PIC ZZ9.99.
019900 01  WS-ED-MONEY13                   PIC ZZZ,ZZZ,ZZ9.99-.
020000 01  WS-ED-MONEY13B                  PIC ZZZ,ZZZ,ZZ9.99-.
020100 01  WS-ED-RENT11                    PIC ZZZ,ZZ9.99-.
020200 01  WS-ED-YEAR4                     PIC 9999.
020300 01  WS-ED-MONTH2                    PIC 99.
020400 01  WS-ED-DAYS4                     PIC ZZZ9.
020500 01  WS-ED-DUEDAY2                   PIC 99.
020600 01  WS-ED-DATE8                     PIC 99999999.
020700 PROCEDURE DIVISION.
020800******************************************************************
020900 000-MAIN-LINE.
021000     PERFORM 900-GET-TODAY-DATE THRU 900-EXIT.
021100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
021200     PERFORM 150-COMPUTE-TODAY-DAYNO THRU 150-EXIT.
021300     PERFORM 200-BUILD-PROPERTY-COUNTS THRU 200-EXIT.
021400     PERFORM 300-BUILD-PAYMENT-DATA THRU 300-EXIT.
021500     PERFORM 320-BUILD-MAINT-DATA THRU 320-EXIT.
021600     PERFORM 350-SORT-MONTH-TABLE THRU 350-EXIT.
021700     PERFORM 400-WRITE-DASHBOARD THRU 400-EXIT.
021800     PERFORM 500-WRITE-MONTHLY-REPORT THRU 500-EXIT.
021900     PERFORM 600-WRITE-EXPIRING-REPORT THRU 600-EXIT.
022000     PERFORM 650-WRITE-LATE-PAYMENTS-REPORT THRU 650-EXIT.
022100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
022200     GOBACK.
022300 000-EXIT.
022400     EXIT.
022500******************************************************************
022600 150-COMPUTE-TODAY-DAYNO.
022700     MOVE RD-TODAY-CCYYMMDD TO RD-WORK-CCYYMMDD.
022800     PERFORM 910-COMPUTE-DAY-NUMBER THRU 910-EXIT.
022900     MOVE RD-WORK-DAYNO TO WS-TODAY-DAYNO.
023000 150-EXIT.
023100     EXIT.
023200******************************************************************
023300*    COUNT PROPERTIES BY STATUS FOR THE DASHBOARD (RQ0171).      *
023400*    PROPERTY-MASTER IS INDEXED BUT ACCESS IS DYNAMIC, SO A      *
023500*    START/READ-NEXT WALKS THE WHOLE FILE IN KEY ORDER.          *
023600******************************************************************
023700 200-BUILD-PROPERTY-COUNTS.
023800     MOVE ZERO TO PROP-ID.
023900     START PROPERTY-MASTER KEY IS NOT LESS THAN PROP-ID
024000         INVALID KEY
024100             GO TO 200-EXIT
024200     END-START.
024300 200-PROP-LOOP.
024400     READ PROPERTY-MASTER NEXT RECORD
024500         AT END
024600             GO TO 200-EXIT
024700     END-READ.
024800     ADD 1 TO WS-PROP-TOTAL.
024900     EVALUATE TRUE
025000         WHEN PROP-AVAILABLE
025100             ADD 1 TO WS-PROP-AVAILABLE
025200         WHEN PROP-RENTED
025300             ADD 1 TO WS-PROP-RENTED
025400         WHEN PROP-UNDER-MAINTENANCE
025500             ADD 1 TO WS-PROP-MAINT
025600         WHEN OTHER
025700             CONTINUE
025800     END-EVALUATE.
025900     GO TO 200-PROP-LOOP.
026000 200-EXIT.
026100     EXIT.
026200******************************************************************
026300*    ONE PASS OVER PAYMENT-FILE: ACCUMULATE CURRENT-MONTH        *
026400*    REVENUE, FEED THE MONTHLY TABLE, AND BUILD THE PAYMENT      *
026500*    LOOKUP TABLE USED BY THE LATE-PAYMENT PASS.                 *
026600******************************************************************
026700 300-BUILD-PAYMENT-DATA.
026800     MOVE ZERO TO WS-CURRENT-MONTH-REVENUE.
026900 300-PAYMENT-READ-LOOP.
027000     READ PAYMENT-FILE
027100         AT END
027200             GO TO 300-EXIT
027300     END-READ.
027400     IF PAYM-REFERENCE-MONTH = RD-TODAY-MM
027500             AND PAYM-REFERENCE-YEAR = RD-TODAY-CCYY
027600         ADD PAYM-AMOUNT-PAID TO WS-CURRENT-MONTH-REVENUE
027700     END-IF.
027800     MOVE PAYM-REFERENCE-YEAR TO WS-SEARCH-CCYY.
027900     MOVE PAYM-REFERENCE-MONTH TO WS-SEARCH-MM.
028000     PERFORM 360-FIND-OR-ADD-MONTH-SLOT THRU 360-EXIT.
028100     ADD PAYM-AMOUNT-PAID TO WS-MONTH-REVENUE (WS-MONTH-NDX2).
028200     ADD 1 TO WS-PAYMENT-LOOKUP-COUNT.
028300     SET WS-PAYLK-NDX TO WS-PAYMENT-LOOKUP-COUNT.
028400     MOVE PAYM-LEAS-ID TO WS-PAYLK-LEAS-ID (WS-PAYLK-NDX).
028500     MOVE PAYM-REFERENCE-MONTH TO WS-PAYLK-REF-MONTH (WS-PAYLK-NDX).
028600     MOVE PAYM-REFERENCE-YEAR TO WS-PAYLK-REF-YEAR (WS-PAYLK-NDX).
028700     GO TO 300-PAYMENT-READ-LOOP.
028800 300-EXIT.
028900     EXIT.
029000******************************************************************
029100*    ONE PASS OVER MAINTENANCE-FILE: ACCUMULATE OUTSTANDING COST *
029200*    (PENDING/IN-PROGRESS ONLY) AND FEED THE MONTHLY TABLE BY    *
029300*    COMPLETION DATE (OPEN JOBS WITH NO COMPLETION DATE ARE NOT  *
029400*    AN EXPENSE YET).                                            *
029500******************************************************************
029600 320-BUILD-MAINT-DATA.
029700     MOVE ZERO TO WS-OUTSTANDING-MAINT-COST.
029800 320-MAINT-READ-LOOP.
029900     READ MAINTENANCE-FILE
030000         AT END
030100             GO TO 320-EXIT
030200     END-READ.
030300     IF MJOB-PENDING OR MJOB-IN-PROGRESS
030400         ADD MJOB-TOTAL-COST TO WS-OUTSTANDING-MAINT-COST
030500     END-IF.
030600     IF MJOB-COMPLETION-DATE NOT = ZERO
030700         MOVE MJOB-COMPLETION-DATE TO RD-WORK-CCYYMMDD
030800         MOVE RD-WORK-CCYY TO WS-SEARCH-CCYY
030900         MOVE RD-WORK-MM TO WS-SEARCH-MM
031000         PERFORM 360-FIND-OR-ADD-MONTH-SLOT THRU 360-EXIT
031100         ADD MJOB-TOTAL-COST TO WS-MONTH-EXPENSES (WS-MONTH-NDX2)
031200     END-IF.
031300     GO TO 320-MAINT-READ-LOOP.
031400 320-EXIT.
031500     EXIT.
031600******************************************************************
031700*    LINEAR FIND-OR-ADD ON THE MONTH TABLE.  RETURNS THE SLOT IN *
031800*    WS-MONTH-NDX2 (WS-MONTH-NDX IS THE SEARCH CURSOR).          *
031900******************************************************************
032000 360-FIND-OR-ADD-MONTH-SLOT.
032100     SET WS-MONTH-NDX TO 1.
032200 360-SEARCH-LOOP.
032300     IF WS-MONTH-NDX > WS-MONTH-COUNT
032400         GO TO 360-ADD-NEW-SLOT
032500     END-IF.
032600     IF WS-MONTH-CCYY (WS-MONTH-NDX) = WS-SEARCH-CCYY
032700             AND WS-MONTH-MM (WS-MONTH-NDX) = WS-SEARCH-MM
032800         SET WS-MONTH-NDX2 TO WS-MONTH-NDX
032900         GO TO 360-EXIT
033000     END-IF.
033100     SET WS-MONTH-NDX UP BY 1.
033200     GO TO 360-SEARCH-LOOP.
033300 360-ADD-NEW-SLOT.
033400     ADD 1 TO WS-MONTH-COUNT.
033500     SET WS-MONTH-NDX TO WS-MONTH-COUNT.
033600     MOVE WS-SEARCH-CCYY TO WS-MONTH-CCYY (WS-MONTH-NDX).
033700     MOVE WS-SEARCH-MM TO WS-MONTH-MM (WS-MONTH-NDX).
033800     MOVE ZERO TO WS-MONTH-REVENUE (WS-MONTH-NDX).
033900     MOVE ZERO TO WS-MONTH-EXPENSES (WS-MONTH-NDX).
034000     SET WS-MONTH-NDX2 TO WS-MONTH-NDX.
034100 360-EXIT.
034200     EXIT.
034300******************************************************************
034400*    BUBBLE-SORT THE MONTH TABLE ASCENDING BY CCYY THEN MM -     *
034500*    THE TABLE IS SMALL (AT MOST 120 SLOTS) SO THIS IS PLENTY.   *
034600******************************************************************
034700 350-SORT-MONTH-TABLE.
034800     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
034900 350-SORT-PASS.
035000     IF NOT SORT-SWAPPED
035100         GO TO 350-EXIT
035200     END-IF.
035300     IF WS-MONTH-COUNT < 2
035400         GO TO 350-EXIT
035500     END-IF.
035600     MOVE 'N' TO WS-SORT-SWAPPED-SW.
035700     SET WS-MONTH-NDX TO 1.
035800 350-COMPARE-LOOP.
035900     IF WS-MONTH-NDX >= WS-MONTH-COUNT
036000         GO TO 350-SORT-PASS
036100     END-IF.
036200     SET WS-MONTH-NDX2 TO WS-MONTH-NDX.
036300     SET WS-MONTH-NDX2 UP BY 1.
036400     IF WS-MONTH-CCYY (WS-MONTH-NDX) > WS-MONTH-CCYY (WS-MONTH-NDX2)
036500         PERFORM 355-SWAP-MONTH-SLOTS THRU 355-EXIT
036600         MOVE 'Y' TO WS-SORT-SWAPPED-SW
036700     ELSE
036800         IF WS-MONTH-CCYY (WS-MONTH-NDX) = WS-MONTH-CCYY (WS-MONTH-NDX2)
036900                 AND WS-MONTH-MM (WS-MONTH-NDX) >
037000                     WS-MONTH-MM (WS-MONTH-NDX2)
037100             PERFORM 355-SWAP-MONTH-SLOTS THRU 355-EXIT
037200             MOVE 'Y' TO WS-SORT-SWAPPED-SW
037300         END-IF
037400     END-IF.
037500     SET WS-MONTH-NDX UP BY 1.
037600     GO TO 350-COMPARE-LOOP.
037700 350-EXIT.
037800     EXIT.
037900******************************************************************
038000 355-SWAP-MONTH-SLOTS.
038100     MOVE WS-MONTH-ENTRY (WS-MONTH-NDX)  TO WS-MONTH-SWAP-TEMP.
038200     MOVE WS-MONTH-ENTRY (WS-MONTH-NDX2) TO WS-MONTH-ENTRY
038300                                             (WS-MONTH-NDX).
038400     MOVE WS-MONTH-SWAP-TEMP TO WS-MONTH-ENTRY (WS-MONTH-NDX2).
038500 355-EXIT.
038600     EXIT.
038700******************************************************************
038800*    DASHBOARD SUMMARY SECTION.                                  *
038900******************************************************************
039000 400-WRITE-DASHBOARD.
039100     MOVE SPACES TO REPORT-RECORD.
039200     STRING 'RENTIFY DASHBOARD SUMMARY - ' RD-TODAY-MM '/'
039300         RD-TODAY-DD '/' RD-TODAY-CCYY
039400         DELIMITED BY SIZE INTO REPORT-RECORD.
039500     WRITE REPORT-RECORD.
039600     MOVE SPACES TO REPORT-RECORD.
039700     WRITE REPORT-RECORD.
039800     MOVE WS-PROP-TOTAL TO WS-ED-COUNT6.
039900     MOVE SPACES TO REPORT-RECORD.
040000     STRING 'TOTAL PROPERTIES. . . . . . ' WS-ED-COUNT6
040100         DELIMITED BY SIZE INTO REPORT-RECORD.
040200     WRITE REPORT-RECORD.
040300     MOVE WS-PROP-AVAILABLE TO WS-ED-COUNT6.
040400     MOVE SPACES TO REPORT-RECORD.
040500     STRING 'AVAILABLE PROPERTIES. . . . ' WS-ED-COUNT6
040600         DELIMITED BY SIZE INTO REPORT-RECORD.
040700     WRITE REPORT-RECORD.
040800     MOVE WS-PROP-RENTED TO WS-ED-COUNT6.
040900     MOVE SPACES TO REPORT-RECORD.
041000     STRING 'RENTED PROPERTIES . . . . . ' WS-ED-COUNT6
041100         DELIMITED BY SIZE INTO REPORT-RECORD.
041200     WRITE REPORT-RECORD.
041300     MOVE WS-PROP-MAINT TO WS-ED-COUNT6.
041400     MOVE SPACES TO REPORT-RECORD.
041500     STRING 'UNDER-MAINTENANCE PROPERTIES. ' WS-ED-COUNT6
041600         DELIMITED BY SIZE INTO REPORT-RECORD.
041700     WRITE REPORT-RECORD.
041800     IF WS-PROP-TOTAL = ZERO
041900         MOVE ZERO TO WS-OCC-RATE
042000     ELSE
042100         COMPUTE WS-OCC-RATE ROUNDED =
042200             (WS-PROP-RENTED * 100) / WS-PROP-TOTAL
042300     END-IF.
042400     MOVE WS-OCC-RATE TO WS-ED-OCC-RATE.
042500     MOVE SPACES TO REPORT-RECORD.
042600     STRING 'OCCUPANCY RATE. . . . . . . ' WS-ED-OCC-RATE '%'
042700         DELIMITED BY SIZE INTO REPORT-RECORD.
042800     WRITE REPORT-RECORD.
042900     MOVE WS-CURRENT-MONTH-REVENUE TO WS-ED-MONEY13.
043000     MOVE SPACES TO REPORT-RECORD.
043100     STRING 'CURRENT MONTH REVENUE . . . ' WS-ED-MONEY13
043200         DELIMITED BY SIZE INTO REPORT-RECORD.
043300     WRITE REPORT-RECORD.
043400     MOVE WS-OUTSTANDING-MAINT-COST TO WS-ED-MONEY13.
043500     MOVE SPACES TO REPORT-RECORD.
043600     STRING 'OUTSTANDING MAINTENANCE COST. ' WS-ED-MONEY13
043700         DELIMITED BY SIZE INTO REPORT-RECORD.
043800     WRITE REPORT-RECORD.
043900     MOVE SPACES TO REPORT-RECORD.
044000     WRITE REPORT-RECORD.
044100 400-EXIT.
044200     EXIT.
044300******************************************************************
044400*    MONTHLY FINANCIAL HISTORY - CONTROL BREAK ON YEAR, GRAND    *
044500*    TOTAL AT THE END.  ROWS ARE ALREADY SORTED ASCENDING.       *
044600******************************************************************
044700 500-WRITE-MONTHLY-REPORT.
044800     MOVE SPACES TO REPORT-RECORD.
044900     STRING 'MONTHLY FINANCIAL HISTORY'
045000         DELIMITED BY SIZE INTO REPORT-RECORD.
045100     WRITE REPORT-RECORD.
045200     MOVE SPACES TO REPORT-RECORD.
045300     STRING 'YEAR MO      REVENUE      EXPENSES    NET INCOME'
045400         DELIMITED BY SIZE INTO REPORT-RECORD.
045500     WRITE REPORT-RECORD.
045600     MOVE ZERO TO WS-GRAND-REV-TOTAL WS-GRAND-EXP-TOTAL
045700         WS-GRAND-NET-TOTAL WS-YEAR-REV-SUBTOTAL
045800         WS-YEAR-EXP-SUBTOTAL WS-YEAR-NET-SUBTOTAL.
045900     MOVE 'Y' TO WS-FIRST-MONTH-SW.
046000     SET WS-MONTH-NDX TO 1.
046100 500-MONTH-LOOP.
046200     IF WS-MONTH-NDX > WS-MONTH-COUNT
046300         GO TO 500-AFTER-LOOP
046400     END-IF.
046500     IF FIRST-MONTH-ROW
046600         MOVE WS-MONTH-CCYY (WS-MONTH-NDX) TO WS-CURRENT-BREAK-YEAR
046700         MOVE 'N' TO WS-FIRST-MONTH-SW
046800     ELSE
046900         IF WS-MONTH-CCYY (WS-MONTH-NDX) NOT = WS-CURRENT-BREAK-YEAR
047000             PERFORM 550-WRITE-YEAR-SUBTOTAL THRU 550-EXIT
047100             MOVE WS-MONTH-CCYY (WS-MONTH-NDX)
047200                 TO WS-CURRENT-BREAK-YEAR
047300         END-IF
047400     END-IF.
047500     COMPUTE WS-YEAR-NET-SUBTOTAL ROUNDED =
047600         WS-MONTH-REVENUE (WS-MONTH-NDX)
047700         - WS-MONTH-EXPENSES (WS-MONTH-NDX) + WS-YEAR-NET-SUBTOTAL.
047800     ADD WS-MONTH-REVENUE (WS-MONTH-NDX) TO WS-YEAR-REV-SUBTOTAL.
047900     ADD WS-MONTH-EXPENSES (WS-MONTH-NDX) TO WS-YEAR-EXP-SUBTOTAL.
048000     ADD WS-MONTH-REVENUE (WS-MONTH-NDX) TO WS-GRAND-REV-TOTAL.
048100     ADD WS-MONTH-EXPENSES (WS-MONTH-NDX) TO WS-GRAND-EXP-TOTAL.
048200     MOVE WS-MONTH-CCYY (WS-MONTH-NDX) TO WS-ED-YEAR4.
048300     MOVE WS-MONTH-MM (WS-MONTH-NDX) TO WS-ED-MONTH2.
048400     MOVE WS-MONTH-REVENUE (WS-MONTH-NDX) TO WS-ED-MONEY13.
048500     MOVE WS-MONTH-EXPENSES (WS-MONTH-NDX) TO WS-ED-MONEY13B.
048600     COMPUTE WS-YEAR-NET-SUBTOTAL ROUNDED =
048700         WS-MONTH-REVENUE (WS-MONTH-NDX)
048800         - WS-MONTH-EXPENSES (WS-MONTH-NDX).
048900     MOVE SPACES TO REPORT-RECORD.
049000     STRING WS-ED-YEAR4 '  ' WS-ED-MONTH2 '   ' WS-ED-MONEY13
049100         '  ' WS-ED-MONEY13B
049200         DELIMITED BY SIZE INTO REPORT-RECORD.
049300     WRITE REPORT-RECORD.
049400     SET WS-MONTH-NDX UP BY 1.
049500     GO TO 500-MONTH-LOOP.
049600 500-AFTER-LOOP.
049700     IF WS-MONTH-COUNT NOT = ZERO
049800         PERFORM 550-WRITE-YEAR-SUBTOTAL THRU 550-EXIT
049900     END-IF.
050000     COMPUTE WS-GRAND-NET-TOTAL = WS-GRAND-REV-TOTAL
050100         - WS-GRAND-EXP-TOTAL.
050200     MOVE WS-GRAND-REV-TOTAL TO WS-ED-MONEY13.
050300     MOVE WS-GRAND-EXP-TOTAL TO WS-ED-MONEY13B.
050400     MOVE SPACES TO REPORT-RECORD.
050500     STRING 'GRAND TOTAL   ' WS-ED-MONEY13 '  ' WS-ED-MONEY13B
050600         DELIMITED BY SIZE INTO REPORT-RECORD.
050700     WRITE REPORT-RECORD.
050800     MOVE WS-GRAND-NET-TOTAL TO WS-ED-MONEY13.
050900     MOVE SPACES TO REPORT-RECORD.
051000     STRING 'GRAND NET INCOME              ' WS-ED-MONEY13
051100         DELIMITED BY SIZE INTO REPORT-RECORD.
051200     WRITE REPORT-RECORD.
051300     MOVE SPACES TO REPORT-RECORD.
051400     WRITE REPORT-RECORD.
051500 500-EXIT.
051600     EXIT.
051700******************************************************************
051800 550-WRITE-YEAR-SUBTOTAL.
051900     MOVE WS-YEAR-REV-SUBTOTAL TO WS-ED-MONEY13.
052000     MOVE WS-YEAR-EXP-SUBTOTAL TO WS-ED-MONEY13B.
052100     MOVE SPACES TO REPORT-RECORD.
052200     STRING WS-CURRENT-BREAK-YEAR ' SUBTOTAL ' WS-ED-MONEY13
052300         '  ' WS-ED-MONEY13B
052400         DELIMITED BY SIZE INTO REPORT-RECORD.
052500     WRITE REPORT-RECORD.
052600     MOVE ZERO TO WS-YEAR-REV-SUBTOTAL WS-YEAR-EXP-SUBTOTAL
052700         WS-YEAR-NET-SUBTOTAL.
052800 550-EXIT.
052900     EXIT.
053000******************************************************************
053100*    EXPIRING LEASES - ACTIVE LEASES WHOSE END DATE FALLS WITHIN *
053200*    THE NEXT WS-EXPIRING-THRESHOLD-DAYS DAYS (RQ0171).          *
053300******************************************************************
053400 600-WRITE-EXPIRING-REPORT.
053500     MOVE SPACES TO REPORT-RECORD.
053600     STRING 'EXPIRING LEASES - NEXT ' WS-EXPIRING-THRESHOLD-DAYS
053700         ' DAYS'
053800         DELIMITED BY SIZE INTO REPORT-RECORD.
053900     WRITE REPORT-RECORD.
054000     MOVE ZERO TO LEAS-ID.
054100     START LEASE-MASTER KEY IS NOT LESS THAN LEAS-ID
054200         INVALID KEY
054300             GO TO 600-EXIT
054400     END-START.
054500 600-LEASE-LOOP.
054600     READ LEASE-MASTER NEXT RECORD
054700         AT END
054800             GO TO 600-EXIT
054900     END-READ.
055000     IF LEAS-ACTIVE
055100         MOVE LEAS-END-DATE TO RD-WORK-CCYYMMDD
055200         PERFORM 910-COMPUTE-DAY-NUMBER THRU 910-EXIT
055300         MOVE RD-WORK-DAYNO TO WS-END-DAYNO
055400         IF WS-END-DAYNO NOT < WS-TODAY-DAYNO
055500                 AND WS-END-DAYNO NOT >
055600                     WS-TODAY-DAYNO + WS-EXPIRING-THRESHOLD-DAYS
055700             COMPUTE WS-DAYS-REMAINING = WS-END-DAYNO - WS-TODAY-DAYNO
055800             PERFORM 620-LOOKUP-PROPERTY-ADDRESS THRU 620-EXIT
055900             PERFORM 630-LOOKUP-TENANT-NAME THRU 630-EXIT
056000             PERFORM 610-WRITE-EXPIRING-LINE THRU 610-EXIT
056100         END-IF
056200     END-IF.
056300     GO TO 600-LEASE-LOOP.
056400 600-EXIT.
056500     EXIT.
056600******************************************************************
056700 610-WRITE-EXPIRING-LINE.
056800     MOVE LEAS-END-DATE TO WS-ED-DATE8.
056900     MOVE WS-DAYS-REMAINING TO WS-ED-DAYS4.
057000     MOVE SPACES TO REPORT-RECORD.
057100     STRING LEAS-ID ' ' WS-PROP-ADDR-HOLD ' ' WS-TENT-NAME-HOLD
057200         ' ' WS-ED-DATE8 ' ' WS-ED-DAYS4
057300         DELIMITED BY SIZE INTO REPORT-RECORD.
057400     WRITE REPORT-RECORD.
057500 610-EXIT.
057600     EXIT.
057700******************************************************************
057800 620-LOOKUP-PROPERTY-ADDRESS.
057900     MOVE LEAS-PROP-ID TO PROP-ID.
058000     READ PROPERTY-MASTER
058100         INVALID KEY
058200             MOVE 'N' TO WS-PROP-FOUND-SW
058300             MOVE SPACES TO WS-PROP-ADDR-HOLD
058400         NOT INVALID KEY
058500             MOVE 'Y' TO WS-PROP-FOUND-SW
058600             MOVE PROP-ADDRESS TO WS-PROP-ADDR-HOLD
058700     END-READ.
058800 620-EXIT.
058900     EXIT.
059000******************************************************************
059100 630-LOOKUP-TENANT-NAME.
059200     MOVE LEAS-TENT-ID TO TENT-ID.
059300     READ TENANT-MASTER
059400         INVALID KEY
059500             MOVE 'N' TO WS-TENT-FOUND-SW
059600             MOVE SPACES TO WS-TENT-NAME-HOLD
059700         NOT INVALID KEY
059800             MOVE 'Y' TO WS-TENT-FOUND-SW
059900             MOVE TENT-FULL-NAME TO WS-TENT-NAME-HOLD
060000     END-READ.
060100 630-EXIT.
060200     EXIT.
060300******************************************************************
060400*    LATE PAYMENTS - ACTIVE LEASES WITH NO PAYMENT ON FILE FOR   *
060500*    THE CURRENT REFERENCE MONTH/YEAR (RQ0171).  "NOT YET LATE" *
060600*    IS SKIPPED RATHER THAN REPORTED WHEN TODAY IS STILL ON OR   *
060700*    BEFORE THE DUE DAY OF THE CURRENT PERIOD.                   *
060800******************************************************************
060900 650-WRITE-LATE-PAYMENTS-REPORT.
061000     MOVE SPACES TO REPORT-RECORD.
061100     STRING 'LATE PAYMENTS - REFERENCE PERIOD ' RD-TODAY-MM '/'
061200         RD-TODAY-CCYY
061300         DELIMITED BY SIZE INTO REPORT-RECORD.
061400     WRITE REPORT-RECORD.
061500     MOVE ZERO TO LEAS-ID.
061600     START LEASE-MASTER KEY IS NOT LESS THAN LEAS-ID
061700         INVALID KEY
061800             GO TO 650-EXIT
061900     END-START.
062000 650-LEASE-LOOP.
062100     READ LEASE-MASTER NEXT RECORD
062200         AT END
062300             GO TO 650-EXIT
062400     END-READ.
062500     IF LEAS-ACTIVE
062600         PERFORM 660-CHECK-PAYMENT-EXISTS THRU 660-EXIT
062700         IF NOT PAY-FOUND
062800             PERFORM 670-EVALUATE-LATE-LEASE THRU 670-EXIT
062900         END-IF
063000     END-IF.
063100     GO TO 650-LEASE-LOOP.
063200 650-EXIT.
063300     EXIT.
063400******************************************************************
063500*    LINEAR SCAN OF THE IN-MEMORY PAYMENT LOOKUP TABLE FOR A     *
063600*    PAYMENT AGAINST THIS LEASE FOR THE CURRENT REFERENCE PERIOD.*
063700******************************************************************
063800 660-CHECK-PAYMENT-EXISTS.
063900     MOVE 'N' TO WS-PAY-FOUND-SW.
064000     SET WS-PAYLK-NDX TO 1.
064100 660-SCAN-LOOP.
064200     IF WS-PAYLK-NDX > WS-PAYMENT-LOOKUP-COUNT
064300         GO TO 660-EXIT
064400     END-IF.
064500     IF WS-PAYLK-LEAS-ID (WS-PAYLK-NDX) = LEAS-ID
064600             AND WS-PAYLK-REF-MONTH (WS-PAYLK-NDX) = RD-TODAY-MM
064700             AND WS-PAYLK-REF-YEAR (WS-PAYLK-NDX) = RD-TODAY-CCYY
064800         MOVE 'Y' TO WS-PAY-FOUND-SW
064900         GO TO 660-EXIT
065000     END-IF.
065100     SET WS-PAYLK-NDX UP BY 1.
065200     GO TO 660-SCAN-LOOP.
065300 660-EXIT.
065400     EXIT.
065500******************************************************************
065600 670-EVALUATE-LATE-LEASE.
065700     MOVE RD-TODAY-CCYY TO RD-WORK-CCYY.
065800     MOVE RD-TODAY-MM   TO RD-WORK-MM.
065900     MOVE LEAS-PAYMENT-DUE-DAY TO RD-WORK-DD.
066000     PERFORM 910-COMPUTE-DAY-NUMBER THRU 910-EXIT.
066100     MOVE RD-WORK-DAYNO TO WS-DUE-DAYNO.
066200     IF RD-TODAY-DD NOT > LEAS-PAYMENT-DUE-DAY
066300         GO TO 670-EXIT
066400     END-IF.
066500     IF WS-TODAY-DAYNO > WS-DUE-DAYNO
066600         COMPUTE WS-DAYS-LATE = WS-TODAY-DAYNO - WS-DUE-DAYNO
066700     ELSE
066800         MOVE ZERO TO WS-DAYS-LATE
066900     END-IF.
067000     PERFORM 620-LOOKUP-PROPERTY-ADDRESS THRU 620-EXIT.
067100     PERFORM 630-LOOKUP-TENANT-NAME THRU 630-EXIT.
067200     PERFORM 680-WRITE-LATE-PAYMENT-LINE THRU 680-EXIT.
067300 670-EXIT.
067400     EXIT.
067500******************************************************************
067600 680-WRITE-LATE-PAYMENT-LINE.
067700     MOVE LEAS-PAYMENT-DUE-DAY TO WS-ED-DUEDAY2.
067800     MOVE RD-TODAY-MM TO WS-ED-MONTH2.
067900     MOVE LEAS-BASE-RENT-VALUE TO WS-ED-RENT11.
068000     MOVE WS-DAYS-LATE TO WS-ED-DAYS4.
068100     MOVE SPACES TO REPORT-RECORD.
068200     STRING LEAS-ID ' ' WS-PROP-ADDR-HOLD ' ' WS-TENT-NAME-HOLD
068300         ' ' WS-ED-DUEDAY2 ' ' WS-ED-MONTH2 ' ' WS-ED-RENT11
068400         ' ' WS-ED-DAYS4
068500         DELIMITED BY SIZE INTO REPORT-RECORD.
068600     WRITE REPORT-RECORD.
068700 680-EXIT.
068800     EXIT.
068900******************************************************************
069000 700-OPEN-FILES.
069100     OPEN INPUT PROPERTY-MASTER.
069200     OPEN INPUT TENANT-MASTER.
069300     OPEN INPUT LEASE-MASTER.
069400     OPEN INPUT PAYMENT-FILE.
069500     OPEN INPUT MAINTENANCE-FILE.
069600     OPEN OUTPUT REPORT-FILE.
069700     SET WS-STATUS-NDX TO 1.
069800 705-CHECK-OPEN-LOOP.
069900     IF WS-STATUS-NDX > 6
070000         GO TO 700-EXIT
070100     END-IF.
070200     IF WS-STATUS-ENTRY (WS-STATUS-NDX) NOT = '00'
070300         DISPLAY 'RENTRPT - OPEN FAILED, FILE STATUS '
070400             WS-STATUS-ENTRY (WS-STATUS-NDX)
070500     END-IF.
070600     SET WS-STATUS-NDX UP BY 1.
070700     GO TO 705-CHECK-OPEN-LOOP.
070800 700-EXIT.
070900     EXIT.
071000******************************************************************
071100 790-CLOSE-FILES.
071200     CLOSE PROPERTY-MASTER.
071300     CLOSE TENANT-MASTER.
071400     CLOSE LEASE-MASTER.
071500     CLOSE PAYMENT-FILE.
071600     CLOSE MAINTENANCE-FILE.
071700     CLOSE REPORT-FILE.
071800 790-EXIT.
071900     EXIT.
072000******************************************************************
072100*    Y2K FIX (RQ0171 WINDOW, SAME AS OTHER RENTIFY DRIVERS).     *
072200******************************************************************
072300 900-GET-TODAY-DATE.
072400     ACCEPT WS-ACCEPT-DATE FROM DATE.
072500     IF WS-ACCEPT-YY < 50
072600         COMPUTE RD-TODAY-CCYY = 2000 + WS-ACCEPT-YY
072700     ELSE
072800         COMPUTE RD-TODAY-CCYY = 1900 + WS-ACCEPT-YY
072900     END-IF.
073000     MOVE WS-ACCEPT-MM TO RD-TODAY-MM.
073100     MOVE WS-ACCEPT-DD TO RD-TODAY-DD.
073200 900-EXIT.
073300     EXIT.
073400******************************************************************
073500*    HAND-ROLLED GREGORIAN DAY-NUMBER ARITHMETIC.  CONVERTS      *
073600*    RD-WORK-CCYY/MM/DD INTO A DAY SERIAL IN RD-WORK-DAYNO.  THE *
073700*    EPOCH DOESN'T MATTER - ONLY DIFFERENCES BETWEEN TWO DATES   *
073800*    COMPUTED BY THIS SAME PARAGRAPH ARE EVER USED.              *
073900******************************************************************
074000 910-COMPUTE-DAY-NUMBER.
074100     DIVIDE RD-WORK-CCYY BY 4 GIVING WS-LEAP-Q4
074200         REMAINDER WS-MOD-4.
074300     DIVIDE RD-WORK-CCYY BY 100 GIVING WS-LEAP-Q100
074400         REMAINDER WS-MOD-100.
074500     DIVIDE RD-WORK-CCYY BY 400 GIVING WS-LEAP-Q400
074600         REMAINDER WS-MOD-400.
074700     IF WS-MOD-4 = 0 AND (WS-MOD-100 NOT = 0 OR WS-MOD-400 = 0)
074800         MOVE 'Y' TO RD-LEAP-SW
074900     ELSE
075000         MOVE 'N' TO RD-LEAP-SW
075100     END-IF.
075200     COMPUTE WS-PRIOR-YEAR = RD-WORK-CCYY - 1.
075300     DIVIDE WS-PRIOR-YEAR BY 4 GIVING WS-LEAP-Q4
075400         REMAINDER WS-DIV-REMAINDER.
075500     DIVIDE WS-PRIOR-YEAR BY 100 GIVING WS-LEAP-Q100
075600         REMAINDER WS-DIV-REMAINDER.
075700     DIVIDE WS-PRIOR-YEAR BY 400 GIVING WS-LEAP-Q400
075800         REMAINDER WS-DIV-REMAINDER.
075900     COMPUTE WS-LEAP-DAYS = WS-LEAP-Q4 - WS-LEAP-Q100 + WS-LEAP-Q400.
076000     COMPUTE RD-WORK-DAYNO = (RD-WORK-CCYY * 365) + WS-LEAP-DAYS
076100         + RD-CUM-DAYS (RD-WORK-MM) + RD-WORK-DD.
076200     IF RD-LEAP-YEAR AND RD-WORK-MM > 2
076300         ADD 1 TO RD-WORK-DAYNO
076400     END-IF.
076500 910-EXIT.
076600     EXIT.
