000100******************************************************************
000200*    RENTMJOB.CPY                                                *
000300*    MAINTENANCE-JOB RECORD LAYOUT - RENTIFY PORTFOLIO SYSTEM    *
000400*    ONE RECORD PER MAINTENANCE/REPAIR JOB AGAINST A PROPERTY.   *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    04/02/95  RAS  INITIAL LAYOUT                    RQ0142     CL*01
000800*    02/19/01  MLT  ADDED SERVICE-PROVIDER FOR VENDOR TRACKING   CL*02
000900******************************************************************
001000 01  MJOB-REC.
001100     05  MJOB-ID                     PIC 9(6).
001200     05  MJOB-PROP-ID                PIC 9(6).
001300     05  MJOB-SERVICE-DESCRIPTION    PIC X(40).
001400     05  MJOB-REQUEST-DATE           PIC 9(8).
001500     05  MJOB-COMPLETION-DATE        PIC 9(8).
001600     05  MJOB-TOTAL-COST             PIC S9(8)V99 COMP-3.
001700     05  MJOB-SERVICE-PROVIDER       PIC X(30).
001800     05  MJOB-STATUS                 PIC X(1).
001900         88  MJOB-PENDING            VALUE 'P'.
002000         88  MJOB-IN-PROGRESS        VALUE 'I'.
002100         88  MJOB-COMPLETED          VALUE 'C'.
002200         88  MJOB-CANCELED           VALUE 'X'.
002300     05  FILLER                      PIC X(30).
