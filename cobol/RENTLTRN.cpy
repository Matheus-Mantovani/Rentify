000100******************************************************************
000200*    RENTLTRN.CPY                                                *
000300*    LEASE-TRANS TRANSACTION LAYOUT - RENTIFY PORTFOLIO SYSTEM   *
000400*    ONE RECORD PER LEASE POSTING ACTION (CREATE/UPDATE/         *
000500*    TERMINATE), READ BY RENTLSE AGAINST PROPERTY-MASTER AND     *
000600*    LEASE-MASTER.  FIELDS NOT NEEDED BY A GIVEN ACTION CODE ARE *
000700*    LEFT BLANK/ZERO BY WHOEVER KEYS THE BATCH.                  *
000800******************************************************************
000900*    CHANGE LOG                                                 *
001000*    03/25/94  RAS  INITIAL LAYOUT                    RQ0118     CL*01
001100*    07/09/96  DWS  ADDED PAINTING-FEE FOR NEW-LEASE ACTION      CL*02
001200*    06/03/98  RAS  Y2K - DATES ARE 8-BYTE CCYYMMDD, NO CHANGE   CL*03
001300*    04/21/03  MLT  ADDED MOVE-OUT GROUP FOR TERMINATE ACTION    CL*04
001400******************************************************************
001500 01  LTRN-REC.
001600     05  LTRN-ACTION-CODE            PIC X(1).
001700         88  LTRN-NEW-LEASE          VALUE 'C'.
001800         88  LTRN-CHANGE-LEASE       VALUE 'U'.
001900         88  LTRN-TERM-LEASE         VALUE 'T'.
002000     05  LTRN-LEASE-ID               PIC 9(6).
002100     05  LTRN-PROP-ID                PIC 9(6).
002200     05  LTRN-TENT-ID                PIC 9(6).
002300     05  LTRN-LANDLORD-NAME          PIC X(40).
002400     05  LTRN-PAYMENT-DUE-DAY        PIC 9(2).
002500     05  LTRN-START-DATE             PIC 9(8).
002600     05  LTRN-END-DATE               PIC 9(8).
002700     05  LTRN-BASE-RENT-VALUE        PIC S9(8)V99 COMP-3.
002800     05  LTRN-SECURITY-DEPOSIT-VALUE PIC S9(8)V99 COMP-3.
002900     05  LTRN-PAINTING-FEE-VALUE     PIC S9(8)V99 COMP-3.
003000     05  LTRN-MOVE-OUT-GROUP.
003100         10  LTRN-MOVE-OUT-CONDITION PIC X(1).
003200             88  LTRN-MO-EXCELLENT   VALUE 'E'.
003300             88  LTRN-MO-GOOD        VALUE 'G'.
003400             88  LTRN-MO-FAIR        VALUE 'F'.
003500             88  LTRN-MO-NEEDS-REPAIRS VALUE 'N'.
003600         10  LTRN-MOVE-OUT-REASON    PIC X(40).
003700     05  FILLER                      PIC X(20).
