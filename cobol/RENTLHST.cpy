000100******************************************************************
000200*    RENTLHST.CPY                                                *
000300*    LEASE-HISTORY RECORD LAYOUT - RENTIFY PORTFOLIO SYSTEM      *
000400*    ARCHIVE COPY OF A LEASE, WRITTEN BY RENTLSE WHEN A LEASE IS *
000500*    TERMINATED.  SAME LAYOUT AS RENTLEAS.CPY PLUS THE ARCHIVE   *
000600*    DATE STAMP.  KEPT AS A SEPARATE 01-LEVEL SO THE TWO FILES   *
000700*    CAN EVOLVE INDEPENDENTLY.                                   *
000800******************************************************************
000900*    CHANGE LOG                                                 *
001000*    04/21/03  MLT  INITIAL LAYOUT, PAIRED WITH RENTLEAS   RQ0204 CL*01
001100*    08/30/11  JPS  WIDENED MOVE-OUT-REASON TO 40 (WAS 20)       CL*02
001200******************************************************************
001300 01  LHST-REC.
001400     05  LHST-ID                     PIC 9(6).
001500     05  LHST-PROP-ID                PIC 9(6).
001600     05  LHST-TENT-ID                PIC 9(6).
001700     05  LHST-LANDLORD-NAME          PIC X(40).
001800     05  LHST-PAYMENT-DUE-DAY        PIC 9(2).
001900     05  LHST-START-DATE             PIC 9(8).
002000     05  LHST-END-DATE               PIC 9(8).
002100     05  LHST-BASE-RENT-VALUE        PIC S9(8)V99 COMP-3.
002200     05  LHST-RENT-VALUE-WORDS       PIC X(120).
002300     05  LHST-SECURITY-DEPOSIT-VALUE PIC S9(8)V99 COMP-3.
002400     05  LHST-DEPOSIT-VALUE-WORDS    PIC X(120).
002500     05  LHST-PAINTING-FEE-VALUE     PIC S9(8)V99 COMP-3.
002600     05  LHST-PAINTING-FEE-WORDS     PIC X(120).
002700     05  LHST-STATUS                 PIC X(1).
002800     05  LHST-MOVE-OUT-DATE          PIC 9(8).
002900     05  LHST-MOVE-OUT-CONDITION     PIC X(1).
003000     05  LHST-MOVE-OUT-REASON        PIC X(40).
003100     05  LHST-ARCHIVED-DATE          PIC 9(8).
003200     05  FILLER                      PIC X(30).
