000100******************************************************************
000200*    RENTTENT.CPY                                                *
000300*    TENANT MASTER RECORD LAYOUT - RENTIFY PORTFOLIO SYSTEM      *
000400*    ONE RECORD PER TENANT ON FILE. READ-ONLY REFERENCE DATA    *
000500*    FOR THE LEASE AND REPORT PROGRAMS.                         *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    03/11/94  RAS  INITIAL LAYOUT                     RQ0118    CL*01
000900*    11/02/97  DWS  ADDED MARITAL-STATUS FOR CONTRACT BOILERPLT CL*02
001000******************************************************************
001100 01  TENT-REC.
001200     05  TENT-ID                     PIC 9(6).
001300     05  TENT-FULL-NAME              PIC X(40).
001400     05  TENT-CPF                    PIC X(11).
001500     05  TENT-PHONE                  PIC X(20).
001600     05  TENT-EMAIL                  PIC X(40).
001700     05  TENT-PROFESSION             PIC X(30).
001800     05  TENT-MARITAL-STATUS         PIC X(1).
001900         88  TENT-SINGLE             VALUE 'S'.
002000         88  TENT-MARRIED            VALUE 'M'.
002100         88  TENT-DIVORCED           VALUE 'D'.
002200         88  TENT-WIDOWED            VALUE 'W'.
002300         88  TENT-STABLE-UNION       VALUE 'U'.
002400     05  FILLER                      PIC X(30).
