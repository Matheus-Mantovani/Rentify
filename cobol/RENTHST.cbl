000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RENTHST.
000300 AUTHOR.        M. L. TAVARES.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/21/03.
000600 DATE-COMPILED. 04/21/03.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*    RENTHST - ARCHIVE HISTORY LISTING CYCLE - RENTIFY PORTFOLIO *
001000*    SYSTEM.  LISTS TERMINATED LEASES OFF LEASE-HISTORY (NEWEST  *
001100*    ARCHIVE FIRST) AND LISTS EACH PROPERTY'S MARKET-VALUE AND   *
001200*    CONDO-FEE/TAX HISTORY (NEWEST RECORD FIRST WITHIN EACH      *
001300*    PROPERTY).  NONE OF THE THREE HISTORY FILES IS KEYED, SO    *
001400*    EACH IS READ ENTIRE INTO A WORK TABLE AND RE-ORDERED THERE  *
001500*    - THIS SHOP HAS NO SORT UTILITY STEP IN ITS JCL FOR THESE.  *
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    04/21/03  MLT  INITIAL VERSION                   RQ0204     CL*01
001900*    08/30/11  JPS  ADDED PROPERTY FINANCIALS-HISTORY LISTING    CL*02
001910*    03/11/13  RAS  TABLE SUBSCRIPT COUNTERS MOVED TO 77-LEVEL    CL*03
001920*                   PER SHOP STANDARD; ADDED END-OF-JOB RECORD-   CL*03
001930*                   COUNT SUMMARY LINE                           CL*03
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM
002700     CLASS RENT-ALPHA-CLASS IS 'A' THRU 'Z'
002800     UPSI-0 ON STATUS IS RENT-HST-RERUN-MODE
002900              OFF STATUS IS RENT-HST-NORMAL-MODE.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT LEASE-HISTORY ASSIGN TO LHSTFILE
003300         ORGANIZATION IS SEQUENTIAL
003400         FILE STATUS IS WS-LHSTFILE-STATUS.
003500     SELECT VALUE-HISTORY ASSIGN TO PVALFILE
003600         ORGANIZATION IS SEQUENTIAL
003700         FILE STATUS IS WS-PVALFILE-STATUS.
003800     SELECT FINANCIALS-HISTORY ASSIGN TO PFINFILE
003900         ORGANIZATION IS SEQUENTIAL
004000         FILE STATUS IS WS-PFINFILE-STATUS.
004100     SELECT PROPERTY-MASTER ASSIGN TO PROPMSTR
004200         ORGANIZATION IS INDEXED
004300         ACCESS MODE IS DYNAMIC
004400         RECORD KEY IS PROP-ID
004500         FILE STATUS IS WS-PROPMSTR-STATUS.
004600     SELECT TENANT-MASTER ASSIGN TO TENTMSTR
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS TENT-ID
005000         FILE STATUS IS WS-TENTMSTR-STATUS.
005100     SELECT REPORT-FILE ASSIGN TO RPTFILE
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-REPORT-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  LEASE-HISTORY
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900     COPY RENTLHST.
006000 FD  VALUE-HISTORY
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300     COPY RENTPVH.
006400 FD  FINANCIALS-HISTORY
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY RENTPFH.
006800 FD  PROPERTY-MASTER
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100     COPY RENTPROP.
007200 FD  TENANT-MASTER
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500     COPY RENTTENT.
007600 FD  REPORT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  REPORT-RECORD                   PIC X(132).
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*    FILE STATUS FIELDS, REDEFINED AS A TABLE FOR THE OPEN CHECK.*
008300******************************************************************
008400 01  WS-FILE-STATUS-GROUP.
008500     05  WS-LHSTFILE-STATUS          PIC X(2).
008600     05  WS-PVALFILE-STATUS          PIC X(2).
008700     05  WS-PFINFILE-STATUS          PIC X(2).
008800     05  WS-PROPMSTR-STATUS          PIC X(2).
008900     05  WS-TENTMSTR-STATUS          PIC X(2).
009000     05  WS-REPORT-STATUS            PIC X(2).
009100 01  WS-FILE-STATUS-RDF REDEFINES WS-FILE-STATUS-GROUP.
009200     05  WS-STATUS-ENTRY             PIC X(2) OCCURS 6 TIMES
009300                                     INDEXED BY WS-STATUS-NDX.
009400 01  WS-SWITCHES.
009500     05  WS-SORT-SWAPPED-SW          PIC X(1) VALUE 'N'.
009600         88  SORT-SWAPPED                VALUE 'Y'.
009700     05  WS-FIRST-GROUP-SW           PIC X(1) VALUE 'Y'.
009800         88  FIRST-GROUP-ROW             VALUE 'Y'.
009900     05  WS-PROP-FOUND-SW            PIC X(1) VALUE 'N'.
010000         88  PROP-FOUND                  VALUE 'Y'.
010100     05  WS-TENT-FOUND-SW            PIC X(1) VALUE 'N'.
010200         88  TENT-FOUND                  VALUE 'Y'.
010300******************************************************************
010400*    ARCHIVED-LEASE WORK TABLE - ONE SLOT PER LEASE-HISTORY      *
010500*    RECORD ON FILE.  1000 SLOTS COVERS A DECADE OF TURNOVER.    *
010600******************************************************************
010700 01  WS-LHIST-TABLE.
010800     05  WS-LHIST-ENTRY OCCURS 1000 TIMES
010900                        INDEXED BY WS-LHIST-NDX WS-LHIST-NDX2.
011000         10  WS-LHIST-ID             PIC 9(6).
011100         10  WS-LHIST-PROP-ID        PIC 9(6).
011200         10  WS-LHIST-TENT-ID        PIC 9(6).
011300         10  WS-LHIST-START-DATE     PIC 9(8).
011400         10  WS-LHIST-END-DATE       PIC 9(8).
011500         10  WS-LHIST-STATUS         PIC X(1).
011600         10  WS-LHIST-ARCHIVED-DATE  PIC 9(8).
011700 77  WS-LHIST-COUNT                  PIC S9(4) COMP VALUE ZERO.
011800 01  WS-LHIST-SWAP-TEMP.
011900     05  WS-LHSW-ID                  PIC 9(6).
012000     05  WS-LHSW-PROP-ID             PIC 9(6).
012100     05  WS-LHSW-TENT-ID             PIC 9(6).
012200     05  WS-LHSW-START-DATE          PIC 9(8).
012300     05  WS-LHSW-END-DATE            PIC 9(8).
012400     05  WS-LHSW-STATUS              PIC X(1).
012500     05  WS-LHSW-ARCHIVED-DATE       PIC 9(8).
012600******************************************************************
012700*    VALUE-HISTORY WORK TABLE - ONE SLOT PER RECORD ON FILE.     *
012800*    2000 SLOTS COVERS A FULL PORTFOLIO'S LIFETIME OF REVISIONS. *
012900******************************************************************
013000 01  WS-VHIST-TABLE.
013100     05  WS-VHIST-ENTRY OCCURS 2000 TIMES
013200                        INDEXED BY WS-VHIST-NDX WS-VHIST-NDX2.
013300         10  WS-VHIST-PROP-ID        PIC 9(6).
013400         10  WS-VHIST-VALUE          PIC S9(8)V99 COMP-3.
013500         10  WS-VHIST-RECORD-DATE    PIC 9(8).
013600 77  WS-VHIST-COUNT                  PIC S9(4) COMP VALUE ZERO.
013700 01  WS-VHIST-SWAP-TEMP.
013800     05  WS-VHSW-PROP-ID             PIC 9(6).
013900     05  WS-VHSW-VALUE               PIC S9(8)V99 COMP-3.
014000     05  WS-VHSW-RECORD-DATE         PIC 9(8).
014100******************************************************************
014200*    FINANCIALS-HISTORY WORK TABLE - SAME SIZING RATIONALE.      *
014300******************************************************************
014400 01  WS-FHIST-TABLE.
014500     05  WS-FHIST-ENTRY OCCURS 2000 TIMES
014600                        INDEXED BY WS-FHIST-NDX WS-FHIST-NDX2.
014700         10  WS-FHIST-PROP-ID        PIC 9(6).
014800         10  WS-FHIST-CONDO-FEE      PIC S9(8)V99 COMP-3.
014900         10  WS-FHIST-TAX-VALUE      PIC S9(8)V99 COMP-3.
015000         10  WS-FHIST-RECORD-DATE    PIC 9(8).
015100 77  WS-FHIST-COUNT                  PIC S9(4) COMP VALUE ZERO.
015200 01  WS-FHIST-SWAP-TEMP.
015300     05  WS-FHSW-PROP-ID             PIC 9(6).
015400     05  WS-FHSW-CONDO-FEE           PIC S9(8)V99 COMP-3.
015500     05  WS-FHSW-TAX-VALUE           PIC S9(8)V99 COMP-3.
015600     05  WS-FHSW-RECORD-DATE         PIC 9(8).
015610******************************************************************
015620*    END-OF-JOB RUN SUMMARY - RECORD COUNTS FOR THE OPERATOR.    *
015630******************************************************************
015640 01  WS-RUN-SUMMARY-COUNTS.
015650     05  WS-SUM-LEASE-COUNT          PIC S9(4) COMP VALUE ZERO.
015660     05  WS-SUM-VALUE-COUNT          PIC S9(4) COMP VALUE ZERO.
015670     05  WS-SUM-FIN-COUNT            PIC S9(4) COMP VALUE ZERO.
015680 01  WS-RUN-SUMMARY-RDF REDEFINES WS-RUN-SUMMARY-COUNTS.
015690     05  WS-SUM-ENTRY                PIC S9(4) COMP OCCURS 3 TIMES.
015700******************************************************************
015800*    CARRY-AREAS FOR CONTROL-BREAK HEADERS AND LOOKUPS.          *
015900******************************************************************
016000 01  WS-CURRENT-BREAK-PROP-ID        PIC 9(6).
016100 01  WS-PROP-ADDR-HOLD               PIC X(40).
016200 01  WS-TENT-NAME-HOLD               PIC X(40).
016300******************************************************************
016400*    ACCEPT-DATE WORK AREA - SAME WINDOWED-CENTURY Y2K LOGIC AS  *
016500*    RENTLSE/RENTPAY/RENTMNT/RENTPRP/RENTRPT.                    *
016600******************************************************************
016700     COPY RENTDATE.
016800 01  WS-ACCEPT-DATE                  PIC 9(6).
016900 01  WS-ACCEPT-DATE-RDF REDEFINES WS-ACCEPT-DATE.
017000     05  WS-ACCEPT-YY                PIC 9(2).
017100     05  WS-ACCEPT-MM                PIC 9(2).
017200     05  WS-ACCEPT-DD                PIC 9(2).
017300******************************************************************
017400*    REPORT-LINE EDIT FIELDS.                                    *
017500******************************************************************
017600 01  WS-ED-MONEY13                   PIC ZZZ,ZZZ,ZZ9.99-.
017700 01  WS-ED-MONEY13B                  PIC ZZZ,ZZZ,ZZ9.99-.
017800 01  WS-ED-DATE8                     PIC 99999999.
017900 01  WS-ED-DATE8B                    PIC 99999999.
018000 PROCEDURE DIVISION.
018100******************************************************************
018200 000-MAIN-LINE.
018300     PERFORM 900-GET-TODAY-DATE THRU 900-EXIT.
018400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
018500     PERFORM 100-BUILD-LEASE-HIST-TABLE THRU 100-EXIT.
018600     PERFORM 150-SORT-LEASE-HIST-DESC THRU 150-EXIT.
018700     PERFORM 200-WRITE-ARCHIVED-LEASES-REPORT THRU 200-EXIT.
018800     PERFORM 300-BUILD-VALUE-HIST-TABLE THRU 300-EXIT.
018900     PERFORM 350-SORT-VALUE-HIST-TABLE THRU 350-EXIT.
019000     PERFORM 400-WRITE-VALUE-HIST-REPORT THRU 400-EXIT.
019100     PERFORM 500-BUILD-FIN-HIST-TABLE THRU 500-EXIT.
019200     PERFORM 550-SORT-FIN-HIST-TABLE THRU 550-EXIT.
019300     PERFORM 600-WRITE-FIN-HIST-REPORT THRU 600-EXIT.
019310     MOVE WS-LHIST-COUNT TO WS-SUM-LEASE-COUNT.
019320     MOVE WS-VHIST-COUNT TO WS-SUM-VALUE-COUNT.
019330     MOVE WS-FHIST-COUNT TO WS-SUM-FIN-COUNT.
019340     DISPLAY 'RENTHST - LEASES/VALUE-HIST/FIN-HIST LISTED: '
019350         WS-SUM-ENTRY (1) ' / ' WS-SUM-ENTRY (2)
019360         ' / ' WS-SUM-ENTRY (3).
019400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
019500     GOBACK.
019600 000-EXIT.
019700     EXIT.
019800******************************************************************
019900*    READ LEASE-HISTORY ENTIRE INTO A WORK TABLE (RQ0204).       *
020000******************************************************************
020100 100-BUILD-LEASE-HIST-TABLE.
020200 100-LHIST-READ-LOOP.
020300     READ LEASE-HISTORY
020400         AT END
020500             GO TO 100-EXIT
020600     END-READ.
020700     ADD 1 TO WS-LHIST-COUNT.
020800     SET WS-LHIST-NDX TO WS-LHIST-COUNT.
020900     MOVE LHST-ID TO WS-LHIST-ID (WS-LHIST-NDX).
021000     MOVE LHST-PROP-ID TO WS-LHIST-PROP-ID (WS-LHIST-NDX).
021100     MOVE LHST-TENT-ID TO WS-LHIST-TENT-ID (WS-LHIST-NDX).
021200     MOVE LHST-START-DATE TO WS-LHIST-START-DATE (WS-LHIST-NDX).
021300     MOVE LHST-END-DATE TO WS-LHIST-END-DATE (WS-LHIST-NDX).
021400     MOVE LHST-STATUS TO WS-LHIST-STATUS (WS-LHIST-NDX).
021500     MOVE LHST-ARCHIVED-DATE TO WS-LHIST-ARCHIVED-DATE
021600                                 (WS-LHIST-NDX).
021700     GO TO 100-LHIST-READ-LOOP.
021800 100-EXIT.
021900     EXIT.
022000******************************************************************
022100*    BUBBLE-SORT DESCENDING BY ARCHIVED-DATE - NEWEST FIRST.     *
022200******************************************************************
022300 150-SORT-LEASE-HIST-DESC.
022400     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
022500 150-SORT-PASS.
022600     IF NOT SORT-SWAPPED
022700         GO TO 150-EXIT
022800     END-IF.
022900     IF WS-LHIST-COUNT < 2
023000         GO TO 150-EXIT
023100     END-IF.
023200     MOVE 'N' TO WS-SORT-SWAPPED-SW.
023300     SET WS-LHIST-NDX TO 1.
023400 150-COMPARE-LOOP.
023500     IF WS-LHIST-NDX >= WS-LHIST-COUNT
023600         GO TO 150-SORT-PASS
023700     END-IF.
023800     SET WS-LHIST-NDX2 TO WS-LHIST-NDX.
023900     SET WS-LHIST-NDX2 UP BY 1.
024000     IF WS-LHIST-ARCHIVED-DATE (WS-LHIST-NDX) <
024100             WS-LHIST-ARCHIVED-DATE (WS-LHIST-NDX2)
024200         PERFORM 155-SWAP-LHIST-SLOTS THRU 155-EXIT
024300         MOVE 'Y' TO WS-SORT-SWAPPED-SW
024400     END-IF.
024500     SET WS-LHIST-NDX UP BY 1.
024600     GO TO 150-COMPARE-LOOP.
024700 150-EXIT.
024800     EXIT.
024900******************************************************************
025000 155-SWAP-LHIST-SLOTS.
025100     MOVE WS-LHIST-ENTRY (WS-LHIST-NDX)  TO WS-LHIST-SWAP-TEMP.
025200     MOVE WS-LHIST-ENTRY (WS-LHIST-NDX2) TO WS-LHIST-ENTRY
025300                                             (WS-LHIST-NDX).
025400     MOVE WS-LHIST-SWAP-TEMP TO WS-LHIST-ENTRY (WS-LHIST-NDX2).
025500 155-EXIT.
025600     EXIT.
025700******************************************************************
025800*    ARCHIVED-LEASES LISTING - ONE LINE PER TERMINATED LEASE,    *
025900*    NEWEST ARCHIVE FIRST.                                       *
026000******************************************************************
026100 200-WRITE-ARCHIVED-LEASES-REPORT.
026200     MOVE SPACES TO REPORT-RECORD.
026300     STRING 'ARCHIVED LEASES'
026400         DELIMITED BY SIZE INTO REPORT-RECORD.
026500     WRITE REPORT-RECORD.
026600     SET WS-LHIST-NDX TO 1.
026700 200-LHIST-LOOP.
026800     IF WS-LHIST-NDX > WS-LHIST-COUNT
026900         GO TO 200-EXIT
027000     END-IF.
027200     MOVE WS-LHIST-PROP-ID (WS-LHIST-NDX) TO PROP-ID.
027300     PERFORM 620-LOOKUP-PROPERTY-ADDRESS THRU 620-EXIT.
027400     MOVE WS-LHIST-TENT-ID (WS-LHIST-NDX) TO TENT-ID.
027500     PERFORM 630-LOOKUP-TENANT-NAME THRU 630-EXIT.
027600     MOVE WS-LHIST-ARCHIVED-DATE (WS-LHIST-NDX) TO WS-ED-DATE8.
027700     MOVE SPACES TO REPORT-RECORD.
027800     STRING WS-LHIST-ID (WS-LHIST-NDX) ' ' WS-PROP-ADDR-HOLD
027900         ' ' WS-TENT-NAME-HOLD ' ' WS-LHIST-STATUS (WS-LHIST-NDX)
028000         ' ' WS-ED-DATE8
028100         DELIMITED BY SIZE INTO REPORT-RECORD.
028200     WRITE REPORT-RECORD.
028300     SET WS-LHIST-NDX UP BY 1.
028400     GO TO 200-LHIST-LOOP.
028500 200-EXIT.
028600     EXIT.
028700******************************************************************
028800*    READ VALUE-HISTORY ENTIRE INTO A WORK TABLE.                *
028900******************************************************************
029000 300-BUILD-VALUE-HIST-TABLE.
029100 300-VHIST-READ-LOOP.
029200     READ VALUE-HISTORY
029300         AT END
029400             GO TO 300-EXIT
029500     END-READ.
029600     ADD 1 TO WS-VHIST-COUNT.
029700     SET WS-VHIST-NDX TO WS-VHIST-COUNT.
029800     MOVE PVAL-PROP-ID TO WS-VHIST-PROP-ID (WS-VHIST-NDX).
029900     MOVE PVAL-PROPERTY-VALUE TO WS-VHIST-VALUE (WS-VHIST-NDX).
030000     MOVE PVAL-RECORD-DATE TO WS-VHIST-RECORD-DATE (WS-VHIST-NDX).
030100     GO TO 300-VHIST-READ-LOOP.
030200 300-EXIT.
030300     EXIT.
030400******************************************************************
030500*    SORT ASCENDING BY PROP-ID, DESCENDING BY RECORD-DATE WITHIN *
030600*    EACH PROPERTY - GROUPS THE LISTING BY PROPERTY WITH THE     *
030700*    NEWEST REVISION OF EACH PROPERTY ON TOP.                    *
030800******************************************************************
030900 350-SORT-VALUE-HIST-TABLE.
031000     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
031100 350-SORT-PASS.
031200     IF NOT SORT-SWAPPED
031300         GO TO 350-EXIT
031400     END-IF.
031500     IF WS-VHIST-COUNT < 2
031600         GO TO 350-EXIT
031700     END-IF.
031800     MOVE 'N' TO WS-SORT-SWAPPED-SW.
031900     SET WS-VHIST-NDX TO 1.
032000 350-COMPARE-LOOP.
032100     IF WS-VHIST-NDX >= WS-VHIST-COUNT
032200         GO TO 350-SORT-PASS
032300     END-IF.
032400     SET WS-VHIST-NDX2 TO WS-VHIST-NDX.
032500     SET WS-VHIST-NDX2 UP BY 1.
032600     IF WS-VHIST-PROP-ID (WS-VHIST-NDX) >
032700             WS-VHIST-PROP-ID (WS-VHIST-NDX2)
032800         PERFORM 355-SWAP-VHIST-SLOTS THRU 355-EXIT
032900         MOVE 'Y' TO WS-SORT-SWAPPED-SW
033000     ELSE
033100         IF WS-VHIST-PROP-ID (WS-VHIST-NDX) =
033200                 WS-VHIST-PROP-ID (WS-VHIST-NDX2)
033300                 AND WS-VHIST-RECORD-DATE (WS-VHIST-NDX) <
033400                     WS-VHIST-RECORD-DATE (WS-VHIST-NDX2)
033500             PERFORM 355-SWAP-VHIST-SLOTS THRU 355-EXIT
033600             MOVE 'Y' TO WS-SORT-SWAPPED-SW
033700         END-IF
033800     END-IF.
033900     SET WS-VHIST-NDX UP BY 1.
034000     GO TO 350-COMPARE-LOOP.
034100 350-EXIT.
034200     EXIT.
034300******************************************************************
034400 355-SWAP-VHIST-SLOTS.
034500     MOVE WS-VHIST-ENTRY (WS-VHIST-NDX)  TO WS-VHIST-SWAP-TEMP.
034600     MOVE WS-VHIST-ENTRY (WS-VHIST-NDX2) TO WS-VHIST-ENTRY
034700                                             (WS-VHIST-NDX).
034800     MOVE WS-VHIST-SWAP-TEMP TO WS-VHIST-ENTRY (WS-VHIST-NDX2).
034900 355-EXIT.
035000     EXIT.
035100******************************************************************
035200*    PROPERTY VALUE-HISTORY LISTING - CONTROL BREAK ON PROP-ID,  *
035300*    NEWEST RECORD FIRST WITHIN EACH PROPERTY (RQ0155/RQ0204).   *
035400******************************************************************
035500 400-WRITE-VALUE-HIST-REPORT.
035600     MOVE SPACES TO REPORT-RECORD.
035700     STRING 'PROPERTY VALUE HISTORY'
035800         DELIMITED BY SIZE INTO REPORT-RECORD.
035900     WRITE REPORT-RECORD.
036000     MOVE 'Y' TO WS-FIRST-GROUP-SW.
036100     SET WS-VHIST-NDX TO 1.
036200 400-VHIST-LOOP.
036300     IF WS-VHIST-NDX > WS-VHIST-COUNT
036400         GO TO 400-EXIT
036500     END-IF.
036600     IF FIRST-GROUP-ROW
036700         MOVE WS-VHIST-PROP-ID (WS-VHIST-NDX) TO
036800             WS-CURRENT-BREAK-PROP-ID
036900         MOVE 'N' TO WS-FIRST-GROUP-SW
037000         PERFORM 420-WRITE-VALUE-GROUP-HEADER THRU 420-EXIT
037100     ELSE
037200         IF WS-VHIST-PROP-ID (WS-VHIST-NDX) NOT =
037300                 WS-CURRENT-BREAK-PROP-ID
037400             MOVE WS-VHIST-PROP-ID (WS-VHIST-NDX) TO
037500                 WS-CURRENT-BREAK-PROP-ID
037600             PERFORM 420-WRITE-VALUE-GROUP-HEADER THRU 420-EXIT
037700         END-IF
037800     END-IF.
037900     MOVE WS-VHIST-VALUE (WS-VHIST-NDX) TO WS-ED-MONEY13.
038000     MOVE WS-VHIST-RECORD-DATE (WS-VHIST-NDX) TO WS-ED-DATE8.
038100     MOVE SPACES TO REPORT-RECORD.
038200     STRING '     ' WS-ED-DATE8 '  ' WS-ED-MONEY13
038300         DELIMITED BY SIZE INTO REPORT-RECORD.
038400     WRITE REPORT-RECORD.
038500     SET WS-VHIST-NDX UP BY 1.
038600     GO TO 400-VHIST-LOOP.
038700 400-EXIT.
038800     EXIT.
038900******************************************************************
039000 420-WRITE-VALUE-GROUP-HEADER.
039100     MOVE WS-CURRENT-BREAK-PROP-ID TO PROP-ID.
039200     PERFORM 620-LOOKUP-PROPERTY-ADDRESS THRU 620-EXIT.
039300     MOVE SPACES TO REPORT-RECORD.
039400     IF PROP-FOUND
039500         STRING 'PROPERTY ' WS-CURRENT-BREAK-PROP-ID ' - '
039600             WS-PROP-ADDR-HOLD
039700             DELIMITED BY SIZE INTO REPORT-RECORD
039800     ELSE
039900         STRING 'PROPERTY ' WS-CURRENT-BREAK-PROP-ID
040000             ' - NOT ON PROPERTY-MASTER'
040100             DELIMITED BY SIZE INTO REPORT-RECORD
040200     END-IF.
040300     WRITE REPORT-RECORD.
040400 420-EXIT.
040500     EXIT.
040600******************************************************************
040700*    READ FINANCIALS-HISTORY ENTIRE INTO A WORK TABLE.           *
040800******************************************************************
040900 500-BUILD-FIN-HIST-TABLE.
041000 500-FHIST-READ-LOOP.
041100     READ FINANCIALS-HISTORY
041200         AT END
041300             GO TO 500-EXIT
041400     END-READ.
041500     ADD 1 TO WS-FHIST-COUNT.
041600     SET WS-FHIST-NDX TO WS-FHIST-COUNT.
041700     MOVE PFIN-PROP-ID TO WS-FHIST-PROP-ID (WS-FHIST-NDX).
041800     MOVE PFIN-CONDO-FEE TO WS-FHIST-CONDO-FEE (WS-FHIST-NDX).
041900     MOVE PFIN-TAX-VALUE TO WS-FHIST-TAX-VALUE (WS-FHIST-NDX).
042000     MOVE PFIN-RECORD-DATE TO WS-FHIST-RECORD-DATE (WS-FHIST-NDX).
042100     GO TO 500-FHIST-READ-LOOP.
042200 500-EXIT.
042300     EXIT.
042400******************************************************************
042500*    SAME GROUPING RULE AS THE VALUE-HISTORY SORT.               *
042600******************************************************************
042700 550-SORT-FIN-HIST-TABLE.
042800     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
042900 550-SORT-PASS.
043000     IF NOT SORT-SWAPPED
043100         GO TO 550-EXIT
043200     END-IF.
043300     IF WS-FHIST-COUNT < 2
043400         GO TO 550-EXIT
043500     END-IF.
043600     MOVE 'N' TO WS-SORT-SWAPPED-SW.
043700     SET WS-FHIST-NDX TO 1.
043800 550-COMPARE-LOOP.
043900     IF WS-FHIST-NDX >= WS-FHIST-COUNT
044000         GO TO 550-SORT-PASS
044100     END-IF.
044200     SET WS-FHIST-NDX2 TO WS-FHIST-NDX.
044300     SET WS-FHIST-NDX2 UP BY 1.
044400     IF WS-FHIST-PROP-ID (WS-FHIST-NDX) >
044500             WS-FHIST-PROP-ID (WS-FHIST-NDX2)
044600         PERFORM 555-SWAP-FHIST-SLOTS THRU 555-EXIT
044700         MOVE 'Y' TO WS-SORT-SWAPPED-SW
044800     ELSE
044900         IF WS-FHIST-PROP-ID (WS-FHIST-NDX) =
045000                 WS-FHIST-PROP-ID (WS-FHIST-NDX2)
045100                 AND WS-FHIST-RECORD-DATE (WS-FHIST-NDX) <
045200                     WS-FHIST-RECORD-DATE (WS-FHIST-NDX2)
045300             PERFORM 555-SWAP-FHIST-SLOTS THRU 555-EXIT
045400             MOVE 'Y' TO WS-SORT-SWAPPED-SW
045500         END-IF
045600     END-IF.
045700     SET WS-FHIST-NDX UP BY 1.
045800     GO TO 550-COMPARE-LOOP.
045900 550-EXIT.
046000     EXIT.
046100******************************************************************
046200 555-SWAP-FHIST-SLOTS.
046300     MOVE WS-FHIST-ENTRY (WS-FHIST-NDX)  TO WS-FHIST-SWAP-TEMP.
046400     MOVE WS-FHIST-ENTRY (WS-FHIST-NDX2) TO WS-FHIST-ENTRY
046500                                             (WS-FHIST-NDX).
046600     MOVE WS-FHIST-SWAP-TEMP TO WS-FHIST-ENTRY (WS-FHIST-NDX2).
046700 555-EXIT.
046800     EXIT.
046900******************************************************************
047000*    PROPERTY FINANCIALS-HISTORY LISTING - SAME SHAPE AS THE     *
047100*    VALUE-HISTORY LISTING ABOVE.                                *
047200******************************************************************
047300 600-WRITE-FIN-HIST-REPORT.
047400     MOVE SPACES TO REPORT-RECORD.
047500     STRING 'PROPERTY FINANCIALS HISTORY'
047600         DELIMITED BY SIZE INTO REPORT-RECORD.
047700     WRITE REPORT-RECORD.
047800     MOVE 'Y' TO WS-FIRST-GROUP-SW.
047900     SET WS-FHIST-NDX TO 1.
048000 600-FHIST-LOOP.
048100     IF WS-FHIST-NDX > WS-FHIST-COUNT
048200         GO TO 600-EXIT
048300     END-IF.
048400     IF FIRST-GROUP-ROW
048500         MOVE WS-FHIST-PROP-ID (WS-FHIST-NDX) TO
048600             WS-CURRENT-BREAK-PROP-ID
048700         MOVE 'N' TO WS-FIRST-GROUP-SW
048800         PERFORM 620-WRITE-FIN-GROUP-HEADER THRU 620-HDR-EXIT
048900     ELSE
049000         IF WS-FHIST-PROP-ID (WS-FHIST-NDX) NOT =
049100                 WS-CURRENT-BREAK-PROP-ID
049200             MOVE WS-FHIST-PROP-ID (WS-FHIST-NDX) TO
049300                 WS-CURRENT-BREAK-PROP-ID
049400             PERFORM 620-WRITE-FIN-GROUP-HEADER THRU 620-HDR-EXIT
049500         END-IF
049600     END-IF.
049700     MOVE WS-FHIST-CONDO-FEE (WS-FHIST-NDX) TO WS-ED-MONEY13.
049800     MOVE WS-FHIST-TAX-VALUE (WS-FHIST-NDX) TO WS-ED-MONEY13B.
049900     MOVE WS-FHIST-RECORD-DATE (WS-FHIST-NDX) TO WS-ED-DATE8.
050000     MOVE SPACES TO REPORT-RECORD.
050100     STRING '     ' WS-ED-DATE8 '  ' WS-ED-MONEY13 '  '
050200         WS-ED-MONEY13B
050300         DELIMITED BY SIZE INTO REPORT-RECORD.
050400     WRITE REPORT-RECORD.
050500     SET WS-FHIST-NDX UP BY 1.
050600     GO TO 600-FHIST-LOOP.
050700 600-EXIT.
050800     EXIT.
050900******************************************************************
051000 620-WRITE-FIN-GROUP-HEADER.
051100     MOVE WS-CURRENT-BREAK-PROP-ID TO PROP-ID.
051200     PERFORM 620-LOOKUP-PROPERTY-ADDRESS THRU 620-EXIT.
051300     MOVE SPACES TO REPORT-RECORD.
051400     IF PROP-FOUND
051500         STRING 'PROPERTY ' WS-CURRENT-BREAK-PROP-ID ' - '
051600             WS-PROP-ADDR-HOLD
051700             DELIMITED BY SIZE INTO REPORT-RECORD
051800     ELSE
051900         STRING 'PROPERTY ' WS-CURRENT-BREAK-PROP-ID
052000             ' - NOT ON PROPERTY-MASTER'
052100             DELIMITED BY SIZE INTO REPORT-RECORD
052200     END-IF.
052300     WRITE REPORT-RECORD.
052400 620-HDR-EXIT.
052500     EXIT.
052600******************************************************************
052700*    POINT-LOOKUP HELPERS SHARED BY ALL THREE LISTINGS ABOVE.    *
052800*    "VERIFIES THE PROPERTY EXISTS" PER THE HISTORY-SERVICE RULE *
052900*    BEFORE A GROUP HEADER IS PRINTED.                           *
053000******************************************************************
053100 620-LOOKUP-PROPERTY-ADDRESS.
053200     READ PROPERTY-MASTER
053300         INVALID KEY
053400             MOVE 'N' TO WS-PROP-FOUND-SW
053500             MOVE SPACES TO WS-PROP-ADDR-HOLD
053600         NOT INVALID KEY
053700             MOVE 'Y' TO WS-PROP-FOUND-SW
053800             MOVE PROP-ADDRESS TO WS-PROP-ADDR-HOLD
053900     END-READ.
054000 620-EXIT.
054100     EXIT.
054200******************************************************************
054300 630-LOOKUP-TENANT-NAME.
054400     READ TENANT-MASTER
054500         INVALID KEY
054600             MOVE 'N' TO WS-TENT-FOUND-SW
054700             MOVE SPACES TO WS-TENT-NAME-HOLD
054800         NOT INVALID KEY
054900             MOVE 'Y' TO WS-TENT-FOUND-SW
055000             MOVE TENT-FULL-NAME TO WS-TENT-NAME-HOLD
055100     END-READ.
055200 630-EXIT.
055300     EXIT.
055400******************************************************************
055500 700-OPEN-FILES.
055600     OPEN INPUT LEASE-HISTORY.
055700     OPEN INPUT VALUE-HISTORY.
055800     OPEN INPUT FINANCIALS-HISTORY.
055900     OPEN INPUT PROPERTY-MASTER.
056000     OPEN INPUT TENANT-MASTER.
056100     OPEN OUTPUT REPORT-FILE.
056200     SET WS-STATUS-NDX TO 1.
056300 705-CHECK-OPEN-LOOP.
056400     IF WS-STATUS-NDX > 6
056500         GO TO 700-EXIT
056600     END-IF.
056700     IF WS-STATUS-ENTRY (WS-STATUS-NDX) NOT = '00'
056800         DISPLAY 'RENTHST - OPEN FAILED, FILE STATUS '
056900             WS-STATUS-ENTRY (WS-STATUS-NDX)
057000     END-IF.
057100     SET WS-STATUS-NDX UP BY 1.
057200     GO TO 705-CHECK-OPEN-LOOP.
057300 700-EXIT.
057400     EXIT.
057500******************************************************************
057600 790-CLOSE-FILES.
057700     CLOSE LEASE-HISTORY.
057800     CLOSE VALUE-HISTORY.
057900     CLOSE FINANCIALS-HISTORY.
058000     CLOSE PROPERTY-MASTER.
058100     CLOSE TENANT-MASTER.
058200     CLOSE REPORT-FILE.
058300 790-EXIT.
058400     EXIT.
058500******************************************************************
058600*    Y2K FIX (RQ0204 WINDOW, SAME AS OTHER RENTIFY DRIVERS).     *
058700*    USED ONLY IF A FUTURE CHANGE ADDS A RUN-DATE BANNER LINE.   *
058800******************************************************************
058900 900-GET-TODAY-DATE.
059000     ACCEPT WS-ACCEPT-DATE FROM DATE.
059100     IF WS-ACCEPT-YY < 50
059200         COMPUTE RD-TODAY-CCYY = 2000 + WS-ACCEPT-YY
059300     ELSE
059400         COMPUTE RD-TODAY-CCYY = 1900 + WS-ACCEPT-YY
059500     END-IF.
059600     MOVE WS-ACCEPT-MM TO RD-TODAY-MM.
059700     MOVE WS-ACCEPT-DD TO RD-TODAY-DD.
059800 900-EXIT.
059900     EXIT.
