000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RENTMNT.
000300 AUTHOR.        D. W. SANTOS.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/21/95.
000600 DATE-COMPILED. 05/21/95.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*    RENTMNT - MAINTENANCE JOB POSTING DRIVER - RENTIFY          *
001000*    PORTFOLIO SYSTEM.  READS THE MAINTENANCE-TRANS FILE AND     *
001100*    POSTS EACH JOB TO MAINTENANCE-FILE AFTER CONFIRMING THE     *
001200*    CITED PROPERTY EXISTS ON PROPERTY-MASTER.  A JOB CITING AN  *
001300*    UNKNOWN PROPERTY IS LOGGED AND SKIPPED.                     *
001400******************************************************************
001500*    CHANGE LOG                                                 *
001600*    05/21/95  DWS  INITIAL VERSION                   RQ0142     CL*01
001700*    02/19/01  MLT  ADDED SERVICE-PROVIDER TO TRANSACTION LAYOUT CL*02
001800*    06/03/98  RAS  Y2K - WINDOWED ACCEPT-DATE CENTURY LOGIC     CL*03
001900******************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM
002600     CLASS RENT-ALPHA-CLASS IS 'A' THRU 'Z'
002700     UPSI-0 ON STATUS IS RENT-MNT-RERUN-MODE
002800              OFF STATUS IS RENT-MNT-NORMAL-MODE.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT PROPERTY-MASTER ASSIGN TO PROPMSTR
003200         ORGANIZATION IS INDEXED
003300         ACCESS MODE IS DYNAMIC
003400         RECORD KEY IS PROP-ID
003500         FILE STATUS IS WS-PROPMSTR-STATUS.
003600     SELECT MAINTENANCE-TRANS ASSIGN TO MJOBTRAN
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS WS-MJOBTRAN-STATUS.
003900     SELECT MAINTENANCE-FILE ASSIGN TO MJOBFILE
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-MJOBFILE-STATUS.
004200     SELECT REPORT-FILE ASSIGN TO RPTFILE
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-REPORT-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  PROPERTY-MASTER
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000     COPY RENTPROP.
005100 FD  MAINTENANCE-TRANS
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD.
005400 01  MJBT-REC.
005500     05  MJBT-ID                     PIC 9(6).
005600     05  MJBT-PROP-ID                PIC 9(6).
005700     05  MJBT-SERVICE-DESCRIPTION    PIC X(40).
005800     05  MJBT-REQUEST-DATE           PIC 9(8).
005900     05  MJBT-COMPLETION-DATE        PIC 9(8).
006000     05  MJBT-TOTAL-COST             PIC S9(8)V99 COMP-3.
006100     05  MJBT-SERVICE-PROVIDER       PIC X(30).
006200     05  MJBT-STATUS                 PIC X(1).
006300     05  FILLER                      PIC X(20).
006400 FD  MAINTENANCE-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY RENTMJOB.
006800 FD  REPORT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  REPORT-RECORD                   PIC X(132).
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*    FILE STATUS FIELDS, REDEFINED AS A TABLE FOR THE OPEN CHECK.*
007500******************************************************************
007600 01  WS-FILE-STATUS-GROUP.
007700     05  WS-PROPMSTR-STATUS          PIC X(2).
007800     05  WS-MJOBTRAN-STATUS          PIC X(2).
007900     05  WS-MJOBFILE-STATUS          PIC X(2).
008000     05  WS-REPORT-STATUS            PIC X(2).
008100 01  WS-FILE-STATUS-RDF REDEFINES WS-FILE-STATUS-GROUP.
008200     05  WS-STATUS-ENTRY             PIC X(2) OCCURS 4 TIMES
008300                                     INDEXED BY WS-STATUS-NDX.
008400 01  WS-SWITCHES.
008500     05  WS-MJOBTRAN-EOF-SW          PIC X(1) VALUE 'N'.
008600         88  MJOBTRAN-EOF                VALUE 'Y'.
008700     05  WS-PROP-FOUND-SW            PIC X(1) VALUE 'N'.
008800         88  PROP-FOUND                  VALUE 'Y'.
008900******************************************************************
009000*    RUN STATISTICS - COMP, NOT ZONED.                           *
009100******************************************************************
009200 01  WS-JOB-STATS.
009300     05  WS-JOB-REQUESTS             PIC S9(7) COMP VALUE ZERO.
009400     05  WS-JOBS-POSTED              PIC S9(7) COMP VALUE ZERO.
009500     05  WS-ERRORS-FOUND             PIC S9(7) COMP VALUE ZERO.
009600 01  WS-JOB-STATS-RDF REDEFINES WS-JOB-STATS.
009700     05  WS-STATS-ENTRY              PIC S9(7) COMP OCCURS 3 TIMES.
009800 01  WS-STATS-EDIT                   PIC ZZZZZZ9.
009900******************************************************************
010000*    TODAY'S DATE - SAME WINDOWED-CENTURY LOGIC AS RENTLSE.      *
010100******************************************************************
010200     COPY RENTDATE.
010300 01  WS-ACCEPT-DATE                  PIC 9(6).
010400 01  WS-ACCEPT-DATE-RDF REDEFINES WS-ACCEPT-DATE.
010500     05  WS-ACCEPT-YY                PIC 9(2).
010600     05  WS-ACCEPT-MM                PIC 9(2).
010700     05  WS-ACCEPT-DD                PIC 9(2).
010800 PROCEDURE DIVISION.
010900******************************************************************
011000 000-MAIN-LINE.
011100     PERFORM 900-GET-TODAY-DATE THRU 900-EXIT.
011200     PERFORM 700-OPEN-FILES THRU 700-EXIT.
011300     PERFORM 750-READ-MAINT-TRANS THRU 750-EXIT.
011400     PERFORM 100-PROCESS-MAINT-TRAN THRU 100-EXIT
011500         UNTIL MJOBTRAN-EOF.
011600     PERFORM 850-WRITE-STATS THRU 850-EXIT.
011700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
011800     GOBACK.
011900 000-EXIT.
012000     EXIT.
012100******************************************************************
012200*    A MAINTENANCE JOB MUST CITE AN EXISTING PROPERTY (RQ0142).  *
012300*    AN UNKNOWN PROPERTY IS LOGGED AND THE JOB IS SKIPPED.       *
012400******************************************************************
012500 100-PROCESS-MAINT-TRAN.
012600     ADD 1 TO WS-JOB-REQUESTS.
012700     MOVE MJBT-PROP-ID TO PROP-ID.
012800     PERFORM 710-READ-PROPERTY THRU 710-EXIT.
012900     IF NOT PROP-FOUND
013000         DISPLAY 'RENTMNT - PROPERTY NOT FOUND FOR JOB '
013100             MJBT-ID
013200         ADD 1 TO WS-ERRORS-FOUND
013300     ELSE
013400         PERFORM 300-POST-MAINT-JOB THRU 300-EXIT
013500         ADD 1 TO WS-JOBS-POSTED
013600     END-IF.
013700     PERFORM 750-READ-MAINT-TRANS THRU 750-EXIT.
013800 100-EXIT.
013900     EXIT.
014000******************************************************************
014100 300-POST-MAINT-JOB.
014200     MOVE MJBT-ID                    TO MJOB-ID.
014300     MOVE MJBT-PROP-ID                TO MJOB-PROP-ID.
014400     MOVE MJBT-SERVICE-DESCRIPTION    TO MJOB-SERVICE-DESCRIPTION.
014500     MOVE MJBT-REQUEST-DATE           TO MJOB-REQUEST-DATE.
014600     MOVE MJBT-COMPLETION-DATE        TO MJOB-COMPLETION-DATE.
014700     MOVE MJBT-TOTAL-COST             TO MJOB-TOTAL-COST.
014800     MOVE MJBT-SERVICE-PROVIDER       TO MJOB-SERVICE-PROVIDER.
014900     MOVE MJBT-STATUS                 TO MJOB-STATUS.
015000     WRITE MJOB-REC.
015100 300-EXIT.
015200     EXIT.
015300******************************************************************
015400 700-OPEN-FILES.
015500     OPEN INPUT  PROPERTY-MASTER.
015600     OPEN INPUT  MAINTENANCE-TRANS.
015700     OPEN EXTEND MAINTENANCE-FILE.
015800     OPEN OUTPUT REPORT-FILE.
015900     SET WS-STATUS-NDX TO 1.
016000 705-CHECK-OPEN-LOOP.
016100     IF WS-STATUS-NDX > 4
016200         GO TO 700-EXIT
016300     END-IF.
016400     IF WS-STATUS-ENTRY (WS-STATUS-NDX) NOT = '00'
016500         DISPLAY 'RENTMNT - OPEN FAILED, FILE STATUS '
016600             WS-STATUS-ENTRY (WS-STATUS-NDX)
016700     END-IF.
016800     SET WS-STATUS-NDX UP BY 1.
016900     GO TO 705-CHECK-OPEN-LOOP.
017000 700-EXIT.
017100     EXIT.
017200******************************************************************
017300 710-READ-PROPERTY.
017400     READ PROPERTY-MASTER
017500         INVALID KEY
017600             MOVE 'N' TO WS-PROP-FOUND-SW
017700         NOT INVALID KEY
017800             MOVE 'Y' TO WS-PROP-FOUND-SW
017900     END-READ.
018000 710-EXIT.
018100     EXIT.
018200******************************************************************
018300 750-READ-MAINT-TRANS.
018400     READ MAINTENANCE-TRANS
018500         AT END
018600             MOVE 'Y' TO WS-MJOBTRAN-EOF-SW
018700     END-READ.
018800 750-EXIT.
018900     EXIT.
019000******************************************************************
019100 790-CLOSE-FILES.
019200     CLOSE PROPERTY-MASTER.
019300     CLOSE MAINTENANCE-TRANS.
019400     CLOSE MAINTENANCE-FILE.
019500     CLOSE REPORT-FILE.
019600 790-EXIT.
019700     EXIT.
019800******************************************************************
019900*    Y2K FIX (RQ0171 WINDOW, SAME AS RENTLSE/RENTDATE).          *
020000******************************************************************
020100 900-GET-TODAY-DATE.
020200     ACCEPT WS-ACCEPT-DATE FROM DATE.
020300     IF WS-ACCEPT-YY < 50
020400         COMPUTE RD-TODAY-CCYY = 2000 + WS-ACCEPT-YY
020500     ELSE
020600         COMPUTE RD-TODAY-CCYY = 1900 + WS-ACCEPT-YY
020700     END-IF.
020800     MOVE WS-ACCEPT-MM TO RD-TODAY-MM.
020900     MOVE WS-ACCEPT-DD TO RD-TODAY-DD.
021000 900-EXIT.
021100     EXIT.
021200******************************************************************
021300 850-WRITE-STATS.
021400     MOVE SPACES TO REPORT-RECORD.
021500     STRING 'RENTMNT RUN STATISTICS FOR ' RD-TODAY-MM '/'
021600         RD-TODAY-DD '/' RD-TODAY-CCYY
021700         DELIMITED BY SIZE INTO REPORT-RECORD.
021800     WRITE REPORT-RECORD.
021900     MOVE SPACES TO REPORT-RECORD.
022000     WRITE REPORT-RECORD.
022100     MOVE WS-JOB-REQUESTS TO WS-STATS-EDIT.
022200     MOVE SPACES TO REPORT-RECORD.
022300     STRING 'MAINTENANCE JOB REQUESTS . ' WS-STATS-EDIT
022400         DELIMITED BY SIZE INTO REPORT-RECORD.
022500     WRITE REPORT-RECORD.
022600     MOVE WS-JOBS-POSTED TO WS-STATS-EDIT.
022700     MOVE SPACES TO REPORT-RECORD.
022800     STRING 'MAINTENANCE JOBS POSTED. . ' WS-STATS-EDIT
022900         DELIMITED BY SIZE INTO REPORT-RECORD.
023000     WRITE REPORT-RECORD.
023100     MOVE WS-ERRORS-FOUND TO WS-STATS-EDIT.
023200     MOVE SPACES TO REPORT-RECORD.
023300     STRING 'TRANSACTIONS IN ERROR. . . ' WS-STATS-EDIT
023400         DELIMITED BY SIZE INTO REPORT-RECORD.
023500     WRITE REPORT-RECORD.
023600     DISPLAY 'RENTMNT - JOBS POSTED ' WS-JOBS-POSTED.
023700     DISPLAY 'RENTMNT - TRANSACTIONS IN ERROR ' WS-ERRORS-FOUND.
023800 850-EXIT.
023900     EXIT.
