000100******************************************************************
000200*    RENTDATE.CPY                                                *
000300*    SHARED DATE WORK AREA - RENTIFY PORTFOLIO SYSTEM            *
000400*    BROKEN-OUT TODAY'S DATE, A SCRATCH CCYYMMDD GROUP FOR       *
000500*    WHICHEVER DATE A PROGRAM IS CONVERTING, AND THE CUMULATIVE  *
000600*    DAYS-BEFORE-MONTH TABLE USED BY THE 900-SERIES DAY-NUMBER   *
000700*    ARITHMETIC IN RENTRPT.  MODELLED ON THE Cob-DATE/Cob-TIME   *
000800*    REDEFINES IDIOM USED ELSEWHERE IN THIS SHOP'S TEST PROGRAMS.*
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    06/11/95  RAS  INITIAL LAYOUT                    RQ0171     CL*01
001200*    06/03/98  RAS  Y2K - 4-DIGIT YEAR FROM THE START, NO CHANGE CL*02
001300******************************************************************
001400 01  RD-TODAY-DATE.
001500     05  RD-TODAY-CCYYMMDD.
001600         10  RD-TODAY-CCYY           PIC 9(4).
001700         10  RD-TODAY-MM             PIC 9(2).
001800         10  RD-TODAY-DD             PIC 9(2).
001900     05  RD-TODAY-DAYNO              PIC 9(7) COMP-3.
002000 01  RD-WORK-DATE.
002100     05  RD-WORK-CCYYMMDD.
002200         10  RD-WORK-CCYY            PIC 9(4).
002300         10  RD-WORK-MM              PIC 9(2).
002400         10  RD-WORK-DD              PIC 9(2).
002500     05  RD-WORK-DAYNO               PIC 9(7) COMP-3.
002600 01  RD-LEAP-SW                      PIC X(1) VALUE 'N'.
002700     88  RD-LEAP-YEAR                VALUE 'Y'.
002800 01  RD-CUM-DAYS-TABLE.
002900     05  FILLER                      PIC 9(3) VALUE 000.
003000     05  FILLER                      PIC 9(3) VALUE 031.
003100     05  FILLER                      PIC 9(3) VALUE 059.
003200     05  FILLER                      PIC 9(3) VALUE 090.
003300     05  FILLER                      PIC 9(3) VALUE 120.
003400     05  FILLER                      PIC 9(3) VALUE 151.
003500     05  FILLER                      PIC 9(3) VALUE 181.
003600     05  FILLER                      PIC 9(3) VALUE 212.
003700     05  FILLER                      PIC 9(3) VALUE 243.
003800     05  FILLER                      PIC 9(3) VALUE 273.
003900     05  FILLER                      PIC 9(3) VALUE 304.
004000     05  FILLER                      PIC 9(3) VALUE 334.
004100 01  RD-CUM-DAYS-RDF REDEFINES RD-CUM-DAYS-TABLE.
004200     05  RD-CUM-DAYS                 PIC 9(3) OCCURS 12 TIMES.
004300 01  RD-DAYNO-DIFF                   PIC S9(7) COMP-3.
