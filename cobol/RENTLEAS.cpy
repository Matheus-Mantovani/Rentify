000100******************************************************************
000200*    RENTLEAS.CPY                                                *
000300*    LEASE MASTER RECORD LAYOUT - RENTIFY PORTFOLIO SYSTEM       *
000400*    ONE RECORD PER LEASE AGAINST A PROPERTY/TENANT PAIR.        *
000500*    LANDLORD-NAME AND THE THREE -IN-WORDS FIELDS ARE SNAPSHOT   *
000600*    AT POST TIME BY RENTLSE - SEE RENTCVT FOR THE WORDS LOGIC.  *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    03/18/94  RAS  INITIAL LAYOUT                    RQ0118     CL*01
001000*    07/09/96  DWS  ADDED PAINTING-FEE FIELDS PER LEGAL REQ      CL*02
001100*    06/03/98  RAS  Y2K - DATES ARE 8-BYTE CCYYMMDD, NO CHANGE   CL*03
001200*    04/21/03  MLT  ADDED MOVE-OUT GROUP FOR TERMINATION TRACK   CL*04
001300*    08/30/11  JPS  WIDENED MOVE-OUT-REASON TO 40 (WAS 20)       CL*05
001400******************************************************************
001500 01  LEAS-REC.
001600     05  LEAS-ID                     PIC 9(6).
001700     05  LEAS-PROP-ID                PIC 9(6).
001800     05  LEAS-TENT-ID                PIC 9(6).
001900     05  LEAS-LANDLORD-NAME          PIC X(40).
002000     05  LEAS-PAYMENT-DUE-DAY        PIC 9(2).
002100     05  LEAS-START-DATE             PIC 9(8).
002200     05  LEAS-END-DATE               PIC 9(8).
002300     05  LEAS-BASE-RENT-VALUE        PIC S9(8)V99 COMP-3.
002400     05  LEAS-RENT-VALUE-WORDS       PIC X(120).
002500     05  LEAS-SECURITY-DEPOSIT-VALUE PIC S9(8)V99 COMP-3.
002600     05  LEAS-DEPOSIT-VALUE-WORDS    PIC X(120).
002700     05  LEAS-PAINTING-FEE-VALUE     PIC S9(8)V99 COMP-3.
002800     05  LEAS-PAINTING-FEE-WORDS     PIC X(120).
002900     05  LEAS-STATUS                 PIC X(1).
003000         88  LEAS-ACTIVE             VALUE 'A'.
003100         88  LEAS-TERMINATED         VALUE 'T'.
003200     05  LEAS-MOVE-OUT-GROUP.
003300         10  LEAS-MOVE-OUT-DATE      PIC 9(8).
003400         10  LEAS-MOVE-OUT-CONDITION PIC X(1).
003500             88  LEAS-COND-EXCELLENT     VALUE 'E'.
003600             88  LEAS-COND-GOOD          VALUE 'G'.
003700             88  LEAS-COND-FAIR          VALUE 'F'.
003800             88  LEAS-COND-NEEDS-REPAIRS VALUE 'N'.
003900             88  LEAS-COND-NONE          VALUE SPACE.
004000         10  LEAS-MOVE-OUT-REASON    PIC X(40).
004100     05  FILLER                      PIC X(30).
