000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RENTPRP.
000300 AUTHOR.        M. L. TAVARES.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/06/95.
000600 DATE-COMPILED. 05/06/95.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*    RENTPRP - PROPERTY MASTER MAINTENANCE DRIVER - RENTIFY      *
001000*    PORTFOLIO SYSTEM.  READS THE PROPERTY-TRANS FILE AND        *
001100*    CREATES, UPDATES OR DELETES PROPERTY-MASTER RECORDS.  A     *
001200*    CREATE OR A CHANGED UPDATE DROPS A VALUE-HISTORY AND/OR     *
001300*    FINANCIALS-HISTORY RECORD; A DELETE IS REFUSED WHEN ANY     *
001400*    LEASE STILL CITES THE PROPERTY.                             *
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    05/06/95  MLT  INITIAL VERSION                   RQ0155     CL*01
001800*    06/03/98  RAS  Y2K - WINDOWED ACCEPT-DATE CENTURY LOGIC     CL*02
001900*    02/14/02  MLT  ADDED PROP-TAX-VALUE, SPLIT OUT OF CONDO FEE CL*03
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM
002700     CLASS RENT-ALPHA-CLASS IS 'A' THRU 'Z'
002800     UPSI-0 ON STATUS IS RENT-PRP-RERUN-MODE
002900              OFF STATUS IS RENT-PRP-NORMAL-MODE.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT PROPERTY-MASTER ASSIGN TO PROPMSTR
003300         ORGANIZATION IS INDEXED
003400         ACCESS MODE IS DYNAMIC
003500         RECORD KEY IS PROP-ID
003600         FILE STATUS IS WS-PROPMSTR-STATUS.
003700     SELECT LEASE-MASTER ASSIGN TO LEASMSTR
003800         ORGANIZATION IS INDEXED
003900         ACCESS MODE IS DYNAMIC
004000         RECORD KEY IS LEAS-ID
004100         FILE STATUS IS WS-LEASMSTR-STATUS.
004200     SELECT PROPERTY-TRANS ASSIGN TO PROPTRAN
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-PROPTRAN-STATUS.
004500     SELECT VALUE-HISTORY ASSIGN TO VALUHIST
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-VALUHIST-STATUS.
004800     SELECT FINANCIALS-HISTORY ASSIGN TO FINLHIST
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-FINLHIST-STATUS.
005100     SELECT REPORT-FILE ASSIGN TO RPTFILE
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-REPORT-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PROPERTY-MASTER
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900     COPY RENTPROP.
006000 FD  LEASE-MASTER
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300     COPY RENTLEAS.
006400 FD  PROPERTY-TRANS
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 01  PPTT-REC.
006800     05  PPTT-ACTION-CODE            PIC X(1).
006900         88  PPTT-CREATE-PROPERTY    VALUE 'C'.
007000         88  PPTT-UPDATE-PROPERTY    VALUE 'U'.
007100         88  PPTT-DELETE-PROPERTY    VALUE 'D'.
007200     05  PPTT-PROP-ID                PIC 9(6).
007300     05  PPTT-ADDRESS                PIC X(40).
007400     05  PPTT-NEIGHBORHOOD           PIC X(20).
007500     05  PPTT-POSTAL-CODE            PIC X(8).
007600     05  PPTT-CITY-NAME              PIC X(20).
007700     05  PPTT-STATE-CODE             PIC X(2).
007800     05  PPTT-MARKET-VALUE           PIC S9(8)V99 COMP-3.
007900     05  PPTT-CONDO-FEE              PIC S9(8)V99 COMP-3.
008000     05  PPTT-TAX-VALUE              PIC S9(8)V99 COMP-3.
008100     05  PPTT-REGISTRATION-NUMBER    PIC X(20).
008200     05  FILLER                      PIC X(20).
008300 FD  VALUE-HISTORY
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600     COPY RENTPVH.
008700 FD  FINANCIALS-HISTORY
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000     COPY RENTPFH.
009100 FD  REPORT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  REPORT-RECORD                   PIC X(132).
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*    FILE STATUS FIELDS, REDEFINED AS A TABLE FOR THE OPEN CHECK.*
009800******************************************************************
009900 01  WS-FILE-STATUS-GROUP.
010000     05  WS-PROPMSTR-STATUS          PIC X(2).
010100     05  WS-LEASMSTR-STATUS          PIC X(2).
010200     05  WS-PROPTRAN-STATUS          PIC X(2).
010300     05  WS-VALUHIST-STATUS          PIC X(2).
010400     05  WS-FINLHIST-STATUS          PIC X(2).
010500     05  WS-REPORT-STATUS            PIC X(2).
010600 01  WS-FILE-STATUS-RDF REDEFINES WS-FILE-STATUS-GROUP.
010700     05  WS-STATUS-ENTRY             PIC X(2) OCCURS 6 TIMES
010800                                     INDEXED BY WS-STATUS-NDX.
010900 01  WS-SWITCHES.
011000     05  WS-PROPTRAN-EOF-SW          PIC X(1) VALUE 'N'.
011100         88  PROPTRAN-EOF                VALUE 'Y'.
011200     05  WS-PROP-FOUND-SW            PIC X(1) VALUE 'N'.
011300         88  PROP-FOUND                  VALUE 'Y'.
011400     05  WS-ERROR-SW                 PIC X(1) VALUE 'N'.
011500         88  TRAN-IN-ERROR               VALUE 'Y'.
011600     05  WS-LEASE-REFS-SW            PIC X(1) VALUE 'N'.
011700         88  LEASE-REFS-FOUND            VALUE 'Y'.
011800******************************************************************
011900*    SAVED OLD VALUES FOR THE UPDATE "DIFFERS FROM STORED" CHECK.*
012000******************************************************************
012100 01  WS-OLD-VALUES.
012200     05  WS-OLD-MARKET-VALUE         PIC S9(8)V99 COMP-3.
012300     05  WS-OLD-CONDO-FEE            PIC S9(8)V99 COMP-3.
012400     05  WS-OLD-TAX-VALUE            PIC S9(8)V99 COMP-3.
012500 01  WS-SCAN-PROP-ID                 PIC 9(6).
012600******************************************************************
012700*    RUN STATISTICS - COMP, NOT ZONED.                           *
012800******************************************************************
012900 01  WS-PROPERTY-STATS.
013000     05  WS-CREATE-REQUESTS          PIC S9(7) COMP VALUE ZERO.
013100     05  WS-CREATES-POSTED           PIC S9(7) COMP VALUE ZERO.
013200     05  WS-UPDATE-REQUESTS          PIC S9(7) COMP VALUE ZERO.
013300     05  WS-UPDATES-POSTED           PIC S9(7) COMP VALUE ZERO.
013400     05  WS-DELETE-REQUESTS          PIC S9(7) COMP VALUE ZERO.
013500     05  WS-DELETES-POSTED           PIC S9(7) COMP VALUE ZERO.
013600     05  WS-ERRORS-FOUND             PIC S9(7) COMP VALUE ZERO.
013610 01  WS-PROPERTY-STATS-RDF REDEFINES WS-PROPERTY-STATS.
013620     05  WS-STATS-ENTRY              PIC S9(7) COMP OCCURS 7 TIMES.
013700 01  WS-STATS-EDIT                   PIC ZZZZZZ9.
013800******************************************************************
013900*    TODAY'S DATE - SAME WINDOWED-CENTURY LOGIC AS RENTLSE.      *
014000******************************************************************
014100     COPY RENTDATE.
014200 01  WS-ACCEPT-DATE                  PIC 9(6).
014300 01  WS-ACCEPT-DATE-RDF REDEFINES WS-ACCEPT-DATE.
014400     05  WS-ACCEPT-YY                PIC 9(2).
014500     05  WS-ACCEPT-MM                PIC 9(2).
014600     05  WS-ACCEPT-DD                PIC 9(2).
014700 PROCEDURE DIVISION.
014800******************************************************************
014900 000-MAIN-LINE.
015000     PERFORM 900-GET-TODAY-DATE THRU 900-EXIT.
015100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
015200     PERFORM 750-READ-PROPERTY-TRANS THRU 750-EXIT.
015300     PERFORM 100-PROCESS-PROP-TRAN THRU 100-EXIT
015400         UNTIL PROPTRAN-EOF.
015500     PERFORM 850-WRITE-STATS THRU 850-EXIT.
015600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
015700     GOBACK.
015800 000-EXIT.
015900     EXIT.
016000******************************************************************
016100 100-PROCESS-PROP-TRAN.
016200     MOVE 'N' TO WS-ERROR-SW.
016300     EVALUATE TRUE
016400         WHEN PPTT-CREATE-PROPERTY
016500             ADD 1 TO WS-CREATE-REQUESTS
016600             PERFORM 300-POST-CREATE THRU 300-EXIT
016700             ADD 1 TO WS-CREATES-POSTED
016800         WHEN PPTT-UPDATE-PROPERTY
016900             ADD 1 TO WS-UPDATE-REQUESTS
017000             PERFORM 200-EDIT-FOR-UPDATE THRU 200-EXIT
017100             IF NOT TRAN-IN-ERROR
017200                 PERFORM 400-POST-UPDATE THRU 400-EXIT
017300                 ADD 1 TO WS-UPDATES-POSTED
017400             END-IF
017500         WHEN PPTT-DELETE-PROPERTY
017600             ADD 1 TO WS-DELETE-REQUESTS
017700             PERFORM 250-EDIT-FOR-DELETE THRU 250-EXIT
017800             IF NOT TRAN-IN-ERROR
017900                 PERFORM 500-POST-DELETE THRU 500-EXIT
018000                 ADD 1 TO WS-DELETES-POSTED
018100             END-IF
018200         WHEN OTHER
018300             DISPLAY 'RENTPRP - INVALID ACTION CODE ON TRAN '
018400                 PPTT-PROP-ID
018500             MOVE 'Y' TO WS-ERROR-SW
018600     END-EVALUATE.
018700     IF TRAN-IN-ERROR
018800         ADD 1 TO WS-ERRORS-FOUND
018900     END-IF.
019000     PERFORM 750-READ-PROPERTY-TRANS THRU 750-EXIT.
019100 100-EXIT.
019200     EXIT.
019300******************************************************************
019400 200-EDIT-FOR-UPDATE.
019500     MOVE PPTT-PROP-ID TO PROP-ID.
019600     PERFORM 710-READ-PROPERTY THRU 710-EXIT.
019700     IF NOT PROP-FOUND
019800         DISPLAY 'RENTPRP - PROPERTY NOT FOUND FOR UPDATE '
019900             PPTT-PROP-ID
020000         MOVE 'Y' TO WS-ERROR-SW
020100     END-IF.
020200 200-EXIT.
020300     EXIT.
020400******************************************************************
020500*    A PROPERTY WITH ANY LEASE ON FILE CANNOT BE DELETED          *
020600*    (RQ0155).                                                   *
020700******************************************************************
020800 250-EDIT-FOR-DELETE.
020900     MOVE PPTT-PROP-ID TO PROP-ID.
021000     PERFORM 710-READ-PROPERTY THRU 710-EXIT.
021100     IF NOT PROP-FOUND
021200         DISPLAY 'RENTPRP - PROPERTY NOT FOUND FOR DELETE '
021300             PPTT-PROP-ID
021400         MOVE 'Y' TO WS-ERROR-SW
021500     ELSE
021600         PERFORM 720-SCAN-LEASES-FOR-PROPERTY THRU 720-EXIT
021700         IF LEASE-REFS-FOUND
021800             DISPLAY 'RENTPRP - PROPERTY HAS LEASES, NOT DELETED '
021900                 PPTT-PROP-ID
022000             MOVE 'Y' TO WS-ERROR-SW
022100         END-IF
022200     END-IF.
022300 250-EXIT.
022400     EXIT.
022500******************************************************************
022600*    CREATE - WRITE THE PROPERTY AS AVAILABLE; DROP VALUE AND/OR *
022700*    FINANCIALS HISTORY WHEN THE INCOMING AMOUNTS ARE PRESENT.   *
022800******************************************************************
022900 300-POST-CREATE.
023000     MOVE PPTT-PROP-ID               TO PROP-ID.
023100     MOVE PPTT-ADDRESS               TO PROP-ADDRESS.
023200     MOVE PPTT-NEIGHBORHOOD          TO PROP-NEIGHBORHOOD.
023300     MOVE PPTT-POSTAL-CODE           TO PROP-POSTAL-CODE.
023400     MOVE PPTT-CITY-NAME             TO PROP-CITY-NAME.
023500     MOVE PPTT-STATE-CODE            TO PROP-STATE-CODE.
023600     MOVE 'A'                        TO PROP-STATUS.
023700     MOVE PPTT-MARKET-VALUE          TO PROP-MARKET-VALUE.
023800     MOVE PPTT-CONDO-FEE             TO PROP-CONDO-FEE.
023900     MOVE PPTT-TAX-VALUE             TO PROP-TAX-VALUE.
024000     MOVE PPTT-REGISTRATION-NUMBER   TO PROP-REGISTRATION-NUMBER.
024100     WRITE PROP-REC
024200         INVALID KEY
024300             DISPLAY 'RENTPRP - DUPLICATE PROPERTY ID '
024400                 PROP-ID
024500     END-WRITE.
024600     IF PROP-MARKET-VALUE NOT = ZERO
024700         PERFORM 600-WRITE-VALUE-HISTORY THRU 600-EXIT
024800     END-IF.
024900     IF PROP-CONDO-FEE NOT = ZERO OR PROP-TAX-VALUE NOT = ZERO
025000         PERFORM 650-WRITE-FINANCIALS-HISTORY THRU 650-EXIT
025100     END-IF.
025200 300-EXIT.
025300     EXIT.
025400******************************************************************
025500*    UPDATE - 710-READ-PROPERTY (CALLED FROM THE EDIT STEP) LEFT *
025600*    THE OLD RECORD LOADED; SAVE THE OLD AMOUNTS BEFORE THEY ARE *
025700*    OVERWRITTEN SO THE "DIFFERS FROM STORED" TEST HAS SOMETHING *
025800*    TO COMPARE AGAINST.                                         *
025900******************************************************************
026000 400-POST-UPDATE.
026100     MOVE PROP-MARKET-VALUE          TO WS-OLD-MARKET-VALUE.
026200     MOVE PROP-CONDO-FEE             TO WS-OLD-CONDO-FEE.
026300     MOVE PROP-TAX-VALUE             TO WS-OLD-TAX-VALUE.
026400     MOVE PPTT-ADDRESS               TO PROP-ADDRESS.
026500     MOVE PPTT-NEIGHBORHOOD          TO PROP-NEIGHBORHOOD.
026600     MOVE PPTT-POSTAL-CODE           TO PROP-POSTAL-CODE.
026700     MOVE PPTT-CITY-NAME             TO PROP-CITY-NAME.
026800     MOVE PPTT-STATE-CODE            TO PROP-STATE-CODE.
026900     MOVE PPTT-MARKET-VALUE          TO PROP-MARKET-VALUE.
027000     MOVE PPTT-CONDO-FEE             TO PROP-CONDO-FEE.
027100     MOVE PPTT-TAX-VALUE             TO PROP-TAX-VALUE.
027200     MOVE PPTT-REGISTRATION-NUMBER   TO PROP-REGISTRATION-NUMBER.
027300     IF PPTT-MARKET-VALUE NOT = ZERO
027400             AND PPTT-MARKET-VALUE NOT = WS-OLD-MARKET-VALUE
027500         PERFORM 600-WRITE-VALUE-HISTORY THRU 600-EXIT
027600     END-IF.
027700     IF (PPTT-CONDO-FEE NOT = ZERO OR PPTT-TAX-VALUE NOT = ZERO)
027800             AND (PPTT-CONDO-FEE NOT = WS-OLD-CONDO-FEE
027900             OR PPTT-TAX-VALUE NOT = WS-OLD-TAX-VALUE)
028000         PERFORM 650-WRITE-FINANCIALS-HISTORY THRU 650-EXIT
028100     END-IF.
028200     REWRITE PROP-REC
028300         INVALID KEY
028400             DISPLAY 'RENTPRP - REWRITE FAILED FOR PROPERTY '
028500                 PROP-ID
028600     END-REWRITE.
028700 400-EXIT.
028800     EXIT.
028900******************************************************************
029000 500-POST-DELETE.
029100     DELETE PROPERTY-MASTER
029200         INVALID KEY
029300             DISPLAY 'RENTPRP - DELETE FAILED FOR PROPERTY '
029400                 PROP-ID
029500     END-DELETE.
029600 500-EXIT.
029700     EXIT.
029800******************************************************************
029900 600-WRITE-VALUE-HISTORY.
030000     MOVE PROP-ID                    TO PVAL-PROP-ID.
030100     MOVE PROP-MARKET-VALUE          TO PVAL-PROPERTY-VALUE.
030200     MOVE RD-TODAY-CCYYMMDD          TO PVAL-RECORD-DATE.
030300     WRITE PVAL-REC.
030400 600-EXIT.
030500     EXIT.
030600******************************************************************
030700 650-WRITE-FINANCIALS-HISTORY.
030800     MOVE PROP-ID                    TO PFIN-PROP-ID.
030900     MOVE PROP-CONDO-FEE             TO PFIN-CONDO-FEE.
031000     MOVE PROP-TAX-VALUE             TO PFIN-TAX-VALUE.
031100     MOVE RD-TODAY-CCYYMMDD          TO PFIN-RECORD-DATE.
031200     WRITE PFIN-REC.
031300 650-EXIT.
031400     EXIT.
031500******************************************************************
031600 700-OPEN-FILES.
031700     OPEN I-O    PROPERTY-MASTER.
031800     OPEN INPUT  LEASE-MASTER.
031900     OPEN INPUT  PROPERTY-TRANS.
032000     OPEN EXTEND VALUE-HISTORY.
032100     OPEN EXTEND FINANCIALS-HISTORY.
032200     OPEN OUTPUT REPORT-FILE.
032300     SET WS-STATUS-NDX TO 1.
032400 705-CHECK-OPEN-LOOP.
032500     IF WS-STATUS-NDX > 6
032600         GO TO 700-EXIT
032700     END-IF.
032800     IF WS-STATUS-ENTRY (WS-STATUS-NDX) NOT = '00'
032900         DISPLAY 'RENTPRP - OPEN FAILED, FILE STATUS '
033000             WS-STATUS-ENTRY (WS-STATUS-NDX)
033100     END-IF.
033200     SET WS-STATUS-NDX UP BY 1.
033300     GO TO 705-CHECK-OPEN-LOOP.
033400 700-EXIT.
033500     EXIT.
033600******************************************************************
033700 710-READ-PROPERTY.
033800     READ PROPERTY-MASTER
033900         INVALID KEY
034000             MOVE 'N' TO WS-PROP-FOUND-SW
034100         NOT INVALID KEY
034200             MOVE 'Y' TO WS-PROP-FOUND-SW
034300     END-READ.
034400 710-EXIT.
034500     EXIT.
034600******************************************************************
034700*    FULL SEQUENTIAL SCAN OF LEASE-MASTER LOOKING FOR ANY LEASE  *
034800*    AGAINST THE PROPERTY HELD IN WS-SCAN-PROP-ID.  LEASE-MASTER *
034900*    IS INDEXED, BUT ACCESS MODE DYNAMIC ALLOWS THE START/READ-  *
035000*    NEXT SEQUENTIAL WALK USED HERE.                             *
035100******************************************************************
035200 720-SCAN-LEASES-FOR-PROPERTY.
035300     MOVE PROP-ID TO WS-SCAN-PROP-ID.
035400     MOVE 'N' TO WS-LEASE-REFS-SW.
035500     MOVE ZERO TO LEAS-ID.
035600     START LEASE-MASTER KEY IS NOT LESS THAN LEAS-ID
035700         INVALID KEY
035800             GO TO 720-EXIT
035900     END-START.
036000 720-SCAN-LOOP.
036100     READ LEASE-MASTER NEXT RECORD
036200         AT END
036300             GO TO 720-EXIT
036400     END-READ.
036500     IF LEAS-PROP-ID = WS-SCAN-PROP-ID
036600         MOVE 'Y' TO WS-LEASE-REFS-SW
036700         GO TO 720-EXIT
036800     END-IF.
036900     GO TO 720-SCAN-LOOP.
037000 720-EXIT.
037100     EXIT.
037200******************************************************************
037300 750-READ-PROPERTY-TRANS.
037400     READ PROPERTY-TRANS
037500         AT END
037600             MOVE 'Y' TO WS-PROPTRAN-EOF-SW
037700     END-READ.
037800 750-EXIT.
037900     EXIT.
038000******************************************************************
038100 790-CLOSE-FILES.
038200     CLOSE PROPERTY-MASTER.
038300     CLOSE LEASE-MASTER.
038400     CLOSE PROPERTY-TRANS.
038500     CLOSE VALUE-HISTORY.
038600     CLOSE FINANCIALS-HISTORY.
038700     CLOSE REPORT-FILE.
038800 790-EXIT.
038900     EXIT.
039000******************************************************************
039100*    Y2K FIX (RQ0171 WINDOW, SAME AS RENTLSE/RENTDATE).          *
039200******************************************************************
039300 900-GET-TODAY-DATE.
039400     ACCEPT WS-ACCEPT-DATE FROM DATE.
039500     IF WS-ACCEPT-YY < 50
039600         COMPUTE RD-TODAY-CCYY = 2000 + WS-ACCEPT-YY
039700     ELSE
039800         COMPUTE RD-TODAY-CCYY = 1900 + WS-ACCEPT-YY
039900     END-IF.
040000     MOVE WS-ACCEPT-MM TO RD-TODAY-MM.
040100     MOVE WS-ACCEPT-DD TO RD-TODAY-DD.
040200 900-EXIT.
040300     EXIT.
040400******************************************************************
040500 850-WRITE-STATS.
040600     MOVE SPACES TO REPORT-RECORD.
040700     STRING 'RENTPRP RUN STATISTICS FOR ' RD-TODAY-MM '/'
040800         RD-TODAY-DD '/' RD-TODAY-CCYY
040900         DELIMITED BY SIZE INTO REPORT-RECORD.
041000     WRITE REPORT-RECORD.
041100     MOVE SPACES TO REPORT-RECORD.
041200     WRITE REPORT-RECORD.
041300     MOVE WS-CREATE-REQUESTS TO WS-STATS-EDIT.
041400     MOVE SPACES TO REPORT-RECORD.
041500     STRING 'CREATE REQUESTS. . . . . . ' WS-STATS-EDIT
041600         DELIMITED BY SIZE INTO REPORT-RECORD.
041700     WRITE REPORT-RECORD.
041800     MOVE WS-CREATES-POSTED TO WS-STATS-EDIT.
041900     MOVE SPACES TO REPORT-RECORD.
042000     STRING 'PROPERTIES CREATED . . . . ' WS-STATS-EDIT
042100         DELIMITED BY SIZE INTO REPORT-RECORD.
042200     WRITE REPORT-RECORD.
042300     MOVE WS-UPDATE-REQUESTS TO WS-STATS-EDIT.
042400     MOVE SPACES TO REPORT-RECORD.
042500     STRING 'UPDATE REQUESTS. . . . . . ' WS-STATS-EDIT
042600         DELIMITED BY SIZE INTO REPORT-RECORD.
042700     WRITE REPORT-RECORD.
042800     MOVE WS-UPDATES-POSTED TO WS-STATS-EDIT.
042900     MOVE SPACES TO REPORT-RECORD.
043000     STRING 'PROPERTIES UPDATED . . . . ' WS-STATS-EDIT
043100         DELIMITED BY SIZE INTO REPORT-RECORD.
043200     WRITE REPORT-RECORD.
043300     MOVE WS-DELETE-REQUESTS TO WS-STATS-EDIT.
043400     MOVE SPACES TO REPORT-RECORD.
043500     STRING 'DELETE REQUESTS. . . . . . ' WS-STATS-EDIT
043600         DELIMITED BY SIZE INTO REPORT-RECORD.
043700     WRITE REPORT-RECORD.
043800     MOVE WS-DELETES-POSTED TO WS-STATS-EDIT.
043900     MOVE SPACES TO REPORT-RECORD.
044000     STRING 'PROPERTIES DELETED . . . . ' WS-STATS-EDIT
044100         DELIMITED BY SIZE INTO REPORT-RECORD.
044200     WRITE REPORT-RECORD.
044300     MOVE WS-ERRORS-FOUND TO WS-STATS-EDIT.
044400     MOVE SPACES TO REPORT-RECORD.
044500     STRING 'TRANSACTIONS IN ERROR. . . ' WS-STATS-EDIT
044600         DELIMITED BY SIZE INTO REPORT-RECORD.
044700     WRITE REPORT-RECORD.
044800     DISPLAY 'RENTPRP - CREATES/UPDATES/DELETES '
044900         WS-CREATES-POSTED SPACE WS-UPDATES-POSTED SPACE
045000         WS-DELETES-POSTED.
045100     DISPLAY 'RENTPRP - TRANSACTIONS IN ERROR ' WS-ERRORS-FOUND.
045200 850-EXIT.
045300     EXIT.
