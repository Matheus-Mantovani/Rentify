000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RENTLSE.
000300 AUTHOR.        R. A. SOUZA.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/94.
000600 DATE-COMPILED. 04/02/94.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*    RENTLSE - LEASE POSTING DRIVER - RENTIFY PORTFOLIO SYSTEM   *
001000*    READS THE LEASE-TRANS FILE AND POSTS NEW LEASES, LEASE      *
001100*    CHANGES AND LEASE TERMINATIONS AGAINST LEASE-MASTER, AND    *
001200*    KEEPS PROPERTY-MASTER'S RENTAL STATUS IN STEP.  A NEW LEASE *
001300*    MUST CITE AN AVAILABLE PROPERTY; A TERMINATION SENDS THE    *
001400*    PROPERTY TO UNDER-MAINTENANCE WHEN THE UNIT COMES BACK      *
001500*    NEEDING REPAIRS, OTHERWISE BACK TO AVAILABLE, AND DROPS AN  *
001600*    ARCHIVE RECORD ONTO LEASE-HISTORY.  THE THREE RENT-IN-WORDS *
001700*    FIELDS ARE BUILT BY CALLING RENTCVT ON EVERY POST.          *
001800******************************************************************
001900*    CHANGE LOG                                                 *
002000*    04/02/94  RAS  INITIAL VERSION                   RQ0118     CL*01
002100*    07/09/96  DWS  ADDED PAINTING-FEE TO NEW-LEASE POST         CL*02
002200*    06/03/98  RAS  Y2K - WINDOWED ACCEPT-DATE CENTURY LOGIC     CL*03
002300*    04/21/03  MLT  ADDED TERMINATION/ARCHIVE PROCESSING         CL*04
002400*    08/30/11  JPS  WIDENED MOVE-OUT-REASON TO 40 (WAS 20)       CL*05
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS RENT-ALPHA-CLASS IS 'A' THRU 'Z'
003300     UPSI-0 ON STATUS IS RENT-LSE-RERUN-MODE
003400              OFF STATUS IS RENT-LSE-NORMAL-MODE.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PROPERTY-MASTER ASSIGN TO PROPMSTR
003800         ORGANIZATION IS INDEXED
003900         ACCESS MODE IS DYNAMIC
004000         RECORD KEY IS PROP-ID
004100         FILE STATUS IS WS-PROPMSTR-STATUS.
004200     SELECT LEASE-MASTER ASSIGN TO LEASMSTR
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS DYNAMIC
004500         RECORD KEY IS LEAS-ID
004600         FILE STATUS IS WS-LEASMSTR-STATUS.
004700     SELECT LEASE-TRANS ASSIGN TO LEASTRAN
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-LEASTRAN-STATUS.
005000     SELECT LEASE-HISTORY ASSIGN TO LEASHIST
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-LEASHIST-STATUS.
005300     SELECT REPORT-FILE ASSIGN TO RPTFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-REPORT-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PROPERTY-MASTER
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD.
006100     COPY RENTPROP.
006200 FD  LEASE-MASTER
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD.
006500     COPY RENTLEAS.
006600 FD  LEASE-TRANS
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900     COPY RENTLTRN.
007000 FD  LEASE-HISTORY
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300     COPY RENTLHST.
007400 FD  REPORT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  REPORT-RECORD                   PIC X(132).
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*    FILE STATUS FIELDS - REDEFINED BELOW AS A TABLE SO 700-     *
008100*    OPEN-FILES CAN WALK ALL FIVE WITH A SINGLE INDEX.           *
008200******************************************************************
008300 01  WS-FILE-STATUS-GROUP.
008400     05  WS-PROPMSTR-STATUS          PIC X(2).
008500     05  WS-LEASMSTR-STATUS          PIC X(2).
008600     05  WS-LEASTRAN-STATUS         PIC X(2).
008700     05  WS-LEASHIST-STATUS          PIC X(2).
008800     05  WS-REPORT-STATUS            PIC X(2).
008900 01  WS-FILE-STATUS-RDF REDEFINES WS-FILE-STATUS-GROUP.
009000     05  WS-STATUS-ENTRY             PIC X(2) OCCURS 5 TIMES
009100                                     INDEXED BY WS-STATUS-NDX.
009200******************************************************************
009300*    PROGRAM SWITCHES                                            *
009400******************************************************************
009500 01  WS-SWITCHES.
009600     05  WS-LEASTRAN-EOF-SW          PIC X(1) VALUE 'N'.
009700         88  LEASTRAN-EOF                VALUE 'Y'.
009800     05  WS-PROP-FOUND-SW            PIC X(1) VALUE 'N'.
009900         88  PROP-FOUND                  VALUE 'Y'.
010000     05  WS-LEASE-FOUND-SW           PIC X(1) VALUE 'N'.
010100         88  LEASE-FOUND                  VALUE 'Y'.
010200     05  WS-ERROR-SW                 PIC X(1) VALUE 'N'.
010300         88  TRAN-IN-ERROR               VALUE 'Y'.
010400     05  WS-NEW-PROP-STATUS          PIC X(1) VALUE SPACE.
010500******************************************************************
010600*    TRANSACTION STATISTICS - EVERY COUNTER IS COMP, NOT ZONED,  *
010700*    PER SHOP STANDARD FOR ANY FIELD USED ONLY IN ARITHMETIC.    *
010800******************************************************************
010900 01  WS-LEASE-STATS.
011000     05  WS-NEW-REQUESTS             PIC S9(7) COMP VALUE ZERO.
011100     05  WS-NEW-POSTED               PIC S9(7) COMP VALUE ZERO.
011200     05  WS-UPDATE-REQUESTS          PIC S9(7) COMP VALUE ZERO.
011300     05  WS-UPDATE-POSTED            PIC S9(7) COMP VALUE ZERO.
011400     05  WS-TERM-REQUESTS            PIC S9(7) COMP VALUE ZERO.
011500     05  WS-TERM-POSTED              PIC S9(7) COMP VALUE ZERO.
011600     05  WS-ERRORS-FOUND             PIC S9(7) COMP VALUE ZERO.
011610 01  WS-LEASE-STATS-RDF REDEFINES WS-LEASE-STATS.
011620     05  WS-STATS-ENTRY              PIC S9(7) COMP OCCURS 7 TIMES.
011650 01  WS-STATS-EDIT                   PIC ZZZZZZ9.
011700******************************************************************
011800*    TODAY'S DATE - WINDOWED CENTURY EXPANSION BUILT FOR Y2K.    *
011900*    SHARED BROKEN-OUT DATE WORK AREA COMES FROM RENTDATE.       *
012000******************************************************************
012100     COPY RENTDATE.
012200 01  WS-ACCEPT-DATE                  PIC 9(6).
012300 01  WS-ACCEPT-DATE-RDF REDEFINES WS-ACCEPT-DATE.
012400     05  WS-ACCEPT-YY                PIC 9(2).
012500     05  WS-ACCEPT-MM                PIC 9(2).
012600     05  WS-ACCEPT-DD                PIC 9(2).
012700******************************************************************
012800*    LINKAGE WORK AREA FOR THE THREE CALLS TO RENTCVT (THE       *
012900*    MONETARY-CONVERTER SUBPROGRAM) MADE ON EVERY POST.          *
013000******************************************************************
013100 01  WS-CVT-AMOUNT                   PIC S9(8)V999 COMP-3.
013200 01  WS-CVT-WORDS-OUT                PIC X(120).
013300 PROCEDURE DIVISION.
013400******************************************************************
013500 000-MAIN-LINE.
013600     PERFORM 900-GET-TODAY-DATE THRU 900-EXIT.
013700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
013800     PERFORM 750-READ-LEASE-TRANS THRU 750-EXIT.
013900     PERFORM 100-PROCESS-LEASE-TRAN THRU 100-EXIT
014000         UNTIL LEASTRAN-EOF.
014100     PERFORM 850-WRITE-STATS THRU 850-EXIT.
014200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
014300     GOBACK.
014400 000-EXIT.
014500     EXIT.
014600******************************************************************
014700 100-PROCESS-LEASE-TRAN.
014800     MOVE 'N' TO WS-ERROR-SW.
014900     EVALUATE TRUE
015000         WHEN LTRN-NEW-LEASE
015100             ADD 1 TO WS-NEW-REQUESTS
015200             PERFORM 200-EDIT-FOR-NEW THRU 200-EXIT
015300             IF NOT TRAN-IN-ERROR
015400                 PERFORM 300-POST-NEW-LEASE THRU 300-EXIT
015500                 ADD 1 TO WS-NEW-POSTED
015600             END-IF
015700         WHEN LTRN-CHANGE-LEASE
015800             ADD 1 TO WS-UPDATE-REQUESTS
015900             PERFORM 250-EDIT-FOR-CHANGE THRU 250-EXIT
016000             IF NOT TRAN-IN-ERROR
016100                 PERFORM 400-POST-LEASE-UPDATE THRU 400-EXIT
016200                 ADD 1 TO WS-UPDATE-POSTED
016300             END-IF
016400         WHEN LTRN-TERM-LEASE
016500             ADD 1 TO WS-TERM-REQUESTS
016600             PERFORM 280-EDIT-FOR-TERM THRU 280-EXIT
016700             IF NOT TRAN-IN-ERROR
016800                 PERFORM 500-POST-LEASE-TERM THRU 500-EXIT
016900                 ADD 1 TO WS-TERM-POSTED
017000             END-IF
017100         WHEN OTHER
017200             DISPLAY 'RENTLSE - INVALID ACTION CODE ON TRAN '
017300                 LTRN-LEASE-ID
017400             MOVE 'Y' TO WS-ERROR-SW
017500     END-EVALUATE.
017600     IF TRAN-IN-ERROR
017700         ADD 1 TO WS-ERRORS-FOUND
017800     END-IF.
017900     PERFORM 750-READ-LEASE-TRANS THRU 750-EXIT.
018000 100-EXIT.
018100     EXIT.
018200******************************************************************
018300*    NEW-LEASE EDIT - A NEW LEASE MUST CITE A PROPERTY THAT      *
018400*    EXISTS AND IS SITTING AVAILABLE.                            *
018500******************************************************************
018600 200-EDIT-FOR-NEW.
018700     MOVE LTRN-PROP-ID TO PROP-ID.
018800     PERFORM 710-READ-PROPERTY THRU 710-EXIT.
018900     IF NOT PROP-FOUND
019000         DISPLAY 'RENTLSE - PROPERTY NOT FOUND FOR LEASE '
019100             LTRN-LEASE-ID
019200         MOVE 'Y' TO WS-ERROR-SW
019300     ELSE
019400         IF NOT PROP-AVAILABLE
019500             DISPLAY 'RENTLSE - PROPERTY NOT AVAILABLE FOR LEASE '
019600                 LTRN-LEASE-ID
019700             MOVE 'Y' TO WS-ERROR-SW
019800         END-IF
019900     END-IF.
020000 200-EXIT.
020100     EXIT.
020200******************************************************************
020300 250-EDIT-FOR-CHANGE.
020400     MOVE LTRN-LEASE-ID TO LEAS-ID.
020500     PERFORM 720-READ-LEASE THRU 720-EXIT.
020600     IF NOT LEASE-FOUND
020700         DISPLAY 'RENTLSE - LEASE NOT FOUND FOR UPDATE '
020800             LTRN-LEASE-ID
020900         MOVE 'Y' TO WS-ERROR-SW
021000     END-IF.
021100 250-EXIT.
021200     EXIT.
021300******************************************************************
021400*    TERMINATION EDIT - REJECT IF THE LEASE IS ALREADY SITTING   *
021500*    TERMINATED (RQ0204).                                       *
021600******************************************************************
021700 280-EDIT-FOR-TERM.
021800     MOVE LTRN-LEASE-ID TO LEAS-ID.
021900     PERFORM 720-READ-LEASE THRU 720-EXIT.
022000     IF NOT LEASE-FOUND
022100         DISPLAY 'RENTLSE - LEASE NOT FOUND FOR TERMINATION '
022200             LTRN-LEASE-ID
022300         MOVE 'Y' TO WS-ERROR-SW
022400     ELSE
022500         IF LEAS-TERMINATED
022600             DISPLAY 'RENTLSE - LEASE ALREADY TERMINATED '
022700                 LTRN-LEASE-ID
022800             MOVE 'Y' TO WS-ERROR-SW
022900         END-IF
023000     END-IF.
023100 280-EXIT.
023200     EXIT.
023300******************************************************************
023400*    POST A NEW LEASE - SNAPSHOT THE LANDLORD NAME AND THE THREE *
023500*    IN-WORDS FIELDS, WRITE THE LEASE AS ACTIVE, AND REWRITE THE *
023600*    PROPERTY TO RENTED (710-READ-PROPERTY LEFT PROP-REC LOADED).*
023700******************************************************************
023800 300-POST-NEW-LEASE.
023900     MOVE LTRN-LEASE-ID              TO LEAS-ID.
024000     MOVE LTRN-PROP-ID               TO LEAS-PROP-ID.
024100     MOVE LTRN-TENT-ID               TO LEAS-TENT-ID.
024200     MOVE LTRN-LANDLORD-NAME         TO LEAS-LANDLORD-NAME.
024300     MOVE LTRN-PAYMENT-DUE-DAY       TO LEAS-PAYMENT-DUE-DAY.
024400     MOVE LTRN-START-DATE            TO LEAS-START-DATE.
024500     MOVE LTRN-END-DATE              TO LEAS-END-DATE.
024600     MOVE LTRN-BASE-RENT-VALUE       TO LEAS-BASE-RENT-VALUE.
024700     MOVE LTRN-SECURITY-DEPOSIT-VALUE
024800                                     TO LEAS-SECURITY-DEPOSIT-VALUE.
024900     MOVE LTRN-PAINTING-FEE-VALUE    TO LEAS-PAINTING-FEE-VALUE.
025000     MOVE 'A'                        TO LEAS-STATUS.
025100     MOVE ZERO                       TO LEAS-MOVE-OUT-DATE.
025200     MOVE SPACE                      TO LEAS-MOVE-OUT-CONDITION.
025300     MOVE SPACES                     TO LEAS-MOVE-OUT-REASON.
025400     PERFORM 600-BUILD-IN-WORDS-FIELDS THRU 600-EXIT.
025500     WRITE LEAS-REC
025600         INVALID KEY
025700             DISPLAY 'RENTLSE - DUPLICATE LEASE ID '
025800                 LEAS-ID
025900     END-WRITE.
026000     MOVE 'R' TO PROP-STATUS.
026100     REWRITE PROP-REC
026200         INVALID KEY
026300             DISPLAY 'RENTLSE - REWRITE FAILED FOR PROPERTY '
026400                 PROP-ID
026500     END-REWRITE.
026600 300-EXIT.
026700     EXIT.
026800******************************************************************
026900*    POST A LEASE CHANGE - 720-READ-LEASE (CALLED FROM THE EDIT  *
027000*    STEP) LEFT LEAS-REC LOADED WITH THE CURRENT RECORD.         *
027100******************************************************************
027200 400-POST-LEASE-UPDATE.
027300     MOVE LTRN-LANDLORD-NAME         TO LEAS-LANDLORD-NAME.
027400     MOVE LTRN-PAYMENT-DUE-DAY       TO LEAS-PAYMENT-DUE-DAY.
027500     MOVE LTRN-START-DATE            TO LEAS-START-DATE.
027600     MOVE LTRN-END-DATE              TO LEAS-END-DATE.
027700     MOVE LTRN-BASE-RENT-VALUE       TO LEAS-BASE-RENT-VALUE.
027800     MOVE LTRN-SECURITY-DEPOSIT-VALUE
027900                                     TO LEAS-SECURITY-DEPOSIT-VALUE.
028000     MOVE LTRN-PAINTING-FEE-VALUE    TO LEAS-PAINTING-FEE-VALUE.
028100     PERFORM 600-BUILD-IN-WORDS-FIELDS THRU 600-EXIT.
028200     REWRITE LEAS-REC
028300         INVALID KEY
028400             DISPLAY 'RENTLSE - REWRITE FAILED FOR LEASE '
028500                 LEAS-ID
028600     END-REWRITE.
028700 400-EXIT.
028800     EXIT.
028900******************************************************************
029000*    POST A TERMINATION - STAMP MOVE-OUT DATA, DROP THE PROPERTY *
029100*    BACK TO AVAILABLE (OR OVER TO UNDER-MAINTENANCE WHEN THE    *
029200*    UNIT CAME BACK NEEDING REPAIRS), AND ARCHIVE THE LEASE.     *
029300******************************************************************
029400 500-POST-LEASE-TERM.
029500     MOVE LTRN-MOVE-OUT-CONDITION    TO LEAS-MOVE-OUT-CONDITION.
029600     MOVE LTRN-MOVE-OUT-REASON       TO LEAS-MOVE-OUT-REASON.
029700     MOVE RD-TODAY-CCYYMMDD          TO LEAS-MOVE-OUT-DATE.
029800     MOVE 'T'                        TO LEAS-STATUS.
029900     IF LEAS-COND-NEEDS-REPAIRS
030000         MOVE 'M' TO WS-NEW-PROP-STATUS
030100     ELSE
030200         MOVE 'A' TO WS-NEW-PROP-STATUS
030300     END-IF.
030400     MOVE LEAS-PROP-ID TO PROP-ID.
030500     PERFORM 710-READ-PROPERTY THRU 710-EXIT.
030600     IF PROP-FOUND
030700         MOVE WS-NEW-PROP-STATUS TO PROP-STATUS
030800         REWRITE PROP-REC
030900             INVALID KEY
031000                 DISPLAY 'RENTLSE - REWRITE FAILED FOR PROPERTY '
031100                     PROP-ID
031200         END-REWRITE
031300     ELSE
031400         DISPLAY 'RENTLSE - PROPERTY MISSING ON TERMINATION FOR '
031500             LEAS-ID
031600     END-IF.
031700     REWRITE LEAS-REC
031800         INVALID KEY
031900             DISPLAY 'RENTLSE - REWRITE FAILED FOR LEASE '
032000                 LEAS-ID
032100     END-REWRITE.
032200     MOVE LEAS-ID                    TO LHST-ID.
032300     MOVE LEAS-PROP-ID               TO LHST-PROP-ID.
032400     MOVE LEAS-TENT-ID               TO LHST-TENT-ID.
032500     MOVE LEAS-LANDLORD-NAME         TO LHST-LANDLORD-NAME.
032600     MOVE LEAS-PAYMENT-DUE-DAY       TO LHST-PAYMENT-DUE-DAY.
032700     MOVE LEAS-START-DATE            TO LHST-START-DATE.
032800     MOVE LEAS-END-DATE              TO LHST-END-DATE.
032900     MOVE LEAS-BASE-RENT-VALUE       TO LHST-BASE-RENT-VALUE.
033000     MOVE LEAS-RENT-VALUE-WORDS      TO LHST-RENT-VALUE-WORDS.
033100     MOVE LEAS-SECURITY-DEPOSIT-VALUE
033200                                     TO LHST-SECURITY-DEPOSIT-VALUE.
033300     MOVE LEAS-DEPOSIT-VALUE-WORDS   TO LHST-DEPOSIT-VALUE-WORDS.
033400     MOVE LEAS-PAINTING-FEE-VALUE    TO LHST-PAINTING-FEE-VALUE.
033500     MOVE LEAS-PAINTING-FEE-WORDS    TO LHST-PAINTING-FEE-WORDS.
033600     MOVE LEAS-STATUS                TO LHST-STATUS.
033700     MOVE LEAS-MOVE-OUT-DATE         TO LHST-MOVE-OUT-DATE.
033800     MOVE LEAS-MOVE-OUT-CONDITION    TO LHST-MOVE-OUT-CONDITION.
033900     MOVE LEAS-MOVE-OUT-REASON       TO LHST-MOVE-OUT-REASON.
034000     MOVE RD-TODAY-CCYYMMDD          TO LHST-ARCHIVED-DATE.
034100     WRITE LHST-REC.
034200 500-EXIT.
034300     EXIT.
034400******************************************************************
034500*    SHARED IN-WORDS BUILDER - THREE CALLS TO THE RENTCVT        *
034600*    MONETARY-CONVERTER SUBPROGRAM, ONE PER AMOUNT FIELD.  A     *
034700*    ZERO/ABSENT AMOUNT COMES BACK BLANK, NOT "ZERO REAIS"       *
034800*    (RQ0118 - THE PAINTING FEE IS OPTIONAL ON MOST LEASES).     *
034900******************************************************************
035000 600-BUILD-IN-WORDS-FIELDS.
035100     IF LEAS-BASE-RENT-VALUE = ZERO
035200         MOVE SPACES TO LEAS-RENT-VALUE-WORDS
035300     ELSE
035400         MOVE LEAS-BASE-RENT-VALUE TO WS-CVT-AMOUNT
035500         CALL 'RENTCVT' USING WS-CVT-AMOUNT, WS-CVT-WORDS-OUT
035600         MOVE WS-CVT-WORDS-OUT TO LEAS-RENT-VALUE-WORDS
035700     END-IF.
035800     IF LEAS-SECURITY-DEPOSIT-VALUE = ZERO
035900         MOVE SPACES TO LEAS-DEPOSIT-VALUE-WORDS
036000     ELSE
036100         MOVE LEAS-SECURITY-DEPOSIT-VALUE TO WS-CVT-AMOUNT
036200         CALL 'RENTCVT' USING WS-CVT-AMOUNT, WS-CVT-WORDS-OUT
036300         MOVE WS-CVT-WORDS-OUT TO LEAS-DEPOSIT-VALUE-WORDS
036400     END-IF.
036500     IF LEAS-PAINTING-FEE-VALUE = ZERO
036600         MOVE SPACES TO LEAS-PAINTING-FEE-WORDS
036700     ELSE
036800         MOVE LEAS-PAINTING-FEE-VALUE TO WS-CVT-AMOUNT
036900         CALL 'RENTCVT' USING WS-CVT-AMOUNT, WS-CVT-WORDS-OUT
037000         MOVE WS-CVT-WORDS-OUT TO LEAS-PAINTING-FEE-WORDS
037100     END-IF.
037200 600-EXIT.
037300     EXIT.
037400******************************************************************
037500 700-OPEN-FILES.
037600     OPEN I-O   PROPERTY-MASTER.
037700     OPEN I-O   LEASE-MASTER.
037800     OPEN INPUT LEASE-TRANS.
037900     OPEN EXTEND LEASE-HISTORY.
038000     OPEN OUTPUT REPORT-FILE.
038100     SET WS-STATUS-NDX TO 1.
038200 705-CHECK-OPEN-LOOP.
038300     IF WS-STATUS-NDX > 5
038400         GO TO 700-EXIT
038500     END-IF.
038600     IF WS-STATUS-ENTRY (WS-STATUS-NDX) NOT = '00'
038700         DISPLAY 'RENTLSE - OPEN FAILED, FILE STATUS '
038800             WS-STATUS-ENTRY (WS-STATUS-NDX)
038900     END-IF.
039000     SET WS-STATUS-NDX UP BY 1.
039100     GO TO 705-CHECK-OPEN-LOOP.
039200 700-EXIT.
039300     EXIT.
039400******************************************************************
039500 710-READ-PROPERTY.
039600     READ PROPERTY-MASTER
039700         INVALID KEY
039800             MOVE 'N' TO WS-PROP-FOUND-SW
039900         NOT INVALID KEY
040000             MOVE 'Y' TO WS-PROP-FOUND-SW
040100     END-READ.
040200 710-EXIT.
040300     EXIT.
040400******************************************************************
040500 720-READ-LEASE.
040600     READ LEASE-MASTER
040700         INVALID KEY
040800             MOVE 'N' TO WS-LEASE-FOUND-SW
040900         NOT INVALID KEY
041000             MOVE 'Y' TO WS-LEASE-FOUND-SW
041100     END-READ.
041200 720-EXIT.
041300     EXIT.
041400******************************************************************
041500 750-READ-LEASE-TRANS.
041600     READ LEASE-TRANS
041700         AT END
041800             MOVE 'Y' TO WS-LEASTRAN-EOF-SW
041900     END-READ.
042000 750-EXIT.
042100     EXIT.
042200******************************************************************
042300 790-CLOSE-FILES.
042400     CLOSE PROPERTY-MASTER.
042500     CLOSE LEASE-MASTER.
042600     CLOSE LEASE-TRANS.
042700     CLOSE LEASE-HISTORY.
042800     CLOSE REPORT-FILE.
042900 790-EXIT.
043000     EXIT.
043100******************************************************************
043200*    Y2K FIX (RQ0171, SAME WINDOW AS RENTDATE'S OWN NOTE) -      *
043300*    ACCEPT FROM DATE ONLY GIVES A 2-DIGIT YEAR.  WINDOW IT: A   *
043400*    YEAR LESS THAN 50 IS 20XX, OTHERWISE 19XX.                  *
043500******************************************************************
043600 900-GET-TODAY-DATE.
043700     ACCEPT WS-ACCEPT-DATE FROM DATE.
043800     IF WS-ACCEPT-YY < 50
043900         COMPUTE RD-TODAY-CCYY = 2000 + WS-ACCEPT-YY
044000     ELSE
044100         COMPUTE RD-TODAY-CCYY = 1900 + WS-ACCEPT-YY
044200     END-IF.
044300     MOVE WS-ACCEPT-MM TO RD-TODAY-MM.
044400     MOVE WS-ACCEPT-DD TO RD-TODAY-DD.
044500 900-EXIT.
044600     EXIT.
044700******************************************************************
044800 850-WRITE-STATS.
044900     MOVE SPACES TO REPORT-RECORD.
045000     STRING 'RENTLSE RUN STATISTICS FOR ' RD-TODAY-MM '/'
045100         RD-TODAY-DD '/' RD-TODAY-CCYY
045200         DELIMITED BY SIZE INTO REPORT-RECORD.
045300     WRITE REPORT-RECORD.
045400     MOVE SPACES TO REPORT-RECORD.
045500     WRITE REPORT-RECORD.
045600     MOVE WS-NEW-REQUESTS TO WS-STATS-EDIT.
045700     MOVE SPACES TO REPORT-RECORD.
045800     STRING 'NEW LEASE REQUESTS. . . . ' WS-STATS-EDIT
045900         DELIMITED BY SIZE INTO REPORT-RECORD.
046000     WRITE REPORT-RECORD.
046100     MOVE WS-NEW-POSTED TO WS-STATS-EDIT.
046200     MOVE SPACES TO REPORT-RECORD.
046300     STRING 'NEW LEASES POSTED. . . . . ' WS-STATS-EDIT
046400         DELIMITED BY SIZE INTO REPORT-RECORD.
046500     WRITE REPORT-RECORD.
046600     MOVE WS-UPDATE-REQUESTS TO WS-STATS-EDIT.
046700     MOVE SPACES TO REPORT-RECORD.
046800     STRING 'UPDATE REQUESTS. . . . . . ' WS-STATS-EDIT
046900         DELIMITED BY SIZE INTO REPORT-RECORD.
047000     WRITE REPORT-RECORD.
047100     MOVE WS-UPDATE-POSTED TO WS-STATS-EDIT.
047200     MOVE SPACES TO REPORT-RECORD.
047300     STRING 'UPDATES POSTED . . . . . . ' WS-STATS-EDIT
047400         DELIMITED BY SIZE INTO REPORT-RECORD.
047500     WRITE REPORT-RECORD.
047600     MOVE WS-TERM-REQUESTS TO WS-STATS-EDIT.
047700     MOVE SPACES TO REPORT-RECORD.
047800     STRING 'TERMINATION REQUESTS. . . ' WS-STATS-EDIT
047900         DELIMITED BY SIZE INTO REPORT-RECORD.
048000     WRITE REPORT-RECORD.
048100     MOVE WS-TERM-POSTED TO WS-STATS-EDIT.
048200     MOVE SPACES TO REPORT-RECORD.
048300     STRING 'TERMINATIONS POSTED. . . . ' WS-STATS-EDIT
048400         DELIMITED BY SIZE INTO REPORT-RECORD.
048500     WRITE REPORT-RECORD.
048600     MOVE WS-ERRORS-FOUND TO WS-STATS-EDIT.
048700     MOVE SPACES TO REPORT-RECORD.
048800     STRING 'TRANSACTIONS IN ERROR. . . ' WS-STATS-EDIT
048900         DELIMITED BY SIZE INTO REPORT-RECORD.
049000     WRITE REPORT-RECORD.
049100     DISPLAY 'RENTLSE - NEW/UPD/TERM POSTED '
049200         WS-NEW-POSTED SPACE WS-UPDATE-POSTED SPACE WS-TERM-POSTED.
049300     DISPLAY 'RENTLSE - TRANSACTIONS IN ERROR ' WS-ERRORS-FOUND.
049400 850-EXIT.
049500     EXIT.
