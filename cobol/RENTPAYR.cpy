000100******************************************************************
000200*    RENTPAYR.CPY                                                *
000300*    PAYMENT RECORD LAYOUT - RENTIFY PORTFOLIO SYSTEM            *
000400*    ONE RECORD PER RENT PAYMENT POSTED AGAINST A LEASE.         *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    04/02/95  RAS  INITIAL LAYOUT                    RQ0142     CL*01
000800*    01/15/99  DWS  ADDED PAYMENT-METHOD PER BANK RECONCILE REQ  CL*02
000900******************************************************************
001000 01  PAYM-REC.
001100     05  PAYM-ID                     PIC 9(6).
001200     05  PAYM-LEAS-ID                PIC 9(6).
001300     05  PAYM-AMOUNT-PAID            PIC S9(8)V99 COMP-3.
001400     05  PAYM-PAYMENT-DATE           PIC 9(8).
001500     05  PAYM-REFERENCE-MONTH        PIC 9(2).
001600     05  PAYM-REFERENCE-YEAR         PIC 9(4).
001700     05  PAYM-LATE-FEES              PIC S9(8)V99 COMP-3.
001800     05  PAYM-METHOD                 PIC X(1).
001900         88  PAYM-BANK-SLIP          VALUE 'B'.
002000         88  PAYM-PIX                VALUE 'P'.
002100         88  PAYM-WIRE               VALUE 'W'.
002200         88  PAYM-CREDIT-CARD        VALUE 'C'.
002300         88  PAYM-CASH               VALUE 'S'.
002400         88  PAYM-OTHER-METHOD       VALUE 'O'.
002500     05  FILLER                      PIC X(20).
