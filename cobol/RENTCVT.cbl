000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RENTCVT.
000400 AUTHOR. J. P. SILVA.
000500 INSTALLATION. THE SYSTEMS GROUP.
000600 DATE-WRITTEN. 02/14/94.
000700 DATE-COMPILED. 02/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    RENTCVT - REAIS/CENTAVOS "POR EXTENSO" CONVERTER.            *
001100*    CALLED SUBPROGRAM.  GIVEN A SIGNED AMOUNT OF MONEY, RETURNS  *
001200*    THE AMOUNT SPELLED OUT IN BRAZILIAN PORTUGUESE, THE WAY THE  *
001300*    LEASE AND ADDENDUM WRITE-UPS NEED TO PRINT IT (SEE THE       *
001400*    BASE-RENT, DEPOSIT AND PAINTING-FEE "-WORDS" FIELDS OVER IN  *
001500*    RENTLEAS).  NO FILES - THIS IS PURE CALCULATION, CALLED FROM *
001600*    RENTLSE EACH TIME A LEASE MONEY FIELD IS SET OR CHANGED.     *
001700*    PATTERNED ON THE OLD CALCCOST LINKAGE CONVENTION - PARMS IN, *
001800*    PARMS OUT, NO SCREENS, NO FILE I-O.                          *
001900******************************************************************
002000*    CHANGE LOG                                                  *
002100*    02/14/94  JPS  INITIAL VERSION                   RQ0118      CL*01
002200*    11/08/96  RAS  ADDED THE "DE" RULE FOR EXACT MILLIONS        CL*02
002300*    06/03/98  RAS  Y2K - NO DATES HANDLED IN THIS PROGRAM, OK    CL*03
002400*    09/30/04  MLT  ROUNDING NOW EXPLICIT (WAS RELYING ON MOVE)   CL*04
002500*    05/17/09  JPS  WIDENED LK-WORDS-OUT TO 120 FOR THE LONGER    CL*05
002600*                   LEASE ADDENDUM LINES                         CL*05
002610*    03/11/13  RAS  RESTORED ACCENTED SPELLING ON "TRES" AND      CL*06
002620*                   "MILHAO/MILHOES" - NEW PRINT SERVER HANDLES   CL*06
002630*                   THE ACCENTS FINE, NO REASON TO STRIP THEM     CL*06
002640*                   OUT ANY LONGER                                CL*06
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     CLASS RENT-ALPHA-CLASS IS 'A' THRU 'Z'
003500     UPSI-0 ON  STATUS IS RENT-CVT-RERUN-MODE
003600            OFF STATUS IS RENT-CVT-NORMAL-MODE.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100 01  WS-CONV-WORK-AREA.
004200     05  WS-CONV-INPUT           PIC S9(8)V999 COMP-3.
004300     05  WS-CONV-ROUNDED         PIC S9(8)V99  COMP-3.
004400     05  WS-CONV-REAIS           PIC 9(8)      COMP.
004500     05  WS-CONV-CENTAVOS        PIC 9(2)      COMP.
004600     05  WS-CONV-MM              PIC 9(2)      COMP.
004700     05  WS-CONV-TH              PIC 9(3)      COMP.
004800     05  WS-CONV-UN              PIC 9(3)      COMP.
004900     05  WS-CONV-REM-AFTER-MM    PIC 9(6)      COMP.
005000     05  WS-CONV-TENS-DIGIT      PIC 9(1)      COMP.
005100     05  WS-CONV-UNITS-DIGIT     PIC 9(1)      COMP.
005200     05  WS-CONV-HUN-DIGIT       PIC 9(1)      COMP.
005300     05  WS-CONV-HUN-REM         PIC 9(2)      COMP.
005400     05  FILLER                  PIC X(20).
005500
005600 01  WS-GENERIC-HELPERS.
005700     05  WS-0-999-IN             PIC 9(3)      COMP.
005800     05  WS-0-999-OUT            PIC X(40).
005900     05  WS-0-99-IN              PIC 9(2)      COMP.
006000     05  WS-0-99-OUT             PIC X(30).
006100     05  WS-TRIM-SRC             PIC X(120).
006200     05  WS-TRIM-LEN             PIC 9(3)      COMP.
006300     05  FILLER                  PIC X(20).
006400
006500 01  WS-300-LEVEL-WORK.
006600     05  WS-MM-WORDS             PIC X(30).
006700     05  WS-MM-LEN               PIC 9(3)      COMP.
006800     05  WS-TH-WORDS             PIC X(40).
006900     05  WS-TH-LEN               PIC 9(3)      COMP.
007000     05  WS-UN-WORDS             PIC X(40).
007100     05  WS-UN-LEN               PIC 9(3)      COMP.
007200     05  WS-REST-WORDS           PIC X(70).
007300     05  WS-REST-LEN             PIC 9(3)      COMP.
007400     05  WS-300-MM-NUM-WORD      PIC X(12).
007500     05  WS-300-MM-LEN           PIC 9(3)      COMP.
007600     05  FILLER                  PIC X(20).
007700
007800 01  WS-400-LEVEL-WORK.
007900     05  WS-400-HUN-WORD         PIC X(12).
008000     05  WS-400-HUN-LEN          PIC 9(3)      COMP.
008100     05  FILLER                  PIC X(20).
008200
008300 01  WS-500-LEVEL-WORK.
008400     05  WS-500-TENS-WORD        PIC X(10).
008500     05  WS-500-TENS-LEN         PIC 9(3)      COMP.
008600     05  WS-500-UNIT-WORD        PIC X(12).
008700     05  WS-500-UNIT-LEN         PIC 9(3)      COMP.
008800     05  FILLER                  PIC X(20).
008900
009000 01  WS-OUTPUT-PARTS.
009100     05  WS-REAIS-PART           PIC X(100).
009200     05  WS-REAIS-LEN            PIC 9(3)      COMP.
009300     05  WS-CENTAVOS-PART        PIC X(40).
009400     05  WS-CENTAVOS-LEN         PIC 9(3)      COMP.
009500     05  FILLER                  PIC X(20).
009600
009700 01  WS-UNITS-TABLE.
009800     05  FILLER                  PIC X(12) VALUE 'zero'.
009900     05  FILLER                  PIC X(12) VALUE 'um'.
010000     05  FILLER                  PIC X(12) VALUE 'dois'.
010100     05  FILLER                  PIC X(12) VALUE 'três'.
010200     05  FILLER                  PIC X(12) VALUE 'quatro'.
010300     05  FILLER                  PIC X(12) VALUE 'cinco'.
010400     05  FILLER                  PIC X(12) VALUE 'seis'.
010500     05  FILLER                  PIC X(12) VALUE 'sete'.
010600     05  FILLER                  PIC X(12) VALUE 'oito'.
010700     05  FILLER                  PIC X(12) VALUE 'nove'.
010800     05  FILLER                  PIC X(12) VALUE 'dez'.
010900     05  FILLER                  PIC X(12) VALUE 'onze'.
011000     05  FILLER                  PIC X(12) VALUE 'doze'.
011100     05  FILLER                  PIC X(12) VALUE 'treze'.
011200     05  FILLER                  PIC X(12) VALUE 'quatorze'.
011300     05  FILLER                  PIC X(12) VALUE 'quinze'.
011400     05  FILLER                  PIC X(12) VALUE 'dezesseis'.
011500     05  FILLER                  PIC X(12) VALUE 'dezessete'.
011600     05  FILLER                  PIC X(12) VALUE 'dezoito'.
011700     05  FILLER                  PIC X(12) VALUE 'dezenove'.
011800 01  WS-UNITS-TABLE-RDF REDEFINES WS-UNITS-TABLE.
011900     05  WS-UNITS-ENTRY          PIC X(12) OCCURS 20 TIMES
012000                                  INDEXED BY WS-UNITS-NDX.
012100
012200 01  WS-TENS-TABLE.
012300     05  FILLER                  PIC X(10) VALUE 'vinte'.
012400     05  FILLER                  PIC X(10) VALUE 'trinta'.
012500     05  FILLER                  PIC X(10) VALUE 'quarenta'.
012600     05  FILLER                  PIC X(10) VALUE 'cinquenta'.
012700     05  FILLER                  PIC X(10) VALUE 'sessenta'.
012800     05  FILLER                  PIC X(10) VALUE 'setenta'.
012900     05  FILLER                  PIC X(10) VALUE 'oitenta'.
013000     05  FILLER                  PIC X(10) VALUE 'noventa'.
013100 01  WS-TENS-TABLE-RDF REDEFINES WS-TENS-TABLE.
013200     05  WS-TENS-ENTRY           PIC X(10) OCCURS 8 TIMES
013300                                  INDEXED BY WS-TENS-NDX.
013400
013500 01  WS-HUNDREDS-TABLE.
013600     05  FILLER                  PIC X(12) VALUE 'cento'.
013700     05  FILLER                  PIC X(12) VALUE 'duzentos'.
013800     05  FILLER                  PIC X(12) VALUE 'trezentos'.
013900     05  FILLER                  PIC X(12) VALUE 'quatrocentos'.
014000     05  FILLER                  PIC X(12) VALUE 'quinhentos'.
014100     05  FILLER                  PIC X(12) VALUE 'seiscentos'.
014200     05  FILLER                  PIC X(12) VALUE 'setecentos'.
014300     05  FILLER                  PIC X(12) VALUE 'oitocentos'.
014400     05  FILLER                  PIC X(12) VALUE 'novecentos'.
014500 01  WS-HUNDREDS-TABLE-RDF REDEFINES WS-HUNDREDS-TABLE.
014600     05  WS-HUNDREDS-ENTRY       PIC X(12) OCCURS 9 TIMES
014700                                  INDEXED BY WS-HUN-NDX.
014800
014900 LINKAGE SECTION.
015000 01  LK-AMOUNT                   PIC S9(8)V999 COMP-3.
015100 01  LK-WORDS-OUT                PIC X(120).
015200
015300 PROCEDURE DIVISION USING LK-AMOUNT LK-WORDS-OUT.
015400
015500 000-MAIN-CONVERT.
015600     MOVE SPACES TO LK-WORDS-OUT.
015700     MOVE LK-AMOUNT TO WS-CONV-INPUT.
015800     PERFORM 100-ROUND-AND-SPLIT THRU 100-EXIT.
015900     IF WS-CONV-REAIS = 0 AND WS-CONV-CENTAVOS = 0
016000        MOVE 'zero reais' TO LK-WORDS-OUT
016100        GO TO 000-EXIT
016200     END-IF.
016300     MOVE SPACES TO WS-REAIS-PART WS-CENTAVOS-PART.
016400     MOVE ZERO TO WS-REAIS-LEN WS-CENTAVOS-LEN.
016500     IF WS-CONV-REAIS > 0
016600        PERFORM 200-BUILD-REAIS-PART THRU 200-EXIT
016700     END-IF.
016800     IF WS-CONV-CENTAVOS > 0
016900        PERFORM 600-BUILD-CENTAVOS-PART THRU 600-EXIT
017000     END-IF.
017100     IF WS-CONV-REAIS > 0 AND WS-CONV-CENTAVOS > 0
017200        MOVE WS-REAIS-PART TO WS-TRIM-SRC
017300        PERFORM 900-TRIM-LENGTH THRU 900-EXIT
017400        MOVE WS-TRIM-LEN TO WS-REAIS-LEN
017500        MOVE WS-CENTAVOS-PART TO WS-TRIM-SRC
017600        PERFORM 900-TRIM-LENGTH THRU 900-EXIT
017700        STRING WS-REAIS-PART(1:WS-REAIS-LEN) DELIMITED BY SIZE
017800               ' e '                          DELIMITED BY SIZE
017900               WS-CENTAVOS-PART(1:WS-TRIM-LEN) DELIMITED BY SIZE
018000          INTO LK-WORDS-OUT
018100        END-STRING
018200     ELSE
018300        IF WS-CONV-REAIS > 0
018400           MOVE WS-REAIS-PART TO LK-WORDS-OUT
018500        ELSE
018600           MOVE WS-CENTAVOS-PART TO LK-WORDS-OUT
018700        END-IF
018800     END-IF.
018900 000-EXIT.
019000     EXIT.
019100
019200 100-ROUND-AND-SPLIT.
019300*    HALF-UP TO THE CENTAVO - THE "ROUNDED" PHRASE ROUNDS AWAY
019400*    FROM ZERO ON THIS COMPILER, WHICH IS HALF-UP FOR THE POSITIVE
019500*    AMOUNTS THIS SYSTEM DEALS WITH (NO NEGATIVE RENTS).
019600     COMPUTE WS-CONV-ROUNDED ROUNDED = WS-CONV-INPUT.
019700     COMPUTE WS-CONV-REAIS = WS-CONV-ROUNDED.
019800     COMPUTE WS-CONV-CENTAVOS =
019900         (WS-CONV-ROUNDED - WS-CONV-REAIS) * 100.
020000 100-EXIT.
020100     EXIT.
020200
020300 200-BUILD-REAIS-PART.
020400     PERFORM 300-BUILD-REAIS-WORDS THRU 300-EXIT.
020500     MOVE WS-REAIS-PART TO WS-TRIM-SRC.
020600     PERFORM 900-TRIM-LENGTH THRU 900-EXIT.
020700     MOVE WS-TRIM-LEN TO WS-REAIS-LEN.
020800     IF WS-CONV-REAIS >= 1000000 AND
020900        WS-CONV-REAIS - ((WS-CONV-REAIS / 1000000) * 1000000) = 0
021000        STRING WS-REAIS-PART(1:WS-REAIS-LEN) DELIMITED BY SIZE
021100               ' de reais'                    DELIMITED BY SIZE
021200          INTO WS-REAIS-PART
021300        END-STRING
021400     ELSE
021500        IF WS-CONV-REAIS = 1
021600           STRING WS-REAIS-PART(1:WS-REAIS-LEN) DELIMITED BY SIZE
021700                  ' real'                       DELIMITED BY SIZE
021800             INTO WS-REAIS-PART
021900           END-STRING
022000        ELSE
022100           STRING WS-REAIS-PART(1:WS-REAIS-LEN) DELIMITED BY SIZE
022200                  ' reais'                      DELIMITED BY SIZE
022300             INTO WS-REAIS-PART
022400           END-STRING
022500        END-IF
022600     END-IF.
022700 200-EXIT.
022800     EXIT.
022900
023000 300-BUILD-REAIS-WORDS.
023100     COMPUTE WS-CONV-MM = WS-CONV-REAIS / 1000000.
023200     COMPUTE WS-CONV-REM-AFTER-MM =
023300         WS-CONV-REAIS - (WS-CONV-MM * 1000000).
023400     COMPUTE WS-CONV-TH = WS-CONV-REM-AFTER-MM / 1000.
023500     COMPUTE WS-CONV-UN =
023600         WS-CONV-REM-AFTER-MM - (WS-CONV-TH * 1000).
023700     MOVE SPACES TO WS-MM-WORDS WS-TH-WORDS WS-UN-WORDS
023800                    WS-REST-WORDS WS-REAIS-PART.
023900     MOVE ZERO TO WS-MM-LEN WS-TH-LEN WS-UN-LEN WS-REST-LEN.
024000*
024100*    BUILD THE MILLIONS GROUP (0-99, NO HUNDREDS NEEDED - THE
024200*    LARGEST AMOUNT THIS SYSTEM HANDLES IS 99,999,999.99).
024300     IF WS-CONV-MM > 0
024400        MOVE WS-CONV-MM TO WS-0-99-IN
024500        PERFORM 500-BUILD-0-99-WORD THRU 500-EXIT
024600        MOVE WS-0-99-OUT TO WS-300-MM-NUM-WORD
024700        MOVE WS-300-MM-NUM-WORD TO WS-TRIM-SRC
024800        PERFORM 900-TRIM-LENGTH THRU 900-EXIT
024900        MOVE WS-TRIM-LEN TO WS-300-MM-LEN
025000        IF WS-CONV-MM = 1
025100           STRING WS-300-MM-NUM-WORD(1:WS-300-MM-LEN)
025200                                          DELIMITED BY SIZE
025300                  ' milhão'                DELIMITED BY SIZE
025400             INTO WS-MM-WORDS
025500           END-STRING
025600        ELSE
025700           STRING WS-300-MM-NUM-WORD(1:WS-300-MM-LEN)
025800                                          DELIMITED BY SIZE
025900                  ' milhões'               DELIMITED BY SIZE
026000             INTO WS-MM-WORDS
026100           END-STRING
026200        END-IF
026300     END-IF.
026400*
026500*    BUILD THE THOUSANDS GROUP (0-999, ALWAYS "MIL" - NO PLURAL).
026600     IF WS-CONV-TH > 0
026700        MOVE WS-CONV-TH TO WS-0-999-IN
026800        PERFORM 400-BUILD-0-999-WORD THRU 400-EXIT
026900        MOVE WS-0-999-OUT TO WS-TH-WORDS
027000        MOVE WS-TH-WORDS TO WS-TRIM-SRC
027100        PERFORM 900-TRIM-LENGTH THRU 900-EXIT
027200        MOVE WS-TRIM-LEN TO WS-TH-LEN
027300        STRING WS-TH-WORDS(1:WS-TH-LEN) DELIMITED BY SIZE
027400               ' mil'                   DELIMITED BY SIZE
027500          INTO WS-TH-WORDS
027600        END-STRING
027700        MOVE WS-TH-WORDS TO WS-TRIM-SRC
027800        PERFORM 900-TRIM-LENGTH THRU 900-EXIT
027900        MOVE WS-TRIM-LEN TO WS-TH-LEN
028000     END-IF.
028100*
028200*    BUILD THE UNITS/HUNDREDS GROUP (0-999).
028300     IF WS-CONV-UN > 0
028400        MOVE WS-CONV-UN TO WS-0-999-IN
028500        PERFORM 400-BUILD-0-999-WORD THRU 400-EXIT
028600        MOVE WS-0-999-OUT TO WS-UN-WORDS
028700        MOVE WS-UN-WORDS TO WS-TRIM-SRC
028800        PERFORM 900-TRIM-LENGTH THRU 900-EXIT
028900        MOVE WS-TRIM-LEN TO WS-UN-LEN
029000     END-IF.
029100*
029200*    JOIN THE THOUSANDS GROUP TO THE UNITS GROUP.  A LOWER PART
029300*    UNDER 100 (OR EXACTLY 100) TAKES " E " - ANYTHING BIGGER
029400*    TAKES A COMMA, THE WAY THE LEASE CLERKS WERE TAUGHT TO READ
029500*    THESE NUMBERS OFF BACK WHEN THIS WAS WRITTEN.
029600     IF WS-CONV-TH = 0
029700        MOVE WS-UN-WORDS TO WS-REST-WORDS
029800        MOVE WS-UN-LEN TO WS-REST-LEN
029900     ELSE
030000        IF WS-CONV-UN = 0
030100           MOVE WS-TH-WORDS TO WS-REST-WORDS
030200           MOVE WS-TH-LEN TO WS-REST-LEN
030300        ELSE
030400           IF WS-CONV-UN < 100 OR WS-CONV-UN = 100
030500              STRING WS-TH-WORDS(1:WS-TH-LEN) DELIMITED BY SIZE
030600                     ' e '                     DELIMITED BY SIZE
030700                     WS-UN-WORDS(1:WS-UN-LEN)  DELIMITED BY SIZE
030800                INTO WS-REST-WORDS
030900              END-STRING
031000           ELSE
031100              STRING WS-TH-WORDS(1:WS-TH-LEN) DELIMITED BY SIZE
031200                     ', '                      DELIMITED BY SIZE
031300                     WS-UN-WORDS(1:WS-UN-LEN)  DELIMITED BY SIZE
031400                INTO WS-REST-WORDS
031500              END-STRING
031600           END-IF
031700           MOVE WS-REST-WORDS TO WS-TRIM-SRC
031800           PERFORM 900-TRIM-LENGTH THRU 900-EXIT
031900           MOVE WS-TRIM-LEN TO WS-REST-LEN
032000        END-IF
032100     END-IF.
032200*
032300*    JOIN THE MILLIONS GROUP TO EVERYTHING BELOW IT THE SAME WAY.
032400     IF WS-CONV-MM = 0
032410        MOVE WS-REST-WORDS TO WS-REAIS-PART
032420        MOVE WS-REST-LEN TO WS-REAIS-LEN
032600     ELSE
032700        IF WS-CONV-REM-AFTER-MM = 0
032800           MOVE WS-MM-WORDS TO WS-REAIS-PART
032900        ELSE
033000           IF WS-CONV-REM-AFTER-MM < 100 OR
033100              WS-CONV-REM-AFTER-MM = 100
033200              STRING WS-MM-WORDS(1:WS-MM-LEN) DELIMITED BY SIZE
033300                     ' e '                     DELIMITED BY SIZE
033400                     WS-REST-WORDS(1:WS-REST-LEN)
033500                                               DELIMITED BY SIZE
033600                INTO WS-REAIS-PART
033700              END-STRING
033800           ELSE
033900              STRING WS-MM-WORDS(1:WS-MM-LEN) DELIMITED BY SIZE
034000                     ', '                      DELIMITED BY SIZE
034100                     WS-REST-WORDS(1:WS-REST-LEN)
034200                                               DELIMITED BY SIZE
034300                INTO WS-REAIS-PART
034400              END-STRING
034500           END-IF
034600        END-IF
034700     END-IF.
034800 300-EXIT.
034900     EXIT.
035000
035100 400-BUILD-0-999-WORD.
035200     MOVE SPACES TO WS-0-999-OUT.
035300     IF WS-0-999-IN = ZERO
035400        CONTINUE
035500     ELSE
035600        IF WS-0-999-IN = 100
035700           MOVE 'cem' TO WS-0-999-OUT
035800        ELSE
035900           COMPUTE WS-CONV-HUN-DIGIT = WS-0-999-IN / 100
036000           COMPUTE WS-CONV-HUN-REM =
036100               WS-0-999-IN - (WS-CONV-HUN-DIGIT * 100)
036200           IF WS-CONV-HUN-DIGIT > 0
036300              MOVE WS-CONV-HUN-DIGIT TO WS-HUN-NDX
036400              MOVE WS-HUNDREDS-ENTRY(WS-HUN-NDX)
036500                                        TO WS-400-HUN-WORD
036600              IF WS-CONV-HUN-REM > 0
036700                 MOVE WS-CONV-HUN-REM TO WS-0-99-IN
036800                 PERFORM 500-BUILD-0-99-WORD THRU 500-EXIT
036900                 MOVE WS-400-HUN-WORD TO WS-TRIM-SRC
037000                 PERFORM 900-TRIM-LENGTH THRU 900-EXIT
037100                 MOVE WS-TRIM-LEN TO WS-400-HUN-LEN
037200                 MOVE WS-0-99-OUT TO WS-TRIM-SRC
037300                 PERFORM 900-TRIM-LENGTH THRU 900-EXIT
037400                 STRING WS-400-HUN-WORD(1:WS-400-HUN-LEN)
037500                                               DELIMITED BY SIZE
037600                        ' e '                   DELIMITED BY SIZE
037700                        WS-0-99-OUT(1:WS-TRIM-LEN)
037800                                               DELIMITED BY SIZE
037900                   INTO WS-0-999-OUT
038000                 END-STRING
038100              ELSE
038200                 MOVE WS-400-HUN-WORD TO WS-0-999-OUT
038300              END-IF
038400           ELSE
038500              MOVE WS-CONV-HUN-REM TO WS-0-99-IN
038600              PERFORM 500-BUILD-0-99-WORD THRU 500-EXIT
038700              MOVE WS-0-99-OUT TO WS-0-999-OUT
038800           END-IF
038900        END-IF
039000     END-IF.
039100 400-EXIT.
039200     EXIT.
039300
039400 500-BUILD-0-99-WORD.
039500     MOVE SPACES TO WS-0-99-OUT.
039600     IF WS-0-99-IN = ZERO
039700        CONTINUE
039800     ELSE
039900        IF WS-0-99-IN < 20
040000           MOVE WS-0-99-IN TO WS-UNITS-NDX
040100*          TABLE IS ZERO-BASED, INDEXED-BY IS ONE-BASED.
040200           SET WS-UNITS-NDX UP BY 1
040300           MOVE WS-UNITS-ENTRY(WS-UNITS-NDX) TO WS-0-99-OUT
040400        ELSE
040500           COMPUTE WS-CONV-TENS-DIGIT = WS-0-99-IN / 10
040600           COMPUTE WS-CONV-UNITS-DIGIT =
040700               WS-0-99-IN - (WS-CONV-TENS-DIGIT * 10)
040800           MOVE WS-CONV-TENS-DIGIT TO WS-TENS-NDX
040900           SET WS-TENS-NDX DOWN BY 1
041000           IF WS-CONV-UNITS-DIGIT = 0
041100              MOVE WS-TENS-ENTRY(WS-TENS-NDX) TO WS-0-99-OUT
041200           ELSE
041300              MOVE WS-TENS-ENTRY(WS-TENS-NDX) TO WS-500-TENS-WORD
041400              MOVE WS-CONV-UNITS-DIGIT TO WS-UNITS-NDX
041500              SET WS-UNITS-NDX UP BY 1
041600              MOVE WS-UNITS-ENTRY(WS-UNITS-NDX) TO WS-500-UNIT-WORD
041700              MOVE WS-500-TENS-WORD TO WS-TRIM-SRC
041800              PERFORM 900-TRIM-LENGTH THRU 900-EXIT
041900              MOVE WS-TRIM-LEN TO WS-500-TENS-LEN
042000              MOVE WS-500-UNIT-WORD TO WS-TRIM-SRC
042100              PERFORM 900-TRIM-LENGTH THRU 900-EXIT
042200              STRING WS-500-TENS-WORD(1:WS-500-TENS-LEN)
042300                                            DELIMITED BY SIZE
042400                     ' e '                   DELIMITED BY SIZE
042500                     WS-500-UNIT-WORD(1:WS-TRIM-LEN)
042600                                            DELIMITED BY SIZE
042700                INTO WS-0-99-OUT
042800              END-STRING
042900           END-IF
043000        END-IF
043100     END-IF.
043200 500-EXIT.
043300     EXIT.
043400
043500 600-BUILD-CENTAVOS-PART.
043600     MOVE WS-CONV-CENTAVOS TO WS-0-99-IN.
043700     PERFORM 500-BUILD-0-99-WORD THRU 500-EXIT.
043800     MOVE WS-0-99-OUT TO WS-TRIM-SRC.
043900     PERFORM 900-TRIM-LENGTH THRU 900-EXIT.
044000     IF WS-CONV-CENTAVOS = 1
044100        STRING WS-0-99-OUT(1:WS-TRIM-LEN) DELIMITED BY SIZE
044200               ' centavo'                  DELIMITED BY SIZE
044300          INTO WS-CENTAVOS-PART
044400        END-STRING
044500     ELSE
044600        STRING WS-0-99-OUT(1:WS-TRIM-LEN) DELIMITED BY SIZE
044700               ' centavos'                 DELIMITED BY SIZE
044800          INTO WS-CENTAVOS-PART
044900        END-STRING
045000     END-IF.
045100 600-EXIT.
045200     EXIT.
045300
045400 900-TRIM-LENGTH.
045500*    BACKS UP FROM THE END OF WS-TRIM-SRC TO THE LAST NON-BLANK
045600*    CHARACTER.  PLAIN REFERENCE MODIFICATION, NO INTRINSICS.
045700     MOVE 120 TO WS-TRIM-LEN.
045750 900-TRIM-LOOP.
045800     IF WS-TRIM-LEN = 0
045810        GO TO 900-EXIT
045820     END-IF.
045900     IF WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE
046000        GO TO 900-EXIT
046100     END-IF.
046200     SUBTRACT 1 FROM WS-TRIM-LEN.
046250     GO TO 900-TRIM-LOOP.
046400 900-EXIT.
046500     EXIT.
